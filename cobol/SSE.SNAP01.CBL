000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STOCK-SHARE-SNAPSHOT.
000300     AUTHOR. R.PELLETIER.
000400     INSTALLATION. DST OUTPUT SOLUTIONS - FUND ACCOUNTING.
000500     DATE-WRITTEN. 03/12/1991.
000600     DATE-COMPILED. 03/12/1991.
000700     SECURITY.  COMPANY CONFIDENTIAL - FUND ACCOUNTING USE ONLY.
000800*----------------------------------------------------------------
000900* STOCK-SHARE-SNAPSHOT  (SSE.SNAP01)
001000* BUILDS THE DAILY STOCK-SHARE POSITION SNAPSHOT FROM THE SECURITY
001100* TRANSACTION EXTRACT.  ONE SNAPSHOT ROW IS WRITTEN FOR EVERY
001200* BUY, SELL, STOCK-SPLIT OR DIVIDEND TRANSACTION ON A GIVEN ASSET,
001300* CARRYING FORWARD QUANTITY, PRINCIPAL INVESTED, CUMULATIVE FEES,
001400* CUMULATIVE TAXES AND GROSS DIVIDENDS, ALL IN EUR.
001500*----------------------------------------------------------------
001600* C H A N G E   L O G
001700  03/12/91 RLP  TICKET 4471  INITIAL BASELINE - BUY/SELL ONLY.    CR04471 
001800  08/22/91 RLP  TICKET 4512  ADDED STOCK-SPLIT RESTATEMENT OF     CR04512 
001900                            ALL PRIOR SNAPSHOT ROWS FOR THE ISIN.
002000  01/09/92 JKP  TICKET 4598  ADDED DIVIDEND TRANSACTION HANDLING. CR04598 
002100  06/17/92 JKP  TICKET 4650  CORRECTED FOREX AS-OF LOOKUP TO USE  CR04650 
002200                            GREATEST RATE DATE NOT EXCEEDING TRADE
002300                            DATE (WAS USING EXACT MATCH - BLEW UP
002400                            ON NON-BUSINESS DAY TRADES).
002500  11/03/93 RLP  TICKET 4709  ADDED WS-METADATA-TABLE DRIVER FOR   CR04709 
002600                            PER-ASSET FOREX EXTRACT SELECTION.
002700  04/14/94 JKP  TICKET 4801  EUR-DENOMINATED TRADES NOW SHORT-    CR04801 
002800                            CIRCUIT THE FOREX LOOKUP (RATE = 1).
002900  09/02/95 RLP  TICKET 4877  YEAR FIELDS WIDENED WHERE FEASIBLE;  CR04877 
003000                            CENTURY BYTE RETAINED FOR COMPATIBILITY
003100                            WITH EXISTING DATE-BREAKOUT GROUPS.
003200  12/29/98 MWT  TICKET 5190  Y2K REMEDIATION - ALL 2-DIGIT YEAR   CR05190 
003300                            FIELDS REVIEWED; WINDOWING RULE 00-49
003400                            = 20CC, 50-99 = 19CC APPLIED AT
003500                            3100-FOREX-RATE AND 2800-BUILD-SNAP.
003600  03/03/99 MWT  TICKET 5201  Y2K - CONFIRMED TRADE-DATE COMPARE   CR05201 
003700                            LOGIC UNAFFECTED (STORED CC/YY/MM/DD).
003800  07/11/01 DJS  TICKET 5388  ADDED WS-SNAPSHOT-TABLE RESTATEMENT  CR05388 
003900                            LOOP FOR STOCK-SPLITS ARRIVING OUT OF
004000                            TRADE-DATE ORDER WITHIN A RUN.
004100  05/20/04 DJS  TICKET 5602  RAISED WS-POSITION-TABLE AND         CR05602 
004200                            WS-SNAPSHOT-TABLE OCCURS LIMITS FOR
004300                            GROWTH IN COVERED ASSET COUNT.
004400  11/14/05 DJS  TICKET 5615  AUDIT FINDING - SNAPSHOT RECORD REWORCR05615 
004500                            TO CARRY PRINCIPAL, FEES AND TAXES AS
004600                            SEPARATE FIELDS; SALE PROCEEDS NO LONGER
004700                            FOLDED INTO AVERAGE-COST REALIZED P/L.
004800  02/08/06 DJS  TICKET 5629  AUDIT FINDING - 2800 WROTE ONE ROW PECR05629 
004900                            TRANSACTION INSTEAD OF ONE PER ISIN/DATE;
005000                            REWORKED TO BUFFER AND FLUSH AT 8000.
005100*----------------------------------------------------------------
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-3090.
005600 OBJECT-COMPUTER. IBM-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS SSE-RERUN-SWITCH
006000         OFF STATUS IS SSE-NORMAL-SWITCH.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SEC-TRANS-IN    ASSIGN TO "SECTRIN"
006400         FILE STATUS IS WS-SECTRIN-STATUS.
006500     SELECT STK-SNAPSHOT    ASSIGN TO "STKSNAP"
006600         FILE STATUS IS WS-STKSNAP-STATUS.
006700     SELECT ASSET-METADATA  ASSIGN TO "ASSETMD"
006800         FILE STATUS IS WS-ASSETMD-STATUS.
006900     SELECT AST-FOREX-HIST  ASSIGN TO WS-FOREX-DDNAME
007000         FILE STATUS IS WS-FOREXHS-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400*----------------------------------------------------------------
007500* R1 - SECURITY TRANSACTION EXTRACT (INPUT).  A STOCK-SPLIT ROW
007600* CARRIES ITS RATIO IN TRN-QUANTITY, THE SAME FIELD EVERY OTHER
007700* TRANSACTION TYPE USES - THERE IS NO SEPARATE RATIO FIELD.
007800*----------------------------------------------------------------
007900 FD  SEC-TRANS-IN.
008000 01  SEC-TRANS-RECORD.
008100* TRN RECORD TYPE FIELD.
008200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
008300     05  TRN-RECORD-TYPE            PIC X(1).
008400         88  TRN-TYPE-DETAIL            VALUE 'T'.
008500* TRN SEQUENCE NUMBER FIELD.
008600* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
008700     05  TRN-SEQUENCE-NUMBER        PIC 9(7) COMP.
008800     05  TRN-TRADE-DATE.
008900* TRN TRADE CC DATE FIELD.
009000* PLAIN ZONED-DECIMAL DISPLAY ITEM.
009100         10  TRN-TRADE-CC-DATE      PIC 9(2).
009200* TRN TRADE YY DATE FIELD.
009300* PLAIN ZONED-DECIMAL DISPLAY ITEM.
009400         10  TRN-TRADE-YY-DATE      PIC 9(2).
009500* TRN TRADE MM DATE FIELD.
009600* PLAIN ZONED-DECIMAL DISPLAY ITEM.
009700         10  TRN-TRADE-MM-DATE      PIC 9(2).
009800* TRN TRADE DD DATE FIELD.
009900* PLAIN ZONED-DECIMAL DISPLAY ITEM.
010000         10  TRN-TRADE-DD-DATE      PIC 9(2).
010100* TRN TYPE CODE FIELD.
010200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
010300     05  TRN-TYPE-CODE              PIC X(1).
010400         88  TRN-TYPE-BUYING            VALUE 'B'.
010500         88  TRN-TYPE-SELLING           VALUE 'S'.
010600         88  TRN-TYPE-STOCK-SPLIT       VALUE 'P'.
010700         88  TRN-TYPE-DIVIDEND          VALUE 'D'.
010800* TRN ASSET NAME FIELD.
010900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
011000     05  TRN-ASSET-NAME             PIC X(30).
011100* TRN ISIN NUMBER FIELD.
011200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
011300     05  TRN-ISIN-NUMBER            PIC X(12).
011400* TRN QUANTITY FIELD.
011500* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
011600     05  TRN-QUANTITY               PIC S9(9)V9(6)
011700                                    SIGN TRAILING SEPARATE.
011800* TRN PRICE AMOUNT FIELD.
011900* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
012000     05  TRN-PRICE-AMOUNT           PIC S9(9)V9(6)
012100                                    SIGN TRAILING SEPARATE.
012200* TRN PRICE CURRENCY CDE FIELD.
012300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
012400     05  TRN-PRICE-CURRENCY-CDE     PIC X(3).
012500* TRN FEES AMOUNT FIELD.
012600* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
012700     05  TRN-FEES-AMOUNT            PIC S9(7)V9(2)
012800                                    SIGN TRAILING SEPARATE.
012900* TRN TAXES AMOUNT FIELD.
013000* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
013100     05  TRN-TAXES-AMOUNT           PIC S9(7)V9(2)
013200                                    SIGN TRAILING SEPARATE.
013300     05  FILLER                     PIC X(31).
013400* TRN TRADE DATE ALPHA FIELD.
013500* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
013600     05  TRN-TRADE-DATE-ALPHA REDEFINES TRN-TRADE-DATE
013700                                    PIC X(8).
013800
013900*----------------------------------------------------------------
014000* R2 - STOCK SNAPSHOT (OUTPUT).  BYTE-FOR-BYTE WITH THE LAYOUT
014100* PORTFOLIO-VALUATION-REPORT (PVR.RPT06) READS AS STOCK-SNAP-IN -
014200* SAME FIVE FIELDS, SAME ORDER, SAME PICTURES, SAME FILLER PAD.
014300* DO NOT REORDER OR RESIZE A FIELD HERE WITHOUT MAKING THE SAME
014400* CHANGE TO PVR.RPT06'S STOCK-SNAP-IN-RECORD.
014500*----------------------------------------------------------------
014600 FD  STK-SNAPSHOT.
014700 01  STK-SNAPSHOT-RECORD.
014800* SNP SNAPSHOT DATE FIELD.
014900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
015000     05  SNP-SNAPSHOT-DATE          PIC X(10).
015100* SNP ISIN NUMBER FIELD.
015200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
015300     05  SNP-ISIN-NUMBER            PIC X(12).
015400* SNP QUANTITY HELD FIELD.
015500* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
015600     05  SNP-QUANTITY-HELD          PIC S9(9)V9(6)
015700                                    SIGN TRAILING SEPARATE.
015800* SNP PRINCIPAL INVESTED FIELD.
015900* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
016000     05  SNP-PRINCIPAL-INVESTED     PIC S9(11)V99
016100                                    SIGN TRAILING SEPARATE.
016200* SNP CUML FEES FIELD.
016300* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
016400     05  SNP-CUML-FEES              PIC S9(9)V99
016500                                    SIGN TRAILING SEPARATE.
016600* SNP CUML TAXES FIELD.
016700* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
016800     05  SNP-CUML-TAXES             PIC S9(9)V99
016900                                    SIGN TRAILING SEPARATE.
017000* SNP GROSS DIVIDENDS FIELD.
017100* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
017200     05  SNP-GROSS-DIVIDENDS        PIC S9(9)V99
017300                                    SIGN TRAILING SEPARATE.
017400     05  FILLER                     PIC X(15).
017500* SNP SNAPSHOT DATE GROUP FIELD.
017600* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
017700     05  SNP-SNAPSHOT-DATE-GROUP REDEFINES SNP-SNAPSHOT-DATE.
017800* SNP SNAP YYYY FIELD.
017900* PLAIN ZONED-DECIMAL DISPLAY ITEM.
018000         10  SNP-SNAP-YYYY          PIC 9(4).
018100         10  FILLER                 PIC X(1).
018200* SNP SNAP MM FIELD.
018300* PLAIN ZONED-DECIMAL DISPLAY ITEM.
018400         10  SNP-SNAP-MM            PIC 9(2).
018500         10  FILLER                 PIC X(1).
018600* SNP SNAP DD FIELD.
018700* PLAIN ZONED-DECIMAL DISPLAY ITEM.
018800         10  SNP-SNAP-DD            PIC 9(2).
018900
019000*----------------------------------------------------------------
019100* R8 - ASSET METADATA DRIVER LIST
019200*----------------------------------------------------------------
019300 FD  ASSET-METADATA.
019400 01  ASSET-METADATA-RECORD.
019500* AMD ASSET ID FIELD.
019600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
019700     05  AMD-ASSET-ID               PIC X(12).
019800* AMD CURRENCY CDE FIELD.
019900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020000     05  AMD-CURRENCY-CDE           PIC X(3).
020100* AMD PRICE SOURCE ID FIELD.
020200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020300     05  AMD-PRICE-SOURCE-ID        PIC X(8).
020400* AMD FAMILY ID FIELD.
020500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020600     05  AMD-FAMILY-ID              PIC X(1).
020700         88  AMD-FAMILY-STOCK           VALUE '1'.
020800         88  AMD-FAMILY-CRYPTO          VALUE '2'.
020900* AMD ASSET NAME FIELD.
021000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
021100     05  AMD-ASSET-NAME             PIC X(30).
021200     05  FILLER                     PIC X(10).
021300
021400*----------------------------------------------------------------
021500* R7 - ASSET FOREX RATE HISTORY (ONE FILE PER CURRENCY)
021600*----------------------------------------------------------------
021700 FD  AST-FOREX-HIST.
021800 01  AST-FOREX-RECORD.
021900* FXH CURRENCY CDE FIELD.
022000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
022100     05  FXH-CURRENCY-CDE           PIC X(3).
022200     05  FXH-RATE-DATE.
022300* FXH RATE CC DATE FIELD.
022400* PLAIN ZONED-DECIMAL DISPLAY ITEM.
022500         10  FXH-RATE-CC-DATE       PIC 9(2).
022600* FXH RATE YY DATE FIELD.
022700* PLAIN ZONED-DECIMAL DISPLAY ITEM.
022800         10  FXH-RATE-YY-DATE       PIC 9(2).
022900* FXH RATE MM DATE FIELD.
023000* PLAIN ZONED-DECIMAL DISPLAY ITEM.
023100         10  FXH-RATE-MM-DATE       PIC 9(2).
023200* FXH RATE DD DATE FIELD.
023300* PLAIN ZONED-DECIMAL DISPLAY ITEM.
023400         10  FXH-RATE-DD-DATE       PIC 9(2).
023500* FXH RATE TO EUR FIELD.
023600* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
023700     05  FXH-RATE-TO-EUR            PIC 9(3)V9(8).
023800     05  FILLER                     PIC X(20).
023900* FXH RATE DATE ALPHA FIELD.
024000* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
024100     05  FXH-RATE-DATE-ALPHA REDEFINES FXH-RATE-DATE
024200                                    PIC X(8).
024300* FXH RATE DATE GROUP FIELD.
024400* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
024500     05  FXH-RATE-DATE-GROUP REDEFINES FXH-RATE-DATE.
024600         10  FXH-RATE-YYYY-DATE.
024700* FXH RATE CENTURY FIELD.
024800* PLAIN ZONED-DECIMAL DISPLAY ITEM.
024900             15  FXH-RATE-CENTURY   PIC 9(2).
025000* FXH RATE YR OF CTY FIELD.
025100* PLAIN ZONED-DECIMAL DISPLAY ITEM.
025200             15  FXH-RATE-YR-OF-CTY PIC 9(2).
025300         10  FXH-RATE-MONTH-DAY.
025400* FXH RATE MM2 FIELD.
025500* PLAIN ZONED-DECIMAL DISPLAY ITEM.
025600             15  FXH-RATE-MM2       PIC 9(2).
025700* FXH RATE DD2 FIELD.
025800* PLAIN ZONED-DECIMAL DISPLAY ITEM.
025900             15  FXH-RATE-DD2       PIC 9(2).
026000
026100 WORKING-STORAGE SECTION.
026200*----------------------------------------------------------------
026300* FILE STATUS AND DYNAMIC DDNAME SWITCHES
026400*----------------------------------------------------------------
026500 01  WS-FILE-STATUSES.
026600* SECTRIN STATUS FIELD.
026700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
026800     05  WS-SECTRIN-STATUS          PIC X(2).
026900         88  WS-SECTRIN-OK              VALUE '00'.
027000         88  WS-SECTRIN-EOF             VALUE '10'.
027100* STKSNAP STATUS FIELD.
027200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
027300     05  WS-STKSNAP-STATUS          PIC X(2).
027400* ASSETMD STATUS FIELD.
027500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
027600     05  WS-ASSETMD-STATUS          PIC X(2).
027700         88  WS-ASSETMD-EOF             VALUE '10'.
027800* FOREXHS STATUS FIELD.
027900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
028000     05  WS-FOREXHS-STATUS          PIC X(2).
028100         88  WS-FOREXHS-OK              VALUE '00'.
028200         88  WS-FOREXHS-EOF             VALUE '10'.
028300     05  FILLER                     PIC X(4).
028400* FOREX DDNAME FIELD.
028500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
028600 01  WS-FOREX-DDNAME                PIC X(8) VALUE SPACES.
028700
028800*----------------------------------------------------------------
028900* WS-POSITION-TABLE - RUNNING POSITION PER ISIN
029000*----------------------------------------------------------------
029100 01  WS-POSITION-TABLE.
029200* POSITION COUNT FIELD.
029300* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
029400     05  WS-POSITION-COUNT          PIC 9(5) COMP VALUE ZERO.
029500* POSITION ENTRY FIELD.
029600* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
029700     05  WS-POSITION-ENTRY OCCURS 500 TIMES
029800                          INDEXED BY WS-POS-IDX.
029900* POS ISIN FIELD.
030000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
030100         10  WS-POS-ISIN            PIC X(12).
030200* POS QUANTITY FIELD.
030300* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
030400         10  WS-POS-QUANTITY        PIC S9(9)V9(6).
030500* POS PRINCIPAL EUR FIELD.
030600* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
030700         10  WS-POS-PRINCIPAL-EUR   PIC S9(11)V9(2).
030800* POS CUML FEES FIELD.
030900* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
031000         10  WS-POS-CUML-FEES       PIC S9(9)V9(2).
031100* POS CUML TAXES FIELD.
031200* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
031300         10  WS-POS-CUML-TAXES      PIC S9(9)V9(2).
031400* POS GROSS DIVIDENDS FIELD.
031500* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
031600         10  WS-POS-GROSS-DIVIDENDS PIC S9(9)V9(2).
031700* POS SNP IDX FIELD.
031800* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
031900         10  WS-POS-SNP-IDX         PIC 9(5) COMP VALUE ZERO.
032000         10  FILLER                 PIC X(05).
032100
032200*----------------------------------------------------------------
032300* WS-SNAPSHOT-TABLE - HOLDS ONE ENTRY PER (ISIN,DATE) ACTUALLY
032400* WRITTEN THIS RUN.  BATCH FLOW U1 STEP 3 CALLS FOR LAST-STATE-
032500* PER-DAY, NOT ONE ROW PER TRANSACTION, SO NOTHING IS WRITTEN TO
032600* STK-SNAPSHOT UNTIL 8000 FLUSHES THIS TABLE AT END-OF-RUN -
032700* 2800-BUILD-SNAPSHOT OVERWRITES THE ISIN'S LAST ENTRY IN PLACE
032800* WHEN THE DATE HASN'T CHANGED, OR APPENDS WHEN IT HAS.  THIS
032900* ALSO GIVES STOCK-SPLIT RETROACTIVE RESTATEMENT (BR-3) A TABLE
033000* OF PRIOR ROWS TO RESTATE BEFORE THEY ARE EVER WRITTEN.
033100*----------------------------------------------------------------
033200 01  WS-SNAPSHOT-TABLE.
033300* SNAPSHOT COUNT FIELD.
033400* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
033500     05  WS-SNAPSHOT-COUNT          PIC 9(5) COMP VALUE ZERO.
033600* SNAPSHOT ENTRY FIELD.
033700* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
033800     05  WS-SNAPSHOT-ENTRY OCCURS 5000 TIMES
033900                          INDEXED BY WS-SNP-IDX.
034000* SNP ISIN FIELD.
034100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
034200         10  WS-SNP-ISIN            PIC X(12).
034300* SNP DATE ALPHA FIELD.
034400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
034500         10  WS-SNP-DATE-ALPHA      PIC X(10).
034600* SNP QUANTITY FIELD.
034700* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
034800         10  WS-SNP-QUANTITY        PIC S9(9)V9(6).
034900* SNP PRINCIPAL EUR FIELD.
035000* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
035100         10  WS-SNP-PRINCIPAL-EUR   PIC S9(11)V9(2).
035200* SNP CUML FEES FIELD.
035300* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
035400         10  WS-SNP-CUML-FEES       PIC S9(9)V9(2).
035500* SNP CUML TAXES FIELD.
035600* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
035700         10  WS-SNP-CUML-TAXES      PIC S9(9)V9(2).
035800* SNP GROSS DIVIDENDS FIELD.
035900* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
036000         10  WS-SNP-GROSS-DIVIDENDS PIC S9(9)V9(2).
036100         10  FILLER                 PIC X(05).
036200
036300*----------------------------------------------------------------
036400* WS-METADATA-TABLE - LOADED FROM ASSET-METADATA, DRIVES FOREX
036500*----------------------------------------------------------------
036600 01  WS-METADATA-TABLE.
036700* METADATA COUNT FIELD.
036800* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
036900     05  WS-METADATA-COUNT          PIC 9(4) COMP VALUE ZERO.
037000* METADATA ENTRY FIELD.
037100* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
037200     05  WS-METADATA-ENTRY OCCURS 200 TIMES
037300                          INDEXED BY WS-MD-IDX.
037400* MD ASSET ID FIELD.
037500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
037600         10  WS-MD-ASSET-ID         PIC X(12).
037700* MD CURRENCY CDE FIELD.
037800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
037900         10  WS-MD-CURRENCY-CDE     PIC X(3).
038000         10  FILLER                 PIC X(05).
038100
038200*----------------------------------------------------------------
038300* WS-FOREX-TABLE - CACHED RATE HISTORY FOR THE CURRENCY CURRENTLY
038400* LOADED (ONE CURRENCY AT A TIME, LOADED ON DEMAND)
038500*----------------------------------------------------------------
038600 01  WS-FOREX-TABLE.
038700* FOREX LOADED CCY FIELD.
038800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
038900     05  WS-FOREX-LOADED-CCY        PIC X(3) VALUE SPACES.
039000* FOREX COUNT FIELD.
039100* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
039200     05  WS-FOREX-COUNT             PIC 9(4) COMP VALUE ZERO.
039300* FOREX ENTRY FIELD.
039400* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
039500     05  WS-FOREX-ENTRY OCCURS 1000 TIMES
039600                        INDEXED BY WS-FX-IDX.
039700* FX RATE DATE A FIELD.
039800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
039900         10  WS-FX-RATE-DATE-A      PIC X(8).
040000* FX RATE TO EUR FIELD.
040100* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
040200         10  WS-FX-RATE-TO-EUR      PIC 9(3)V9(8).
040300         10  FILLER                 PIC X(05).
040400
040500*----------------------------------------------------------------
040600* MISCELLANEOUS WORK AREAS AND SWITCHES
040700*----------------------------------------------------------------
040800 01  WS-SWITCHES.
040900* EOF SECTRIN SW FIELD.
041000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
041100     05  WS-EOF-SECTRIN-SW          PIC X(1) VALUE 'N'.
041200         88  WS-EOF-SECTRIN             VALUE 'Y'.
041300     05  FILLER                     PIC X(09).
041400 01  WS-WORK-AREAS.
041500* FOREX RATE TO EUR FIELD.
041600* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
041700     05  WS-FOREX-RATE-TO-EUR       PIC 9(3)V9(8).
041800* TRADE AMOUNT EUR FIELD.
041900* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
042000     05  WS-TRADE-AMOUNT-EUR        PIC S9(11)V9(2).
042100* SAVE SUBSCRIPT FIELD.
042200* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
042300     05  WS-SAVE-SUBSCRIPT          PIC 9(5) COMP.
042400* LOOP SUBSCRIPT FIELD.
042500* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
042600     05  WS-LOOP-SUBSCRIPT          PIC 9(5) COMP.
042700* CENTURY WORK FIELD.
042800* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
042900     05  WS-CENTURY-WORK            PIC 9(2) COMP.
043000     05  FILLER                     PIC X(09).
043100 01  WS-YEAR-WINDOW.
043200* YY 2 DIGIT FIELD.
043300* PLAIN ZONED-DECIMAL DISPLAY ITEM.
043400     05  WS-YY-2-DIGIT              PIC 9(2).
043500* CC RESULT FIELD.
043600* PLAIN ZONED-DECIMAL DISPLAY ITEM.
043700     05  WS-CC-RESULT               PIC 9(2).
043800     05  FILLER                     PIC X(06).
043900
044000*----------------------------------------------------------------
044100* WS-SNAP-DATE-WORK - ASSEMBLES THE CC/YY/MM/DD TRADE DATE INTO
044200* THE YYYY-MM-DD ALPHA FORM THE SNAPSHOT RECORD CARRIES
044300*----------------------------------------------------------------
044400 01  WS-SNAP-DATE-WORK.
044500* SNAP YYYY WORK FIELD.
044600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
044700     05  WS-SNAP-YYYY-WORK          PIC X(4).
044800     05  FILLER                     PIC X(1) VALUE '-'.
044900* SNAP MM WORK FIELD.
045000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
045100     05  WS-SNAP-MM-WORK            PIC X(2).
045200     05  FILLER                     PIC X(1) VALUE '-'.
045300* SNAP DD WORK FIELD.
045400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
045500     05  WS-SNAP-DD-WORK            PIC X(2).
045600* SNAP DATE ALPHA FIELD.
045700* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
045800 01  WS-SNAP-DATE-ALPHA REDEFINES WS-SNAP-DATE-WORK
045900                                    PIC X(10).
046000
046100 PROCEDURE DIVISION.
046200*----------------------------------------------------------------
046300* 0000-MAINLINE - CONTROLS THE ENTIRE SNAPSHOT RUN
046400*----------------------------------------------------------------
046500 0000-MAINLINE.
046600     PERFORM 1000-INITIALIZE
046700         THRU 1000-INITIALIZE-EXIT.
046800* INVOKES THE PERFORM LOGIC BELOW.
046900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
047000     PERFORM 2000-PROCESS-TRANS
047100         THRU 2000-PROCESS-TRANS-EXIT
047200         UNTIL WS-EOF-SECTRIN.
047300* INVOKES THE PERFORM LOGIC BELOW.
047400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
047500     PERFORM 8000-WRITE-ALL-SNAPSHOTS
047600         THRU 8000-WRITE-ALL-SNAPSHOTS-EXIT.
047700* INVOKES THE PERFORM LOGIC BELOW.
047800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
047900     PERFORM 9000-TERMINATE
048000         THRU 9000-TERMINATE-EXIT.
048100     STOP RUN.
048200
048300*----------------------------------------------------------------
048400* 1000-INITIALIZE - OPENS FILES AND LOADS THE ASSET DRIVER LIST
048500*----------------------------------------------------------------
048600 1000-INITIALIZE.
048700     OPEN INPUT  SEC-TRANS-IN
048800                 ASSET-METADATA.
048900* OPENS OPEN FOR THIS RUN.
049000* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
049100     OPEN OUTPUT STK-SNAPSHOT.
049200* TESTS NOT.
049300* FALLS THROUGH WHEN THE CONDITION IS FALSE.
049400     IF NOT WS-ASSETMD-EOF
049500* INVOKES THE PERFORM LOGIC BELOW.
049600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
049700         PERFORM 1100-LOAD-METADATA
049800             THRU 1100-LOAD-METADATA-EXIT
049900             UNTIL WS-ASSETMD-EOF
050000     END-IF.
050100* INVOKES THE PERFORM LOGIC BELOW.
050200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
050300     PERFORM 1200-READ-TRANSACTION
050400         THRU 1200-READ-TRANSACTION-EXIT.
050500* RETURN POINT FOR 1000-INITIALIZE.
050600 1000-INITIALIZE-EXIT.
050700     EXIT.
050800
050900* 1100-LOAD-METADATA - READ/EOF TEST.
051000* ONLY CALLED FROM ITS IMMEDIATE CALLER - NOT SHARED ELSEWHERE.
051100 1100-LOAD-METADATA.
051200     READ ASSET-METADATA
051300         AT END
051400* REPOSITIONS SET.
051500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
051600             SET WS-ASSETMD-EOF TO TRUE
051700         NOT AT END
051800* REPOSITIONS SET.
051900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
052000             SET WS-MD-IDX TO WS-METADATA-COUNT
052100* REPOSITIONS SET.
052200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
052300             SET WS-MD-IDX UP BY 1
052400* REPOSITIONS SET.
052500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
052600             SET WS-MD-IDX TO WS-METADATA-COUNT
052700* ROLLS A VALUE INTO ADD.
052800* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
052900             ADD 1 TO WS-METADATA-COUNT
053000* REPOSITIONS SET.
053100* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
053200             SET WS-MD-IDX TO WS-METADATA-COUNT
053300* MOVES MOVE FORWARD.
053400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
053500             MOVE AMD-ASSET-ID
053600                 TO WS-MD-ASSET-ID (WS-MD-IDX)
053700* MOVES MOVE FORWARD.
053800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
053900             MOVE AMD-CURRENCY-CDE
054000                 TO WS-MD-CURRENCY-CDE (WS-MD-IDX)
054100     END-READ.
054200* RETURN POINT FOR 1100-LOAD-METADATA.
054300 1100-LOAD-METADATA-EXIT.
054400     EXIT.
054500
054600* 1200-READ-TRANSACTION - READ/EOF TEST.
054700* NO FILE I/O OF ITS OWN; WORKS ONLY AGAINST WORKING-STORAGE.
054800 1200-READ-TRANSACTION.
054900     READ SEC-TRANS-IN
055000         AT END
055100* REPOSITIONS SET.
055200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
055300             SET WS-EOF-SECTRIN TO TRUE
055400     END-READ.
055500* RETURN POINT FOR 1200-READ-TRANSACTION.
055600 1200-READ-TRANSACTION-EXIT.
055700     EXIT.
055800
055900*----------------------------------------------------------------
056000* 2000-PROCESS-TRANS - ONE TRANSACTION, BR-1..BR-4 DISPATCH
056100*----------------------------------------------------------------
056200 2000-PROCESS-TRANS.
056300     PERFORM 2100-FIND-POSITION
056400         THRU 2100-FIND-POSITION-EXIT.
056500* BRANCHES ON EVALUATE.
056600* EVALUATE FALLS TO WHEN-OTHER IF NO CASE MATCHES.
056700     EVALUATE TRUE
056800* CASE TESTED AGAINST WHEN.
056900* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
057000         WHEN TRN-TYPE-BUYING
057100* INVOKES THE PERFORM LOGIC BELOW.
057200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
057300             PERFORM 4100-BUYING THRU 4100-BUYING-EXIT
057400* CASE TESTED AGAINST WHEN.
057500* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
057600         WHEN TRN-TYPE-SELLING
057700* INVOKES THE PERFORM LOGIC BELOW.
057800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
057900             PERFORM 4200-SELLING THRU 4200-SELLING-EXIT
058000* CASE TESTED AGAINST WHEN.
058100* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
058200         WHEN TRN-TYPE-STOCK-SPLIT
058300* INVOKES THE PERFORM LOGIC BELOW.
058400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
058500             PERFORM 4300-STOCK-SPLIT THRU 4300-STOCK-SPLIT-EXIT
058600* CASE TESTED AGAINST WHEN.
058700* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
058800         WHEN TRN-TYPE-DIVIDEND
058900* INVOKES THE PERFORM LOGIC BELOW.
059000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
059100             PERFORM 4400-DIVIDEND THRU 4400-DIVIDEND-EXIT
059200     END-EVALUATE.
059300* INVOKES THE PERFORM LOGIC BELOW.
059400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
059500     PERFORM 2800-BUILD-SNAPSHOT
059600         THRU 2800-BUILD-SNAPSHOT-EXIT.
059700* INVOKES THE PERFORM LOGIC BELOW.
059800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
059900     PERFORM 1200-READ-TRANSACTION
060000         THRU 1200-READ-TRANSACTION-EXIT.
060100* RETURN POINT FOR 2000-PROCESS-TRANS.
060200 2000-PROCESS-TRANS-EXIT.
060300     EXIT.
060400
060500*----------------------------------------------------------------
060600* 2100-FIND-POSITION - TABLE SEARCH, INSERTS A NEW ISIN ROW
060700*----------------------------------------------------------------
060800 2100-FIND-POSITION.
060900     SET WS-POS-IDX TO 1.
061000     SEARCH WS-POSITION-ENTRY
061100         AT END
061200* ROLLS A VALUE INTO ADD.
061300* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
061400             ADD 1 TO WS-POSITION-COUNT
061500* REPOSITIONS SET.
061600* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
061700             SET WS-POS-IDX TO WS-POSITION-COUNT
061800* MOVES MOVE FORWARD.
061900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
062000             MOVE TRN-ISIN-NUMBER TO WS-POS-ISIN (WS-POS-IDX)
062100* MOVES MOVE FORWARD.
062200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
062300             MOVE ZERO TO WS-POS-QUANTITY (WS-POS-IDX)
062400* MOVES MOVE FORWARD.
062500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
062600             MOVE ZERO TO WS-POS-PRINCIPAL-EUR (WS-POS-IDX)
062700* MOVES MOVE FORWARD.
062800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
062900             MOVE ZERO TO WS-POS-CUML-FEES (WS-POS-IDX)
063000* MOVES MOVE FORWARD.
063100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
063200             MOVE ZERO TO WS-POS-CUML-TAXES (WS-POS-IDX)
063300* MOVES MOVE FORWARD.
063400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
063500             MOVE ZERO TO WS-POS-GROSS-DIVIDENDS (WS-POS-IDX)
063600* MOVES MOVE FORWARD.
063700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
063800             MOVE ZERO TO WS-POS-SNP-IDX (WS-POS-IDX)
063900* CASE TESTED AGAINST WHEN.
064000* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
064100         WHEN WS-POS-ISIN (WS-POS-IDX) = TRN-ISIN-NUMBER
064200             CONTINUE
064300     END-SEARCH.
064400* RETURN POINT FOR 2100-FIND-POSITION.
064500 2100-FIND-POSITION-EXIT.
064600     EXIT.
064700
064800*----------------------------------------------------------------
064900* 3100-FOREX-RATE / 3150-LOAD-FOREX-FILE - U4 AS-OF FOREX LOOKUP
065000* RETURNS THE GREATEST FOREX RATE DATE NOT EXCEEDING THE TRADE
065100* DATE, FOR THE TRANSACTION CURRENCY.  EUR SHORT-CIRCUITS TO 1.
065200* A CURRENCY WITH NO FOREX EXTRACT ON FILE IS A HARD STOP (PER
065300* SPEC - NO FALLBACK RATE IS EVER SUBSTITUTED).
065400*----------------------------------------------------------------
065500 3100-FOREX-RATE.
065600     IF TRN-PRICE-CURRENCY-CDE = 'EUR'
065700* MOVES MOVE FORWARD.
065800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
065900         MOVE 1 TO WS-FOREX-RATE-TO-EUR
066000* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
066100* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
066200     ELSE
066300* TESTS TRN-PRICE-CURRENCY-CDE.
066400* FALLS THROUGH WHEN THE CONDITION IS FALSE.
066500         IF TRN-PRICE-CURRENCY-CDE NOT = WS-FOREX-LOADED-CCY
066600* INVOKES THE PERFORM LOGIC BELOW.
066700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
066800             PERFORM 3150-LOAD-FOREX-FILE
066900                 THRU 3150-LOAD-FOREX-FILE-EXIT
067000         END-IF
067100* MOVES MOVE FORWARD.
067200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
067300         MOVE ZERO TO WS-FOREX-RATE-TO-EUR
067400* REPOSITIONS SET.
067500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
067600         SET WS-FX-IDX TO 1
067700* INVOKES THE PERFORM LOGIC BELOW.
067800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
067900         PERFORM 3120-SCAN-FOREX-TABLE
068000             THRU 3120-SCAN-FOREX-TABLE-EXIT
068100             UNTIL WS-FX-IDX > WS-FOREX-COUNT
068200     END-IF.
068300* RETURN POINT FOR 3100-FOREX-RATE.
068400 3100-FOREX-RATE-EXIT.
068500     EXIT.
068600
068700* 3120-SCAN-FOREX-TABLE - FIELD MOVE ONLY.
068800* AS-OF LOOKUP, NOT AN EXACT-DATE MATCH.
068900 3120-SCAN-FOREX-TABLE.
069000     IF WS-FX-RATE-DATE-A (WS-FX-IDX)
069100             NOT > TRN-TRADE-DATE-ALPHA
069200* MOVES MOVE FORWARD.
069300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
069400         MOVE WS-FX-RATE-TO-EUR (WS-FX-IDX)
069500             TO WS-FOREX-RATE-TO-EUR
069600     END-IF.
069700* REPOSITIONS SET.
069800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
069900     SET WS-FX-IDX UP BY 1.
070000* RETURN POINT FOR 3120-SCAN-FOREX-TABLE.
070100 3120-SCAN-FOREX-TABLE-EXIT.
070200     EXIT.
070300
070400* 3150-LOAD-FOREX-FILE - FIELD MOVE ONLY.
070500* AS-OF LOOKUP, NOT AN EXACT-DATE MATCH.
070600 3150-LOAD-FOREX-FILE.
070700     MOVE TRN-PRICE-CURRENCY-CDE TO WS-FOREX-DDNAME (1:3).
070800* MOVES MOVE FORWARD.
070900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
071000     MOVE 'FX' TO WS-FOREX-DDNAME (4:2).
071100* OPENS OPEN FOR THIS RUN.
071200* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
071300     OPEN INPUT AST-FOREX-HIST.
071400* TESTS NOT.
071500* FALLS THROUGH WHEN THE CONDITION IS FALSE.
071600     IF NOT WS-FOREXHS-OK
071700* DIAGNOSTIC LINE COVERING DISPLAY.
071800* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
071900         DISPLAY 'SSE.SNAP01 - NO FOREX EXTRACT FOR CURRENCY '
072000             TRN-PRICE-CURRENCY-CDE
072100* DIAGNOSTIC LINE COVERING DISPLAY.
072200* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
072300         DISPLAY 'SSE.SNAP01 - RUN ABORTED, TICKET 4650 RULE'
072400* MOVES MOVE FORWARD.
072500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
072600         MOVE 999 TO RETURN-CODE
072700         STOP RUN
072800     END-IF.
072900* MOVES MOVE FORWARD.
073000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
073100     MOVE ZERO TO WS-FOREX-COUNT.
073200* INVOKES THE PERFORM LOGIC BELOW.
073300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
073400     PERFORM 3160-READ-FOREX-ROW
073500         THRU 3160-READ-FOREX-ROW-EXIT
073600         UNTIL WS-FOREXHS-EOF.
073700* CLOSES CLOSE AT RUN END.
073800* NO FURTHER I/O AGAINST THIS FILE AFTER THIS POINT.
073900     CLOSE AST-FOREX-HIST.
074000* MOVES MOVE FORWARD.
074100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
074200     MOVE TRN-PRICE-CURRENCY-CDE TO WS-FOREX-LOADED-CCY.
074300* RETURN POINT FOR 3150-LOAD-FOREX-FILE.
074400 3150-LOAD-FOREX-FILE-EXIT.
074500     EXIT.
074600
074700* 3160-READ-FOREX-ROW - READ/EOF TEST.
074800* AS-OF LOOKUP, NOT AN EXACT-DATE MATCH.
074900 3160-READ-FOREX-ROW.
075000     READ AST-FOREX-HIST
075100         AT END
075200* REPOSITIONS SET.
075300* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
075400             SET WS-FOREXHS-EOF TO TRUE
075500         NOT AT END
075600* ROLLS A VALUE INTO ADD.
075700* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
075800             ADD 1 TO WS-FOREX-COUNT
075900* REPOSITIONS SET.
076000* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
076100             SET WS-FX-IDX TO WS-FOREX-COUNT
076200* MOVES MOVE FORWARD.
076300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
076400             MOVE FXH-RATE-DATE-ALPHA OF AST-FOREX-RECORD
076500                 TO WS-FX-RATE-DATE-A (WS-FX-IDX)
076600* MOVES MOVE FORWARD.
076700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
076800             MOVE FXH-RATE-TO-EUR
076900                 TO WS-FX-RATE-TO-EUR (WS-FX-IDX)
077000     END-READ.
077100* RETURN POINT FOR 3160-READ-FOREX-ROW.
077200 3160-READ-FOREX-ROW-EXIT.
077300     EXIT.
077400
077500*----------------------------------------------------------------
077600* 4100-BUYING - BR-1 - Q += QUANTITY; P += EUR(QUANTITY X PRICE);
077700* F += FEES; T += TAXES.  FEES AND TAXES ARRIVE ALREADY IN EUR ON
077800* THE EXTRACT (TICKET 5615) AND ARE NEVER RUN THROUGH THE FOREX
077900* RATE - ONLY THE NATIVE-CURRENCY TRADE PROCEEDS ARE CONVERTED.
078000*----------------------------------------------------------------
078100 4100-BUYING.
078200     PERFORM 3100-FOREX-RATE THRU 3100-FOREX-RATE-EXIT.
078300* CALCULATES COMPUTE.
078400* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
078500     COMPUTE WS-TRADE-AMOUNT-EUR ROUNDED =
078600         (TRN-QUANTITY * TRN-PRICE-AMOUNT) * WS-FOREX-RATE-TO-EUR.
078700* ROLLS A VALUE INTO ADD.
078800* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
078900     ADD TRN-QUANTITY
079000         TO WS-POS-QUANTITY (WS-POS-IDX).
079100* ROLLS A VALUE INTO ADD.
079200* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
079300     ADD WS-TRADE-AMOUNT-EUR
079400         TO WS-POS-PRINCIPAL-EUR (WS-POS-IDX).
079500* ROLLS A VALUE INTO ADD.
079600* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
079700     ADD TRN-FEES-AMOUNT
079800         TO WS-POS-CUML-FEES (WS-POS-IDX).
079900* ROLLS A VALUE INTO ADD.
080000* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
080100     ADD TRN-TAXES-AMOUNT
080200         TO WS-POS-CUML-TAXES (WS-POS-IDX).
080300* RETURN POINT FOR 4100-BUYING.
080400 4100-BUYING-EXIT.
080500     EXIT.
080600
080700*----------------------------------------------------------------
080800* 4200-SELLING - BR-2 - Q -= QUANTITY; P -= EUR(QUANTITY X
080900* PRICE); F += FEES; T += TAXES.  PRINCIPAL IS REDUCED BY THE
081000* SALE PROCEEDS THEMSELVES (TICKET 5615 DROPPED THE OLD AVERAGE-
081100* COST REALIZED-P/L CALCULATION - THAT BELONGS TO THE VALUATION
081200* REPORT, NOT THE SNAPSHOT ENGINE).
081300*----------------------------------------------------------------
081400 4200-SELLING.
081500     PERFORM 3100-FOREX-RATE THRU 3100-FOREX-RATE-EXIT.
081600* CALCULATES COMPUTE.
081700* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
081800     COMPUTE WS-TRADE-AMOUNT-EUR ROUNDED =
081900         (TRN-QUANTITY * TRN-PRICE-AMOUNT) * WS-FOREX-RATE-TO-EUR.
082000* BACKS A VALUE OUT OF SUBTRACT.
082100* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
082200     SUBTRACT TRN-QUANTITY
082300         FROM WS-POS-QUANTITY (WS-POS-IDX).
082400* BACKS A VALUE OUT OF SUBTRACT.
082500* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
082600     SUBTRACT WS-TRADE-AMOUNT-EUR
082700         FROM WS-POS-PRINCIPAL-EUR (WS-POS-IDX).
082800* ROLLS A VALUE INTO ADD.
082900* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
083000     ADD TRN-FEES-AMOUNT
083100         TO WS-POS-CUML-FEES (WS-POS-IDX).
083200* ROLLS A VALUE INTO ADD.
083300* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
083400     ADD TRN-TAXES-AMOUNT
083500         TO WS-POS-CUML-TAXES (WS-POS-IDX).
083600* RETURN POINT FOR 4200-SELLING.
083700 4200-SELLING-EXIT.
083800     EXIT.
083900
084000*----------------------------------------------------------------
084100* 4300-STOCK-SPLIT - BR-3 - RESTATE QUANTITY ON EVERY SNAPSHOT
084200* ROW ALREADY WRITTEN THIS RUN FOR THE SAME ISIN.  THE RATIO IS
084300* CARRIED IN TRN-QUANTITY (PER R1, NO SEPARATE RATIO FIELD).
084400*----------------------------------------------------------------
084500 4300-STOCK-SPLIT.
084600     COMPUTE WS-POS-QUANTITY (WS-POS-IDX) =
084700         WS-POS-QUANTITY (WS-POS-IDX) * TRN-QUANTITY.
084800* REPOSITIONS SET.
084900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
085000     SET WS-SNP-IDX TO 1.
085100* INVOKES THE PERFORM LOGIC BELOW.
085200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
085300     PERFORM 4350-RESTATE-HISTORY
085400         THRU 4350-RESTATE-HISTORY-EXIT
085500         UNTIL WS-SNP-IDX > WS-SNAPSHOT-COUNT.
085600* RETURN POINT FOR 4300-STOCK-SPLIT.
085700 4300-STOCK-SPLIT-EXIT.
085800     EXIT.
085900
086000* 4350-RESTATE-HISTORY - ARITHMETIC STEP; SEE BR NUMBER IN BANNER
086100* ABOVE THE CALLER.
086200 4350-RESTATE-HISTORY.
086300     IF WS-SNP-ISIN (WS-SNP-IDX) = TRN-ISIN-NUMBER
086400* CALCULATES COMPUTE.
086500* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
086600         COMPUTE WS-SNP-QUANTITY (WS-SNP-IDX) =
086700             WS-SNP-QUANTITY (WS-SNP-IDX) * TRN-QUANTITY
086800     END-IF.
086900* REPOSITIONS SET.
087000* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
087100     SET WS-SNP-IDX UP BY 1.
087200* RETURN POINT FOR 4350-RESTATE-HISTORY.
087300 4350-RESTATE-HISTORY-EXIT.
087400     EXIT.
087500
087600*----------------------------------------------------------------
087700* 4400-DIVIDEND - BR-4 - D += EUR(QUANTITY X PRICE); T += TAXES.
087800* QUANTITY, PRINCIPAL AND FEES ARE UNCHANGED.
087900*----------------------------------------------------------------
088000 4400-DIVIDEND.
088100     PERFORM 3100-FOREX-RATE THRU 3100-FOREX-RATE-EXIT.
088200* CALCULATES COMPUTE.
088300* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
088400     COMPUTE WS-TRADE-AMOUNT-EUR ROUNDED =
088500         (TRN-QUANTITY * TRN-PRICE-AMOUNT) * WS-FOREX-RATE-TO-EUR.
088600* ROLLS A VALUE INTO ADD.
088700* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
088800     ADD WS-TRADE-AMOUNT-EUR
088900         TO WS-POS-GROSS-DIVIDENDS (WS-POS-IDX).
089000* ROLLS A VALUE INTO ADD.
089100* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
089200     ADD TRN-TAXES-AMOUNT
089300         TO WS-POS-CUML-TAXES (WS-POS-IDX).
089400* RETURN POINT FOR 4400-DIVIDEND.
089500 4400-DIVIDEND-EXIT.
089600     EXIT.
089700
089800*----------------------------------------------------------------
089900* 2800-BUILD-SNAPSHOT - BATCH FLOW U1 STEP 3 - IF THE LAST ENTRY
090000* THIS RUN FOR THIS ISIN IS THE SAME DATE, OVERWRITE IT IN
090100* WS-SNAPSHOT-TABLE; OTHERWISE APPEND A NEW ENTRY.  NOTHING IS
090200* WRITTEN TO STK-SNAPSHOT HERE - THE FILE ITSELF IS FLUSHED FROM
090300* THE TABLE BY 8000 ONCE ALL TRANSACTIONS ARE IN, SO A STOCK-
090400* SPLIT SEEN LATER CAN STILL RESTATE THIS ENTRY (4350) BEFORE
090500* IT EVER REACHES DISK.
090600*----------------------------------------------------------------
090700 2800-BUILD-SNAPSHOT.
090800     MOVE TRN-TRADE-CC-DATE     TO WS-SNAP-YYYY-WORK (1:2).
090900* MOVES MOVE FORWARD.
091000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
091100     MOVE TRN-TRADE-YY-DATE     TO WS-SNAP-YYYY-WORK (3:2).
091200* MOVES MOVE FORWARD.
091300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
091400     MOVE TRN-TRADE-MM-DATE     TO WS-SNAP-MM-WORK.
091500* MOVES MOVE FORWARD.
091600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
091700     MOVE TRN-TRADE-DD-DATE     TO WS-SNAP-DD-WORK.
091800* TESTS WS-POS-SNP-IDX.
091900* FALLS THROUGH WHEN THE CONDITION IS FALSE.
092000     IF WS-POS-SNP-IDX (WS-POS-IDX) = ZERO
092100* ROLLS A VALUE INTO ADD.
092200* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
092300         ADD 1 TO WS-SNAPSHOT-COUNT
092400* REPOSITIONS SET.
092500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
092600         SET WS-SNP-IDX TO WS-SNAPSHOT-COUNT
092700* REPOSITIONS SET.
092800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
092900         SET WS-POS-SNP-IDX (WS-POS-IDX) TO WS-SNAPSHOT-COUNT
093000* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
093100* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
093200     ELSE
093300* REPOSITIONS SET.
093400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
093500         SET WS-SNP-IDX TO WS-POS-SNP-IDX (WS-POS-IDX)
093600* TESTS WS-SNP-DATE-ALPHA.
093700* FALLS THROUGH WHEN THE CONDITION IS FALSE.
093800         IF WS-SNP-DATE-ALPHA (WS-SNP-IDX) NOT = WS-SNAP-DATE-ALPHA
093900* ROLLS A VALUE INTO ADD.
094000* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
094100             ADD 1 TO WS-SNAPSHOT-COUNT
094200* REPOSITIONS SET.
094300* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
094400             SET WS-SNP-IDX TO WS-SNAPSHOT-COUNT
094500* REPOSITIONS SET.
094600* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
094700             SET WS-POS-SNP-IDX (WS-POS-IDX) TO WS-SNAPSHOT-COUNT
094800         END-IF
094900     END-IF.
095000* MOVES MOVE FORWARD.
095100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
095200     MOVE WS-SNAP-DATE-ALPHA           TO WS-SNP-DATE-ALPHA (WS-SNP-IDX).
095300* MOVES MOVE FORWARD.
095400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
095500     MOVE TRN-ISIN-NUMBER              TO WS-SNP-ISIN (WS-SNP-IDX).
095600* MOVES MOVE FORWARD.
095700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
095800     MOVE WS-POS-QUANTITY (WS-POS-IDX) TO WS-SNP-QUANTITY (WS-SNP-IDX).
095900* MOVES MOVE FORWARD.
096000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
096100     MOVE WS-POS-PRINCIPAL-EUR (WS-POS-IDX)
096200                           TO WS-SNP-PRINCIPAL-EUR (WS-SNP-IDX).
096300* MOVES MOVE FORWARD.
096400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
096500     MOVE WS-POS-CUML-FEES (WS-POS-IDX)
096600                           TO WS-SNP-CUML-FEES (WS-SNP-IDX).
096700* MOVES MOVE FORWARD.
096800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
096900     MOVE WS-POS-CUML-TAXES (WS-POS-IDX)
097000                           TO WS-SNP-CUML-TAXES (WS-SNP-IDX).
097100* MOVES MOVE FORWARD.
097200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
097300     MOVE WS-POS-GROSS-DIVIDENDS (WS-POS-IDX)
097400                           TO WS-SNP-GROSS-DIVIDENDS (WS-SNP-IDX).
097500* RETURN POINT FOR 2800-BUILD-SNAPSHOT.
097600 2800-BUILD-SNAPSHOT-EXIT.
097700     EXIT.
097800
097900*----------------------------------------------------------------
098000* 8000-WRITE-ALL-SNAPSHOTS - BATCH FLOW U1 STEP 5 - FLUSHES
098100* WS-SNAPSHOT-TABLE TO STK-SNAPSHOT ONE ROW PER ENTRY, NOW THAT
098200* EVERY OVERWRITE (STEP 3) AND RESTATEMENT (STEP 4/BR-3) HAS
098300* ALREADY BEEN APPLIED IN MEMORY.  EXACTLY ONE ROW PER (ISIN,
098400* DATE) REACHES THE FILE THIS WAY.
098500*----------------------------------------------------------------
098600 8000-WRITE-ALL-SNAPSHOTS.
098700     SET WS-SNP-IDX TO 1.
098800* INVOKES THE PERFORM LOGIC BELOW.
098900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
099000     PERFORM 8100-WRITE-ONE-SNAPSHOT
099100         THRU 8100-WRITE-ONE-SNAPSHOT-EXIT
099200         UNTIL WS-SNP-IDX > WS-SNAPSHOT-COUNT.
099300* RETURN POINT FOR 8000-WRITE-ALL-SNAPSHOTS.
099400 8000-WRITE-ALL-SNAPSHOTS-EXIT.
099500     EXIT.
099600
099700*----------------------------------------------------------------
099800* 8100-WRITE-ONE-SNAPSHOT - MOVES ONE WS-SNAPSHOT-TABLE ENTRY TO
099900* STK-SNAPSHOT-RECORD AND WRITES IT
100000*----------------------------------------------------------------
100100 8100-WRITE-ONE-SNAPSHOT.
100200     MOVE WS-SNP-DATE-ALPHA (WS-SNP-IDX)      TO SNP-SNAPSHOT-DATE.
100300* MOVES MOVE FORWARD.
100400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
100500     MOVE WS-SNP-ISIN (WS-SNP-IDX)            TO SNP-ISIN-NUMBER.
100600* MOVES MOVE FORWARD.
100700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
100800     MOVE WS-SNP-QUANTITY (WS-SNP-IDX)        TO SNP-QUANTITY-HELD.
100900* MOVES MOVE FORWARD.
101000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
101100     MOVE WS-SNP-PRINCIPAL-EUR (WS-SNP-IDX)   TO SNP-PRINCIPAL-INVESTED.
101200* MOVES MOVE FORWARD.
101300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
101400     MOVE WS-SNP-CUML-FEES (WS-SNP-IDX)       TO SNP-CUML-FEES.
101500* MOVES MOVE FORWARD.
101600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
101700     MOVE WS-SNP-CUML-TAXES (WS-SNP-IDX)      TO SNP-CUML-TAXES.
101800* MOVES MOVE FORWARD.
101900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
102000     MOVE WS-SNP-GROSS-DIVIDENDS (WS-SNP-IDX) TO SNP-GROSS-DIVIDENDS.
102100* WRITES WRITE TO ITS OUTPUT FILE.
102200* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
102300     WRITE STK-SNAPSHOT-RECORD.
102400* REPOSITIONS SET.
102500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
102600     SET WS-SNP-IDX UP BY 1.
102700* RETURN POINT FOR 8100-WRITE-ONE-SNAPSHOT.
102800 8100-WRITE-ONE-SNAPSHOT-EXIT.
102900     EXIT.
103000
103100*----------------------------------------------------------------
103200* 9000-TERMINATE - CLOSES FILES
103300*----------------------------------------------------------------
103400 9000-TERMINATE.
103500     CLOSE SEC-TRANS-IN
103600           STK-SNAPSHOT
103700           ASSET-METADATA.
103800* RETURN POINT FOR 9000-TERMINATE.
103900 9000-TERMINATE-EXIT.
104000     EXIT.
