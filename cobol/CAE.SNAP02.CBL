000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CRYPTO-ASSET-SNAPSHOT.
000300     AUTHOR. J.KOPEC.
000400     INSTALLATION. DST OUTPUT SOLUTIONS - FUND ACCOUNTING.
000500     DATE-WRITTEN. 05/02/1992.
000600     DATE-COMPILED. 05/02/1992.
000700     SECURITY.  COMPANY CONFIDENTIAL - FUND ACCOUNTING USE ONLY.
000800*----------------------------------------------------------------
000900* CRYPTO-ASSET-SNAPSHOT  (CAE.SNAP02)
001000* BUILDS THE DAILY CRYPTO-ASSET POSITION SNAPSHOT FROM THE DIGITAL
001100* LEDGER EXTRACT.  EACH LEDGER ROW MAY TOUCH SEVERAL COINS AT ONCE
001200* (A SWAP, A MULTI-SOURCE REWARD).  PRINCIPAL POSTINGS ARE ROUTED
001300* TO A COIN'S FAMILY PROXY (E.G. WRAPPED TOKENS POST TO THE
001400* UNDERLYING COIN'S COST BASIS) WHILE QUANTITY STAYS WITH THE COIN
001500* ITSELF.
001600*----------------------------------------------------------------
001700* C H A N G E   L O G
001800  05/02/92 JKP  TICKET 4622  INITIAL BASELINE - BUY/SELL/RECEIVE/ CR04622 
001900                            SEND ONLY.
002000  10/19/92 JKP  TICKET 4701  ADDED SWAP AND REWARD HANDLING.      CR04701 
002100  02/08/93 RLP  TICKET 4744  ADDED FAMILY-PROXY ROUTING OF        CR04744 
002200                            PRINCIPAL POSTINGS (WRAPPED-COIN RULE).
002300  07/30/93 RLP  TICKET 4790  ADDED GAS-FEE PARAGRAPH; INTERACTION CR04790 
002400                            AND APPROVE TYPES NOW RECOGNIZED.
002500  03/11/94 JKP  TICKET 4833  CORRECTED SWAP VALUATION - OUT-SIDE  CR04833 
002600                            VALUE SHARE NOW PRORATED WHEN VO = 0.
002700  08/19/95 RLP  TICKET 4869  WIDENED WS-ENTRY-TABLE OCCURS FOR    CR04869 
002800                            LEDGER ROWS WITH MANY IN/OUT ENTRIES.
002900  12/28/98 MWT  TICKET 5188  Y2K REMEDIATION - SNAPSHOT DATE      CR05188 
003000                            WINDOWING REVIEWED AT 2800-BUILD-SNAP;
003100                            LEDGER TIMESTAMP (DD/MM/YYYY) STORED
003200                            4-DIGIT YEAR, NO CHANGE REQUIRED.
003300  04/02/01 DJS  TICKET 5370  ADDED PER-DAY OVERWRITE INDEX RESET  CR05370 
003400                            SO A LATER SNAPSHOT OF THE SAME COIN
003500                            REPLACES, RATHER THAN DUPLICATES, THE
003600                            EARLIER ROW ON THE SAME CALENDAR DAY.
003700  06/14/05 DJS  TICKET 5640  RAISED WS-POSITION-TABLE OCCURS LIMITCR05640 
003800                            FOR GROWTH IN THE NUMBER OF WALLETS.
003900  02/08/06 DJS  TICKET 5631  AUDIT FINDING - 2820 WAS NOTING THE  CR05631 
004000                            SAME-DAY OVERWRITE IN WS-SNAPSHOT-TABLE
004100                            BUT 2810 WROTE CRY-SNAPSHOT UNCONDITION-
004200                            ALLY ANYWAY; TICKET 5370'S FIX NEVER
004300                            ACTUALLY SUPPRESSED THE EARLIER ROW.
004400                            REWORKED SO WS-SNAPSHOT-TABLE NOW HOLDS
004500                            THE FULL PENDING ROW PER (COIN,DATE)
004600                            AND 8000 FLUSHES IT TO CRY-SNAPSHOT ONLY
004700                            AT END-OF-RUN, ONE ROW PER ENTRY.
004800*----------------------------------------------------------------
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-3090.
005300 OBJECT-COMPUTER. IBM-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS CAE-RERUN-SWITCH
005700         OFF STATUS IS CAE-NORMAL-SWITCH.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CRY-LEDGER-IN   ASSIGN TO "CRYLGIN"
006100         FILE STATUS IS WS-CRYLGIN-STATUS.
006200     SELECT CRY-SNAPSHOT    ASSIGN TO "CRYSNAP"
006300         FILE STATUS IS WS-CRYSNAP-STATUS.
006400     SELECT ASSET-METADATA  ASSIGN TO "ASSETMD"
006500         FILE STATUS IS WS-ASSETMD-STATUS.
006600     SELECT AST-PRICE-HIST  ASSIGN TO WS-PRICE-DDNAME
006700         FILE STATUS IS WS-PRICEHS-STATUS.
006800     SELECT AST-FOREX-HIST  ASSIGN TO WS-FOREX-DDNAME
006900         FILE STATUS IS WS-FOREXHS-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300*----------------------------------------------------------------
007400* R3 - CRYPTO LEDGER EXTRACT (INPUT) - UP TO 6 IN/OUT ENTRIES
007500* PER ROW ARE CARRIED AS FIXED OCCURRENCES (PARSED FROM THE
007600* SOURCE SYSTEM'S COMMA LIST BEFORE THIS EXTRACT IS PRODUCED)
007700*----------------------------------------------------------------
007800 FD  CRY-LEDGER-IN.
007900 01  CRY-LEDGER-RECORD.
008000* RECORD TYPE FIELD.
008100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
008200     05  LGR-RECORD-TYPE            PIC X(1).
008300         88  LGR-TYPE-DETAIL            VALUE 'T'.
008400* TX HASH FIELD.
008500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
008600     05  LGR-TX-HASH                PIC X(20).
008700     05  LGR-TX-DATE.
008800* TX CC DATE FIELD.
008900* PLAIN ZONED-DECIMAL DISPLAY ITEM.
009000         10  LGR-TX-CC-DATE         PIC 9(2).
009100* TX YY DATE FIELD.
009200* PLAIN ZONED-DECIMAL DISPLAY ITEM.
009300         10  LGR-TX-YY-DATE         PIC 9(2).
009400* TX MM DATE FIELD.
009500* PLAIN ZONED-DECIMAL DISPLAY ITEM.
009600         10  LGR-TX-MM-DATE         PIC 9(2).
009700* TX DD DATE FIELD.
009800* PLAIN ZONED-DECIMAL DISPLAY ITEM.
009900         10  LGR-TX-DD-DATE         PIC 9(2).
010000* TYPE CODE FIELD.
010100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
010200     05  LGR-TYPE-CODE              PIC X(1).
010300         88  LGR-TYPE-BUY               VALUE '1'.
010400         88  LGR-TYPE-SELL              VALUE '2'.
010500         88  LGR-TYPE-RECEIVE           VALUE '3'.
010600         88  LGR-TYPE-SEND              VALUE '4'.
010700         88  LGR-TYPE-SWAP              VALUE '5'.
010800         88  LGR-TYPE-REWARD            VALUE '6'.
010900         88  LGR-TYPE-APPROVE           VALUE '7'.
011000         88  LGR-TYPE-INTERACTION       VALUE '8'.
011100* IN COUNT FIELD.
011200* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
011300     05  LGR-IN-COUNT               PIC 9(1) COMP.
011400* IN ENTRY FIELD.
011500* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
011600     05  LGR-IN-ENTRY OCCURS 6 TIMES.
011700* IN TOKEN FIELD.
011800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
011900         10  LGR-IN-TOKEN           PIC X(15).
012000* LGR-IN-QUANTITY WIDENED TO 18 DECIMALS PER CR 6049 (02/14/06 TLH)
012100* - MATCHES THE WIDENING MADE TO THE R3 EXTRACT ITSELF OVER IN
012200* LTN.NET03; THE TWO LAYOUTS MUST STAY IN LOCKSTEP SINCE THIS
012300* PROGRAM READS THE FILE LTN.NET03 WRITES, FIELD FOR FIELD.
012400         10  LGR-IN-QUANTITY        PIC 9(11)V9(18).
012500* OUT COUNT FIELD.
012600* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
012700     05  LGR-OUT-COUNT              PIC 9(1) COMP.
012800* OUT ENTRY FIELD.
012900* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
013000     05  LGR-OUT-ENTRY OCCURS 6 TIMES.
013100* OUT TOKEN FIELD.
013200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
013300         10  LGR-OUT-TOKEN          PIC X(15).
013400* OUT QUANTITY FIELD.
013500* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
013600         10  LGR-OUT-QUANTITY       PIC 9(11)V9(18).
013700* REWARD SOURCE COUNT FIELD.
013800* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
013900     05  LGR-REWARD-SOURCE-COUNT    PIC 9(1) COMP.
014000* REWARD SOURCE FIELD.
014100* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
014200     05  LGR-REWARD-SOURCE OCCURS 6 TIMES
014300                           PIC X(15).
014400* FEE QUANTITY FIELD.
014500* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
014600     05  LGR-FEE-QUANTITY           PIC 9(11)V9(18).
014700* FEE TOKEN FIELD.
014800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
014900     05  LGR-FEE-TOKEN              PIC X(15).
015000* LGR-APPROVAL-TEXT ADDED PER CR 6051 - MATCHES THE FIELD LTN.NET03
015100* ADDED TO THE SAME R3 LAYOUT; THIS STEP DOES NOT ACT ON APPROVAL
015200* RECORDS (4700-APPROVE IS A NO-OP PER BR-11) BUT MUST STILL KEEP
015300* THE TWO COPIES OF THE RECORD IN LOCKSTEP.
015400     05  LGR-APPROVAL-TEXT          PIC X(125).
015500     05  FILLER                     PIC X(05).
015600* FILLER SHRUNK FROM X(10) TO X(05) UNDER CR 6049 - SEE LTN.NET03.
015700     05  LGR-TX-DATE-ALPHA REDEFINES LGR-TX-DATE
015800                                    PIC X(8).
015900
016000*----------------------------------------------------------------
016100* R4 - CRYPTO SNAPSHOT (OUTPUT)
016200*----------------------------------------------------------------
016300 FD  CRY-SNAPSHOT.
016400 01  CRY-SNAPSHOT-RECORD.
016500* RECORD TYPE FIELD.
016600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
016700     05  CSP-RECORD-TYPE            PIC X(1) VALUE 'S'.
016800     05  CSP-SNAPSHOT-DATE.
016900* SNAP CC DATE FIELD.
017000* PLAIN ZONED-DECIMAL DISPLAY ITEM.
017100         10  CSP-SNAP-CC-DATE       PIC 9(2).
017200* SNAP YY DATE FIELD.
017300* PLAIN ZONED-DECIMAL DISPLAY ITEM.
017400         10  CSP-SNAP-YY-DATE       PIC 9(2).
017500* SNAP MM DATE FIELD.
017600* PLAIN ZONED-DECIMAL DISPLAY ITEM.
017700         10  CSP-SNAP-MM-DATE       PIC 9(2).
017800* SNAP DD DATE FIELD.
017900* PLAIN ZONED-DECIMAL DISPLAY ITEM.
018000         10  CSP-SNAP-DD-DATE       PIC 9(2).
018100* COIN SYMBOL FIELD.
018200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
018300     05  CSP-COIN-SYMBOL            PIC X(15).
018400* QUANTITY HELD FIELD.
018500* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
018600     05  CSP-QUANTITY-HELD          PIC S9(11)V9(18)
018700                                    SIGN TRAILING SEPARATE.
018800* COST BASIS EUR FIELD.
018900* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
019000     05  CSP-COST-BASIS-EUR         PIC S9(11)V9(2)
019100                                    SIGN TRAILING SEPARATE.
019200     05  FILLER                     PIC X(20).
019300* SNAPSHOT DATE ALPHA FIELD.
019400* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
019500     05  CSP-SNAPSHOT-DATE-ALPHA REDEFINES CSP-SNAPSHOT-DATE
019600                                    PIC X(8).
019700
019800*----------------------------------------------------------------
019900* R8 - ASSET METADATA DRIVER LIST (CURRENCY, PRICE SOURCE, FAMILY)
020000*----------------------------------------------------------------
020100 FD  ASSET-METADATA.
020200 01  ASSET-METADATA-RECORD.
020300* AMD ASSET ID FIELD.
020400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020500     05  AMD-ASSET-ID               PIC X(15).
020600* AMD CURRENCY CDE FIELD.
020700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020800     05  AMD-CURRENCY-CDE           PIC X(3).
020900* AMD PRICE SOURCE ID FIELD.
021000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
021100     05  AMD-PRICE-SOURCE-ID        PIC X(15).
021200* AMD FAMILY ID FIELD.
021300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
021400     05  AMD-FAMILY-ID              PIC X(15).
021500* AMD ASSET NAME FIELD.
021600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
021700     05  AMD-ASSET-NAME             PIC X(30).
021800     05  FILLER                     PIC X(07).
021900
022000*----------------------------------------------------------------
022100* R5 - ASSET PRICE HISTORY (ONE FILE PER PRICE-SOURCE COIN)
022200*----------------------------------------------------------------
022300 FD  AST-PRICE-HIST.
022400 01  AST-PRICE-RECORD.
022500     05  PXH-QUOTE-DATE.
022600* PXH QUOTE CC DATE FIELD.
022700* PLAIN ZONED-DECIMAL DISPLAY ITEM.
022800         10  PXH-QUOTE-CC-DATE      PIC 9(2).
022900* PXH QUOTE YY DATE FIELD.
023000* PLAIN ZONED-DECIMAL DISPLAY ITEM.
023100         10  PXH-QUOTE-YY-DATE      PIC 9(2).
023200* PXH QUOTE MM DATE FIELD.
023300* PLAIN ZONED-DECIMAL DISPLAY ITEM.
023400         10  PXH-QUOTE-MM-DATE      PIC 9(2).
023500* PXH QUOTE DD DATE FIELD.
023600* PLAIN ZONED-DECIMAL DISPLAY ITEM.
023700         10  PXH-QUOTE-DD-DATE      PIC 9(2).
023800* PXH CLOSE PRICE FIELD.
023900* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
024000     05  PXH-CLOSE-PRICE            PIC 9(9)V9(4).
024100     05  FILLER                     PIC X(20).
024200* PXH QUOTE DATE ALPHA FIELD.
024300* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
024400     05  PXH-QUOTE-DATE-ALPHA REDEFINES PXH-QUOTE-DATE
024500                                    PIC X(8).
024600
024700*----------------------------------------------------------------
024800* R7 - ASSET FOREX RATE HISTORY (ONE FILE PER CURRENCY)
024900*----------------------------------------------------------------
025000 FD  AST-FOREX-HIST.
025100 01  AST-FOREX-RECORD.
025200     05  FXH-RATE-DATE.
025300* FXH RATE CC DATE FIELD.
025400* PLAIN ZONED-DECIMAL DISPLAY ITEM.
025500         10  FXH-RATE-CC-DATE       PIC 9(2).
025600* FXH RATE YY DATE FIELD.
025700* PLAIN ZONED-DECIMAL DISPLAY ITEM.
025800         10  FXH-RATE-YY-DATE       PIC 9(2).
025900* FXH RATE MM DATE FIELD.
026000* PLAIN ZONED-DECIMAL DISPLAY ITEM.
026100         10  FXH-RATE-MM-DATE       PIC 9(2).
026200* FXH RATE DD DATE FIELD.
026300* PLAIN ZONED-DECIMAL DISPLAY ITEM.
026400         10  FXH-RATE-DD-DATE       PIC 9(2).
026500* FXH RATE TO EUR FIELD.
026600* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
026700     05  FXH-RATE-TO-EUR            PIC 9(3)V9(8).
026800     05  FILLER                     PIC X(20).
026900* FXH RATE DATE ALPHA FIELD.
027000* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
027100     05  FXH-RATE-DATE-ALPHA REDEFINES FXH-RATE-DATE
027200                                    PIC X(8).
027300
027400 WORKING-STORAGE SECTION.
027500*----------------------------------------------------------------
027600* FILE STATUS AND DYNAMIC DDNAME SWITCHES
027700*----------------------------------------------------------------
027800 01  WS-FILE-STATUSES.
027900* CRYLGIN STATUS FIELD.
028000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
028100     05  WS-CRYLGIN-STATUS          PIC X(2).
028200         88  WS-CRYLGIN-EOF             VALUE '10'.
028300* CRYSNAP STATUS FIELD.
028400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
028500     05  WS-CRYSNAP-STATUS          PIC X(2).
028600* ASSETMD STATUS FIELD.
028700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
028800     05  WS-ASSETMD-STATUS          PIC X(2).
028900         88  WS-ASSETMD-EOF             VALUE '10'.
029000* PRICEHS STATUS FIELD.
029100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
029200     05  WS-PRICEHS-STATUS          PIC X(2).
029300         88  WS-PRICEHS-OK              VALUE '00'.
029400         88  WS-PRICEHS-EOF             VALUE '10'.
029500* FOREXHS STATUS FIELD.
029600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
029700     05  WS-FOREXHS-STATUS          PIC X(2).
029800         88  WS-FOREXHS-OK              VALUE '00'.
029900         88  WS-FOREXHS-EOF             VALUE '10'.
030000     05  FILLER                     PIC X(02).
030100* PRICE DDNAME FIELD.
030200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
030300 01  WS-PRICE-DDNAME                PIC X(8) VALUE SPACES.
030400* FOREX DDNAME FIELD.
030500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
030600 01  WS-FOREX-DDNAME                PIC X(8) VALUE SPACES.
030700
030800*----------------------------------------------------------------
030900* WS-POSITION-TABLE - RUNNING POSITION PER COIN SYMBOL
031000*----------------------------------------------------------------
031100 01  WS-POSITION-TABLE.
031200* POSITION COUNT FIELD.
031300* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
031400     05  WS-POSITION-COUNT          PIC 9(5) COMP VALUE ZERO.
031500* POSITION ENTRY FIELD.
031600* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
031700     05  WS-POSITION-ENTRY OCCURS 800 TIMES
031800                          INDEXED BY WS-POS-IDX.
031900* POS COIN FIELD.
032000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
032100         10  WS-POS-COIN            PIC X(15).
032200* POS QUANTITY FIELD.
032300* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
032400         10  WS-POS-QUANTITY        PIC S9(11)V9(18).
032500* POS COST BASIS EUR FIELD.
032600* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
032700         10  WS-POS-COST-BASIS-EUR  PIC S9(11)V9(2).
032800* POS TOUCHED SW FIELD.
032900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
033000         10  WS-POS-TOUCHED-SW      PIC X(1).
033100             88  WS-POS-TOUCHED         VALUE 'Y'.
033200* POS SNP IDX FIELD.
033300* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
033400         10  WS-POS-SNP-IDX         PIC 9(6) COMP VALUE ZERO.
033500         10  FILLER                 PIC X(05).
033600
033700*----------------------------------------------------------------
033800* WS-SNAPSHOT-TABLE - HOLDS ONE ENTRY PER (COIN,DATE) ACTUALLY DUE
033900* TO BE WRITTEN THIS RUN (BATCH FLOW U2 STEP 5 - WITHIN A DAY A
034000* LATER SNAPSHOT OF THE SAME COIN OVERWRITES THE EARLIER ONE).
034100* 2810-WRITE-ONE-SNAPSHOT OVERWRITES THE COIN'S LAST ENTRY IN
034200* PLACE WHEN THE DATE HASN'T CHANGED, OR APPENDS WHEN IT HAS;
034300* NOTHING REACHES CRY-SNAPSHOT UNTIL 8000 FLUSHES THIS TABLE AT
034400* END-OF-RUN, SINCE LINE-SEQUENTIAL OUTPUT CANNOT TRULY REWRITE
034500* A LINE ALREADY WRITTEN.
034600*----------------------------------------------------------------
034700 01  WS-SNAPSHOT-TABLE.
034800* SNAPSHOT COUNT FIELD.
034900* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
035000     05  WS-SNAPSHOT-COUNT          PIC 9(5) COMP VALUE ZERO.
035100* SNAPSHOT ENTRY FIELD.
035200* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
035300     05  WS-SNAPSHOT-ENTRY OCCURS 8000 TIMES
035400                          INDEXED BY WS-SNP-IDX.
035500* SNP COIN FIELD.
035600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
035700         10  WS-SNP-COIN            PIC X(15).
035800* SNP DATE ALPHA FIELD.
035900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
036000         10  WS-SNP-DATE-ALPHA      PIC X(8).
036100* SNP QUANTITY FIELD.
036200* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
036300         10  WS-SNP-QUANTITY        PIC S9(11)V9(18).
036400* SNP COST BASIS EUR FIELD.
036500* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
036600         10  WS-SNP-COST-BASIS-EUR  PIC S9(11)V9(2).
036700         10  FILLER                 PIC X(05).
036800
036900*----------------------------------------------------------------
037000* WS-METADATA-TABLE - LOADED FROM ASSET-METADATA
037100*----------------------------------------------------------------
037200 01  WS-METADATA-TABLE.
037300* METADATA COUNT FIELD.
037400* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
037500     05  WS-METADATA-COUNT          PIC 9(4) COMP VALUE ZERO.
037600* METADATA ENTRY FIELD.
037700* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
037800     05  WS-METADATA-ENTRY OCCURS 300 TIMES
037900                          INDEXED BY WS-MD-IDX.
038000* MD ASSET ID FIELD.
038100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
038200         10  WS-MD-ASSET-ID         PIC X(15).
038300* MD CURRENCY CDE FIELD.
038400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
038500         10  WS-MD-CURRENCY-CDE     PIC X(3).
038600* MD PRICE SOURCE FIELD.
038700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
038800         10  WS-MD-PRICE-SOURCE     PIC X(15).
038900* MD FAMILY ID FIELD.
039000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
039100         10  WS-MD-FAMILY-ID        PIC X(15).
039200         10  FILLER                 PIC X(02).
039300
039400*----------------------------------------------------------------
039500* WS-ENTRY-TABLE - WORKING COPY OF THIS ROW'S IN/OUT ENTRIES
039600* (BR-5..BR-13 WALK THIS TABLE INSTEAD OF THE FD DIRECTLY)
039700*----------------------------------------------------------------
039800 01  WS-ENTRY-WORK.
039900* IN COUNT FIELD.
040000* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
040100     05  WS-IN-COUNT                PIC 9(1) COMP.
040200* OUT COUNT FIELD.
040300* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
040400     05  WS-OUT-COUNT               PIC 9(1) COMP.
040500     05  WS-VALUE-TABLE.
040600* IN VALUE FIELD.
040700* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
040800         10  WS-IN-VALUE OCCURS 6 TIMES
040900                        PIC S9(11)V9(2).
041000* OUT VALUE FIELD.
041100* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
041200         10  WS-OUT-VALUE OCCURS 6 TIMES
041300                         PIC S9(11)V9(2).
041400* TOTAL IN VALUE FIELD.
041500* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
041600     05  WS-TOTAL-IN-VALUE          PIC S9(11)V9(2).
041700* TOTAL OUT VALUE FIELD.
041800* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
041900     05  WS-TOTAL-OUT-VALUE         PIC S9(11)V9(2).
042000     05  FILLER                     PIC X(06).
042100
042200*----------------------------------------------------------------
042300* CACHED PRICE/FOREX HISTORY FOR THE COIN/CURRENCY LAST LOADED
042400*----------------------------------------------------------------
042500 01  WS-PRICE-TABLE.
042600* PRICE LOADED SRC FIELD.
042700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
042800     05  WS-PRICE-LOADED-SRC        PIC X(15) VALUE SPACES.
042900* PRICE COUNT FIELD.
043000* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
043100     05  WS-PRICE-COUNT             PIC 9(5) COMP VALUE ZERO.
043200* PRICE ENTRY FIELD.
043300* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
043400     05  WS-PRICE-ENTRY OCCURS 3000 TIMES
043500                        INDEXED BY WS-PX-IDX.
043600* PX DATE A FIELD.
043700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
043800         10  WS-PX-DATE-A           PIC X(8).
043900* PX CLOSE PRICE FIELD.
044000* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
044100         10  WS-PX-CLOSE-PRICE      PIC 9(9)V9(4).
044200         10  FILLER                 PIC X(05).
044300 01  WS-FOREX-TABLE.
044400* FOREX LOADED CCY FIELD.
044500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
044600     05  WS-FOREX-LOADED-CCY        PIC X(3) VALUE SPACES.
044700* FOREX COUNT FIELD.
044800* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
044900     05  WS-FOREX-COUNT             PIC 9(4) COMP VALUE ZERO.
045000* FOREX ENTRY FIELD.
045100* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
045200     05  WS-FOREX-ENTRY OCCURS 1000 TIMES
045300                        INDEXED BY WS-FX-IDX.
045400* FX RATE DATE A FIELD.
045500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
045600         10  WS-FX-RATE-DATE-A      PIC X(8).
045700* FX RATE TO EUR FIELD.
045800* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
045900         10  WS-FX-RATE-TO-EUR      PIC 9(3)V9(8).
046000         10  FILLER                 PIC X(05).
046100
046200*----------------------------------------------------------------
046300* MISCELLANEOUS WORK AREAS AND SWITCHES
046400*----------------------------------------------------------------
046500 01  WS-SWITCHES.
046600* EOF CRYLGIN SW FIELD.
046700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
046800     05  WS-EOF-CRYLGIN-SW          PIC X(1) VALUE 'N'.
046900         88  WS-EOF-CRYLGIN             VALUE 'Y'.
047000     05  FILLER                     PIC X(09).
047100 01  WS-WORK-AREAS.
047200* AS OF PRICE FIELD.
047300* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
047400     05  WS-AS-OF-PRICE             PIC 9(9)V9(4).
047500* AS OF PRICE EUR FIELD.
047600* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
047700     05  WS-AS-OF-PRICE-EUR         PIC S9(11)V9(2).
047800* FOREX RATE TO EUR FIELD.
047900* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
048000     05  WS-FOREX-RATE-TO-EUR       PIC 9(3)V9(8).
048100* ENTRY VALUE EUR FIELD.
048200* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
048300     05  WS-ENTRY-VALUE-EUR         PIC S9(11)V9(2).
048400* SHARE VALUE EUR FIELD.
048500* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
048600     05  WS-SHARE-VALUE-EUR         PIC S9(11)V9(2).
048700* FEE VALUE EUR FIELD.
048800* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
048900     05  WS-FEE-VALUE-EUR           PIC S9(11)V9(2).
049000* REWARD VALUE EUR FIELD.
049100* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
049200     05  WS-REWARD-VALUE-EUR        PIC S9(11)V9(2).
049300* WS-REWARD-VALUE-EUR ADDED PER CR 6048 - REQ'D BECAUSE LTN.NET03
049400* NETS UP TO 6 REWARD IN-ENTRIES (LGR-IN-COUNT) AND BR-10 POOLS
049500* THEIR VALUE BEFORE SPLITTING ACROSS THE SOURCE LIST - SEE 4600
049600     05  WS-SAVE-POS-IDX            PIC 9(5) COMP.
049700* SUB 1 FIELD.
049800* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
049900     05  WS-SUB-1                   PIC 9(1) COMP.
050000* SUB 2 FIELD.
050100* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
050200     05  WS-SUB-2                   PIC 9(1) COMP.
050300* WS-SUB-2 SUBSCRIPTS THE REWARD IN-ENTRY LOOP IN 4600-REWARD -
050400* KEPT SEPARATE FROM WS-SUB-1 SINCE 4610-REWARD-DEBIT-SOURCE BELOW
050500* IT USES WS-SUB-1 FOR ITS OWN SOURCE-COIN SUBSCRIPT - CR 6048
050600     05  WS-LOOKUP-COIN             PIC X(15).
050700* LOOKUP DATE A FIELD.
050800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
050900     05  WS-LOOKUP-DATE-A           PIC X(8).
051000* CCY WORK FIELD.
051100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
051200     05  WS-CCY-WORK                PIC X(3).
051300     05  FILLER                     PIC X(03).
051400
051500 PROCEDURE DIVISION.
051600*----------------------------------------------------------------
051700* 0000-MAINLINE
051800*----------------------------------------------------------------
051900 0000-MAINLINE.
052000     PERFORM 1000-INITIALIZE
052100         THRU 1000-INITIALIZE-EXIT.
052200* INVOKES THE PERFORM LOGIC BELOW.
052300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
052400     PERFORM 2000-PROCESS-LEDGER
052500         THRU 2000-PROCESS-LEDGER-EXIT
052600         UNTIL WS-EOF-CRYLGIN.
052700* INVOKES THE PERFORM LOGIC BELOW.
052800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
052900     PERFORM 8000-WRITE-ALL-SNAPSHOTS
053000         THRU 8000-WRITE-ALL-SNAPSHOTS-EXIT.
053100* INVOKES THE PERFORM LOGIC BELOW.
053200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
053300     PERFORM 9000-TERMINATE
053400         THRU 9000-TERMINATE-EXIT.
053500     STOP RUN.
053600
053700* 1000-INITIALIZE - HOUSEKEEPING, NO BUSINESS RULE HERE.
053800* ONLY CALLED FROM ITS IMMEDIATE CALLER - NOT SHARED ELSEWHERE.
053900 1000-INITIALIZE.
054000     OPEN INPUT  CRY-LEDGER-IN
054100                 ASSET-METADATA.
054200* OPENS OPEN FOR THIS RUN.
054300* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
054400     OPEN OUTPUT CRY-SNAPSHOT.
054500* TESTS NOT.
054600* FALLS THROUGH WHEN THE CONDITION IS FALSE.
054700     IF NOT WS-ASSETMD-EOF
054800* INVOKES THE PERFORM LOGIC BELOW.
054900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
055000         PERFORM 1100-LOAD-METADATA
055100             THRU 1100-LOAD-METADATA-EXIT
055200             UNTIL WS-ASSETMD-EOF
055300     END-IF.
055400* INVOKES THE PERFORM LOGIC BELOW.
055500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
055600     PERFORM 1200-READ-LEDGER
055700         THRU 1200-READ-LEDGER-EXIT.
055800* RETURN POINT FOR 1000-INITIALIZE.
055900 1000-INITIALIZE-EXIT.
056000     EXIT.
056100
056200* 1100-LOAD-METADATA - READ/EOF TEST.
056300* NO FILE I/O OF ITS OWN; WORKS ONLY AGAINST WORKING-STORAGE.
056400 1100-LOAD-METADATA.
056500     READ ASSET-METADATA
056600         AT END
056700* REPOSITIONS SET.
056800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
056900             SET WS-ASSETMD-EOF TO TRUE
057000         NOT AT END
057100* ROLLS A VALUE INTO ADD.
057200* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
057300             ADD 1 TO WS-METADATA-COUNT
057400* REPOSITIONS SET.
057500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
057600             SET WS-MD-IDX TO WS-METADATA-COUNT
057700* MOVES MOVE FORWARD.
057800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
057900             MOVE AMD-ASSET-ID
058000                 TO WS-MD-ASSET-ID (WS-MD-IDX)
058100* MOVES MOVE FORWARD.
058200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
058300             MOVE AMD-CURRENCY-CDE
058400                 TO WS-MD-CURRENCY-CDE (WS-MD-IDX)
058500* MOVES MOVE FORWARD.
058600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
058700             MOVE AMD-PRICE-SOURCE-ID
058800                 TO WS-MD-PRICE-SOURCE (WS-MD-IDX)
058900* MOVES MOVE FORWARD.
059000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
059100             MOVE AMD-FAMILY-ID
059200                 TO WS-MD-FAMILY-ID (WS-MD-IDX)
059300     END-READ.
059400* RETURN POINT FOR 1100-LOAD-METADATA.
059500 1100-LOAD-METADATA-EXIT.
059600     EXIT.
059700
059800* 1200-READ-LEDGER - READ/EOF TEST.
059900* LEAVE THE SUBSCRIPT/INDEX AS FOUND ON ENTRY - CALLER RESETS IT.
060000 1200-READ-LEDGER.
060100     READ CRY-LEDGER-IN
060200         AT END
060300* REPOSITIONS SET.
060400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
060500             SET WS-EOF-CRYLGIN TO TRUE
060600     END-READ.
060700* RETURN POINT FOR 1200-READ-LEDGER.
060800 1200-READ-LEDGER-EXIT.
060900     EXIT.
061000
061100*----------------------------------------------------------------
061200* 2000-PROCESS-LEDGER - ONE LEDGER ROW, BR-5..BR-13 DISPATCH
061300*----------------------------------------------------------------
061400 2000-PROCESS-LEDGER.
061500     EVALUATE TRUE
061600* CASE TESTED AGAINST WHEN.
061700* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
061800         WHEN LGR-TYPE-BUY
061900* INVOKES THE PERFORM LOGIC BELOW.
062000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
062100             PERFORM 4100-BUY THRU 4100-BUY-EXIT
062200* CASE TESTED AGAINST WHEN.
062300* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
062400         WHEN LGR-TYPE-SELL
062500* INVOKES THE PERFORM LOGIC BELOW.
062600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
062700             PERFORM 4200-SELL THRU 4200-SELL-EXIT
062800* CASE TESTED AGAINST WHEN.
062900* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
063000         WHEN LGR-TYPE-RECEIVE
063100* INVOKES THE PERFORM LOGIC BELOW.
063200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
063300             PERFORM 4300-RECEIVE THRU 4300-RECEIVE-EXIT
063400* CASE TESTED AGAINST WHEN.
063500* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
063600         WHEN LGR-TYPE-SEND
063700* INVOKES THE PERFORM LOGIC BELOW.
063800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
063900             PERFORM 4400-SEND THRU 4400-SEND-EXIT
064000* CASE TESTED AGAINST WHEN.
064100* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
064200         WHEN LGR-TYPE-SWAP
064300* INVOKES THE PERFORM LOGIC BELOW.
064400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
064500             PERFORM 4500-SWAP THRU 4500-SWAP-EXIT
064600* CASE TESTED AGAINST WHEN.
064700* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
064800         WHEN LGR-TYPE-REWARD
064900* INVOKES THE PERFORM LOGIC BELOW.
065000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
065100             PERFORM 4600-REWARD THRU 4600-REWARD-EXIT
065200* CASE TESTED AGAINST WHEN.
065300* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
065400         WHEN LGR-TYPE-APPROVE
065500* INVOKES THE PERFORM LOGIC BELOW.
065600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
065700             PERFORM 4700-APPROVE THRU 4700-APPROVE-EXIT
065800             GO TO 2000-SKIP-FEES
065900* CASE TESTED AGAINST WHEN.
066000* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
066100         WHEN LGR-TYPE-INTERACTION
066200* INVOKES THE PERFORM LOGIC BELOW.
066300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
066400             PERFORM 4800-INTERACTION THRU 4800-INTERACTION-EXIT
066500* CASE TESTED AGAINST WHEN.
066600* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
066700         WHEN OTHER
066800* DIAGNOSTIC LINE COVERING DISPLAY.
066900* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
067000             DISPLAY 'CAE.SNAP02 - UNKNOWN LEDGER TYPE, SKIPPED '
067100                 LGR-TX-HASH
067200             GO TO 2000-SKIP-FEES
067300     END-EVALUATE.
067400* INVOKES THE PERFORM LOGIC BELOW.
067500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
067600     PERFORM 4900-GAS-FEE THRU 4900-GAS-FEE-EXIT.
067700* 2000-SKIP-FEES - BUILDS/WRITES ONE RECORD.
067800* FEE VALUE COMES OUT OF THE SAME POSITION IT HIT.
067900 2000-SKIP-FEES.
068000     PERFORM 2800-WRITE-SNAPSHOTS
068100         THRU 2800-WRITE-SNAPSHOTS-EXIT.
068200* INVOKES THE PERFORM LOGIC BELOW.
068300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
068400     PERFORM 1200-READ-LEDGER
068500         THRU 1200-READ-LEDGER-EXIT.
068600* RETURN POINT FOR 2000-PROCESS-LEDGER.
068700 2000-PROCESS-LEDGER-EXIT.
068800     EXIT.
068900
069000*----------------------------------------------------------------
069100* 2100-FIND-POSITION - WS-LOOKUP-COIN DRIVES THE SEARCH; INSERTS
069200* A NEW COIN ROW IF NOT YET SEEN.  RETURNS WS-POS-IDX.
069300*----------------------------------------------------------------
069400 2100-FIND-POSITION.
069500     SET WS-POS-IDX TO 1.
069600     SEARCH WS-POSITION-ENTRY
069700         AT END
069800* ROLLS A VALUE INTO ADD.
069900* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
070000             ADD 1 TO WS-POSITION-COUNT
070100* REPOSITIONS SET.
070200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
070300             SET WS-POS-IDX TO WS-POSITION-COUNT
070400* MOVES MOVE FORWARD.
070500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
070600             MOVE WS-LOOKUP-COIN TO WS-POS-COIN (WS-POS-IDX)
070700* MOVES MOVE FORWARD.
070800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
070900             MOVE ZERO TO WS-POS-QUANTITY (WS-POS-IDX)
071000* MOVES MOVE FORWARD.
071100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
071200             MOVE ZERO TO WS-POS-COST-BASIS-EUR (WS-POS-IDX)
071300* MOVES MOVE FORWARD.
071400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
071500             MOVE ZERO TO WS-POS-SNP-IDX (WS-POS-IDX)
071600* CASE TESTED AGAINST WHEN.
071700* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
071800         WHEN WS-POS-COIN (WS-POS-IDX) = WS-LOOKUP-COIN
071900             CONTINUE
072000     END-SEARCH.
072100* MOVES MOVE FORWARD.
072200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
072300     MOVE 'Y' TO WS-POS-TOUCHED-SW (WS-POS-IDX).
072400* RETURN POINT FOR 2100-FIND-POSITION.
072500 2100-FIND-POSITION-EXIT.
072600     EXIT.
072700
072800*----------------------------------------------------------------
072900* 2200-FIND-PROXY - RESOLVES THE FAMILY PROXY FOR PRINCIPAL
073000* POSTINGS.  WALKS WS-METADATA-TABLE RECURSIVELY (MAX 5 HOPS,
073100* WHICH IS PLENTY FOR ANY REAL WRAPPED-TOKEN CHAIN) UNTIL A COIN
073200* IS ITS OWN FAMILY OR HAS NO METADATA ROW.
073300*----------------------------------------------------------------
073400 2200-FIND-PROXY.
073500     MOVE 1 TO WS-SUB-1.
073600* 2200-FIND-PROXY-LOOP - HOUSEKEEPING, NO BUSINESS RULE HERE.
073700* SEE THE CALLING PARAGRAPH'S BANNER FOR THE BUSINESS RULE TIE-IN.
073800 2200-FIND-PROXY-LOOP.
073900     SET WS-MD-IDX TO 1.
074000     SEARCH WS-METADATA-ENTRY
074100         AT END
074200             GO TO 2200-FIND-PROXY-EXIT
074300* CASE TESTED AGAINST WHEN.
074400* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
074500         WHEN WS-MD-ASSET-ID (WS-MD-IDX) = WS-LOOKUP-COIN
074600             CONTINUE
074700     END-SEARCH.
074800* TESTS WS-MD-FAMILY-ID.
074900* FALLS THROUGH WHEN THE CONDITION IS FALSE.
075000     IF WS-MD-FAMILY-ID (WS-MD-IDX) = SPACES
075100             OR WS-MD-FAMILY-ID (WS-MD-IDX) = WS-LOOKUP-COIN
075200         GO TO 2200-FIND-PROXY-EXIT
075300     END-IF.
075400* MOVES MOVE FORWARD.
075500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
075600     MOVE WS-MD-FAMILY-ID (WS-MD-IDX) TO WS-LOOKUP-COIN.
075700* ROLLS A VALUE INTO ADD.
075800* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
075900     ADD 1 TO WS-SUB-1.
076000* TESTS WS-SUB-1.
076100* FALLS THROUGH WHEN THE CONDITION IS FALSE.
076200     IF WS-SUB-1 < 5
076300         GO TO 2200-FIND-PROXY-LOOP
076400     END-IF.
076500* RETURN POINT FOR 2200-FIND-PROXY.
076600 2200-FIND-PROXY-EXIT.
076700     EXIT.
076800
076900*----------------------------------------------------------------
077000* 3000-AS-OF-PRICE / 3050-LOAD-PRICE-FILE - U4 AS-OF PRICE LOOKUP
077100* FOR WS-LOOKUP-COIN AS OF WS-LOOKUP-DATE-A.  USDC/USDT = 1.0;
077200* OLDEST-ROW FALLBACK IF LOOKUP DATE PRECEDES THE FIRST QUOTE;
077300* MISSING PRICE FILE = 0.0 WITH A WARNING (NOT A HARD ERROR, PER
077400* SPEC - UNLIKE THE FOREX CASE).  RESULT IN WS-AS-OF-PRICE-EUR.
077500*----------------------------------------------------------------
077600 3000-AS-OF-PRICE.
077700     IF WS-LOOKUP-COIN = 'USDC' OR WS-LOOKUP-COIN = 'USDT'
077800* MOVES MOVE FORWARD.
077900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
078000         MOVE 1 TO WS-AS-OF-PRICE
078100* MOVES MOVE FORWARD.
078200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
078300         MOVE 1 TO WS-FOREX-RATE-TO-EUR
078400* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
078500* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
078600     ELSE
078700* INVOKES THE PERFORM LOGIC BELOW.
078800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
078900         PERFORM 3020-RESOLVE-SOURCE
079000             THRU 3020-RESOLVE-SOURCE-EXIT
079100* TESTS WS-LOOKUP-COIN.
079200* FALLS THROUGH WHEN THE CONDITION IS FALSE.
079300         IF WS-LOOKUP-COIN NOT = WS-PRICE-LOADED-SRC
079400* INVOKES THE PERFORM LOGIC BELOW.
079500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
079600             PERFORM 3050-LOAD-PRICE-FILE
079700                 THRU 3050-LOAD-PRICE-FILE-EXIT
079800         END-IF
079900* MOVES MOVE FORWARD.
080000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
080100         MOVE ZERO TO WS-AS-OF-PRICE
080200* TESTS WS-PRICE-COUNT.
080300* FALLS THROUGH WHEN THE CONDITION IS FALSE.
080400         IF WS-PRICE-COUNT > ZERO
080500* MOVES MOVE FORWARD.
080600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
080700             MOVE WS-PX-CLOSE-PRICE (1) TO WS-AS-OF-PRICE
080800* REPOSITIONS SET.
080900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
081000             SET WS-PX-IDX TO 1
081100* INVOKES THE PERFORM LOGIC BELOW.
081200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
081300             PERFORM 3060-SCAN-PRICE-TABLE
081400                 THRU 3060-SCAN-PRICE-TABLE-EXIT
081500                 UNTIL WS-PX-IDX > WS-PRICE-COUNT
081600         END-IF
081700* INVOKES THE PERFORM LOGIC BELOW.
081800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
081900         PERFORM 3100-FOREX-RATE THRU 3100-FOREX-RATE-EXIT
082000     END-IF.
082100* CALCULATES COMPUTE.
082200* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
082300     COMPUTE WS-AS-OF-PRICE-EUR =
082400         WS-AS-OF-PRICE * WS-FOREX-RATE-TO-EUR.
082500* RETURN POINT FOR 3000-AS-OF-PRICE.
082600 3000-AS-OF-PRICE-EXIT.
082700     EXIT.
082800
082900* 3020-RESOLVE-SOURCE - HOUSEKEEPING, NO BUSINESS RULE HERE.
083000* TOUCHES NO FILE STATUS FIELDS - PURE WORKING-STORAGE STEP.
083100 3020-RESOLVE-SOURCE.
083200     SET WS-MD-IDX TO 1.
083300     SEARCH WS-METADATA-ENTRY
083400         AT END
083500* MOVES MOVE FORWARD.
083600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
083700             MOVE 'EUR' TO WS-CCY-WORK
083800             GO TO 3020-RESOLVE-SOURCE-EXIT
083900* CASE TESTED AGAINST WHEN.
084000* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
084100         WHEN WS-MD-ASSET-ID (WS-MD-IDX) = WS-LOOKUP-COIN
084200             CONTINUE
084300     END-SEARCH.
084400* TESTS WS-MD-PRICE-SOURCE.
084500* FALLS THROUGH WHEN THE CONDITION IS FALSE.
084600     IF WS-MD-PRICE-SOURCE (WS-MD-IDX) NOT = SPACES
084700* MOVES MOVE FORWARD.
084800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
084900         MOVE WS-MD-PRICE-SOURCE (WS-MD-IDX) TO WS-LOOKUP-COIN
085000     END-IF.
085100* MOVES MOVE FORWARD.
085200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
085300     MOVE WS-MD-CURRENCY-CDE (WS-MD-IDX) TO WS-CCY-WORK.
085400* RETURN POINT FOR 3020-RESOLVE-SOURCE.
085500 3020-RESOLVE-SOURCE-EXIT.
085600     EXIT.
085700
085800* 3050-LOAD-PRICE-FILE - FIELD MOVE ONLY.
085900* AS-OF VALUATION, NOT TRADE-DATE VALUATION.
086000 3050-LOAD-PRICE-FILE.
086100     MOVE WS-LOOKUP-COIN (1:8) TO WS-PRICE-DDNAME.
086200* OPENS OPEN FOR THIS RUN.
086300* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
086400     OPEN INPUT AST-PRICE-HIST.
086500* MOVES MOVE FORWARD.
086600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
086700     MOVE ZERO TO WS-PRICE-COUNT.
086800* TESTS WS-PRICEHS-OK.
086900* FALLS THROUGH WHEN THE CONDITION IS FALSE.
087000     IF WS-PRICEHS-OK
087100* INVOKES THE PERFORM LOGIC BELOW.
087200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
087300         PERFORM 3070-READ-PRICE-ROW
087400             THRU 3070-READ-PRICE-ROW-EXIT
087500             UNTIL WS-PRICEHS-EOF
087600* CLOSES CLOSE AT RUN END.
087700* NO FURTHER I/O AGAINST THIS FILE AFTER THIS POINT.
087800         CLOSE AST-PRICE-HIST
087900* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
088000* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
088100     ELSE
088200* DIAGNOSTIC LINE COVERING DISPLAY.
088300* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
088400         DISPLAY 'CAE.SNAP02 - NO PRICE FILE FOR ' WS-LOOKUP-COIN
088500             ' - USING ZERO PRICE'
088600     END-IF.
088700* MOVES MOVE FORWARD.
088800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
088900     MOVE WS-LOOKUP-COIN TO WS-PRICE-LOADED-SRC.
089000* RETURN POINT FOR 3050-LOAD-PRICE-FILE.
089100 3050-LOAD-PRICE-FILE-EXIT.
089200     EXIT.
089300
089400* 3060-SCAN-PRICE-TABLE - FIELD MOVE ONLY.
089500* AS-OF VALUATION, NOT TRADE-DATE VALUATION.
089600 3060-SCAN-PRICE-TABLE.
089700     IF WS-PX-DATE-A (WS-PX-IDX) NOT > WS-LOOKUP-DATE-A
089800* MOVES MOVE FORWARD.
089900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
090000         MOVE WS-PX-CLOSE-PRICE (WS-PX-IDX) TO WS-AS-OF-PRICE
090100     END-IF.
090200* REPOSITIONS SET.
090300* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
090400     SET WS-PX-IDX UP BY 1.
090500* RETURN POINT FOR 3060-SCAN-PRICE-TABLE.
090600 3060-SCAN-PRICE-TABLE-EXIT.
090700     EXIT.
090800
090900* 3070-READ-PRICE-ROW - READ/EOF TEST.
091000* AS-OF VALUATION, NOT TRADE-DATE VALUATION.
091100 3070-READ-PRICE-ROW.
091200     READ AST-PRICE-HIST
091300         AT END
091400* REPOSITIONS SET.
091500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
091600             SET WS-PRICEHS-EOF TO TRUE
091700         NOT AT END
091800* ROLLS A VALUE INTO ADD.
091900* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
092000             ADD 1 TO WS-PRICE-COUNT
092100* REPOSITIONS SET.
092200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
092300             SET WS-PX-IDX TO WS-PRICE-COUNT
092400* MOVES MOVE FORWARD.
092500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
092600             MOVE PXH-QUOTE-DATE-ALPHA TO WS-PX-DATE-A (WS-PX-IDX)
092700* MOVES MOVE FORWARD.
092800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
092900             MOVE PXH-CLOSE-PRICE
093000                 TO WS-PX-CLOSE-PRICE (WS-PX-IDX)
093100     END-READ.
093200* RETURN POINT FOR 3070-READ-PRICE-ROW.
093300 3070-READ-PRICE-ROW-EXIT.
093400     EXIT.
093500
093600*----------------------------------------------------------------
093700* 3100-FOREX-RATE / 3150-LOAD-FOREX-FILE - U4 AS-OF FOREX LOOKUP
093800* FOR WS-CCY-WORK.  EUR SHORT-CIRCUITS; MISSING FILE IS A HARD
093900* ERROR (SPEC RULE - NO SUBSTITUTE RATE).
094000*----------------------------------------------------------------
094100 3100-FOREX-RATE.
094200     IF WS-CCY-WORK = 'EUR'
094300* MOVES MOVE FORWARD.
094400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
094500         MOVE 1 TO WS-FOREX-RATE-TO-EUR
094600* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
094700* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
094800     ELSE
094900* TESTS WS-CCY-WORK.
095000* FALLS THROUGH WHEN THE CONDITION IS FALSE.
095100         IF WS-CCY-WORK NOT = WS-FOREX-LOADED-CCY
095200* INVOKES THE PERFORM LOGIC BELOW.
095300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
095400             PERFORM 3150-LOAD-FOREX-FILE
095500                 THRU 3150-LOAD-FOREX-FILE-EXIT
095600         END-IF
095700* MOVES MOVE FORWARD.
095800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
095900         MOVE ZERO TO WS-FOREX-RATE-TO-EUR
096000* REPOSITIONS SET.
096100* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
096200         SET WS-FX-IDX TO 1
096300* INVOKES THE PERFORM LOGIC BELOW.
096400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
096500         PERFORM 3160-SCAN-FOREX-TABLE
096600             THRU 3160-SCAN-FOREX-TABLE-EXIT
096700             UNTIL WS-FX-IDX > WS-FOREX-COUNT
096800     END-IF.
096900* RETURN POINT FOR 3100-FOREX-RATE.
097000 3100-FOREX-RATE-EXIT.
097100     EXIT.
097200
097300* 3150-LOAD-FOREX-FILE - FIELD MOVE ONLY.
097400* AS-OF LOOKUP, NOT AN EXACT-DATE MATCH.
097500 3150-LOAD-FOREX-FILE.
097600     MOVE WS-CCY-WORK TO WS-FOREX-DDNAME (1:3).
097700* MOVES MOVE FORWARD.
097800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
097900     MOVE 'FX' TO WS-FOREX-DDNAME (4:2).
098000* OPENS OPEN FOR THIS RUN.
098100* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
098200     OPEN INPUT AST-FOREX-HIST.
098300* TESTS NOT.
098400* FALLS THROUGH WHEN THE CONDITION IS FALSE.
098500     IF NOT WS-FOREXHS-OK
098600* DIAGNOSTIC LINE COVERING DISPLAY.
098700* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
098800         DISPLAY 'CAE.SNAP02 - NO FOREX EXTRACT FOR CURRENCY '
098900             WS-CCY-WORK
099000* DIAGNOSTIC LINE COVERING DISPLAY.
099100* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
099200         DISPLAY 'CAE.SNAP02 - RUN ABORTED, TICKET 4650 RULE'
099300* MOVES MOVE FORWARD.
099400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
099500         MOVE 999 TO RETURN-CODE
099600         STOP RUN
099700     END-IF.
099800* MOVES MOVE FORWARD.
099900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
100000     MOVE ZERO TO WS-FOREX-COUNT.
100100* INVOKES THE PERFORM LOGIC BELOW.
100200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
100300     PERFORM 3170-READ-FOREX-ROW
100400         THRU 3170-READ-FOREX-ROW-EXIT
100500         UNTIL WS-FOREXHS-EOF.
100600* CLOSES CLOSE AT RUN END.
100700* NO FURTHER I/O AGAINST THIS FILE AFTER THIS POINT.
100800     CLOSE AST-FOREX-HIST.
100900* MOVES MOVE FORWARD.
101000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
101100     MOVE WS-CCY-WORK TO WS-FOREX-LOADED-CCY.
101200* RETURN POINT FOR 3150-LOAD-FOREX-FILE.
101300 3150-LOAD-FOREX-FILE-EXIT.
101400     EXIT.
101500
101600* 3160-SCAN-FOREX-TABLE - FIELD MOVE ONLY.
101700* AS-OF LOOKUP, NOT AN EXACT-DATE MATCH.
101800 3160-SCAN-FOREX-TABLE.
101900     IF WS-FX-RATE-DATE-A (WS-FX-IDX) NOT > WS-LOOKUP-DATE-A
102000* MOVES MOVE FORWARD.
102100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
102200         MOVE WS-FX-RATE-TO-EUR (WS-FX-IDX)
102300             TO WS-FOREX-RATE-TO-EUR
102400     END-IF.
102500* REPOSITIONS SET.
102600* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
102700     SET WS-FX-IDX UP BY 1.
102800* RETURN POINT FOR 3160-SCAN-FOREX-TABLE.
102900 3160-SCAN-FOREX-TABLE-EXIT.
103000     EXIT.
103100
103200* 3170-READ-FOREX-ROW - READ/EOF TEST.
103300* AS-OF LOOKUP, NOT AN EXACT-DATE MATCH.
103400 3170-READ-FOREX-ROW.
103500     READ AST-FOREX-HIST
103600         AT END
103700* REPOSITIONS SET.
103800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
103900             SET WS-FOREXHS-EOF TO TRUE
104000         NOT AT END
104100* ROLLS A VALUE INTO ADD.
104200* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
104300             ADD 1 TO WS-FOREX-COUNT
104400* REPOSITIONS SET.
104500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
104600             SET WS-FX-IDX TO WS-FOREX-COUNT
104700* MOVES MOVE FORWARD.
104800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
104900             MOVE FXH-RATE-DATE-ALPHA TO WS-FX-RATE-DATE-A (WS-FX-IDX)
105000* MOVES MOVE FORWARD.
105100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
105200             MOVE FXH-RATE-TO-EUR
105300                 TO WS-FX-RATE-TO-EUR (WS-FX-IDX)
105400     END-READ.
105500* RETURN POINT FOR 3170-READ-FOREX-ROW.
105600 3170-READ-FOREX-ROW-EXIT.
105700     EXIT.
105800
105900*----------------------------------------------------------------
106000* 4100-BUY - BR-5 - SINGLE IN, SINGLE FIAT OUT
106100*----------------------------------------------------------------
106200 4100-BUY.
106300     MOVE LGR-IN-TOKEN (1) TO WS-LOOKUP-COIN.
106400* INVOKES THE PERFORM LOGIC BELOW.
106500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
106600     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
106700* ROLLS A VALUE INTO ADD.
106800* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
106900     ADD LGR-IN-QUANTITY (1) TO WS-POS-QUANTITY (WS-POS-IDX).
107000* MOVES MOVE FORWARD.
107100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
107200     MOVE LGR-TX-DATE-ALPHA TO WS-LOOKUP-DATE-A.
107300* MOVES MOVE FORWARD.
107400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
107500     MOVE LGR-OUT-TOKEN (1) TO WS-CCY-WORK.
107600* INVOKES THE PERFORM LOGIC BELOW.
107700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
107800     PERFORM 3100-FOREX-RATE THRU 3100-FOREX-RATE-EXIT.
107900* CALCULATES COMPUTE.
108000* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
108100     COMPUTE WS-ENTRY-VALUE-EUR =
108200         LGR-OUT-QUANTITY (1) * WS-FOREX-RATE-TO-EUR.
108300* MOVES MOVE FORWARD.
108400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
108500     MOVE LGR-IN-TOKEN (1) TO WS-LOOKUP-COIN.
108600* INVOKES THE PERFORM LOGIC BELOW.
108700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
108800     PERFORM 2200-FIND-PROXY THRU 2200-FIND-PROXY-EXIT.
108900* INVOKES THE PERFORM LOGIC BELOW.
109000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
109100     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
109200* ROLLS A VALUE INTO ADD.
109300* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
109400     ADD WS-ENTRY-VALUE-EUR TO WS-POS-COST-BASIS-EUR (WS-POS-IDX).
109500* RETURN POINT FOR 4100-BUY.
109600 4100-BUY-EXIT.
109700     EXIT.
109800
109900*----------------------------------------------------------------
110000* 4200-SELL - BR-6 - SINGLE OUT, SINGLE FIAT IN
110100*----------------------------------------------------------------
110200 4200-SELL.
110300     MOVE LGR-OUT-TOKEN (1) TO WS-LOOKUP-COIN.
110400* INVOKES THE PERFORM LOGIC BELOW.
110500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
110600     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
110700* BACKS A VALUE OUT OF SUBTRACT.
110800* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
110900     SUBTRACT LGR-OUT-QUANTITY (1)
111000         FROM WS-POS-QUANTITY (WS-POS-IDX).
111100* MOVES MOVE FORWARD.
111200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
111300     MOVE LGR-TX-DATE-ALPHA TO WS-LOOKUP-DATE-A.
111400* MOVES MOVE FORWARD.
111500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
111600     MOVE LGR-IN-TOKEN (1) TO WS-CCY-WORK.
111700* INVOKES THE PERFORM LOGIC BELOW.
111800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
111900     PERFORM 3100-FOREX-RATE THRU 3100-FOREX-RATE-EXIT.
112000* CALCULATES COMPUTE.
112100* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
112200     COMPUTE WS-ENTRY-VALUE-EUR =
112300         LGR-IN-QUANTITY (1) * WS-FOREX-RATE-TO-EUR.
112400* MOVES MOVE FORWARD.
112500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
112600     MOVE LGR-OUT-TOKEN (1) TO WS-LOOKUP-COIN.
112700* INVOKES THE PERFORM LOGIC BELOW.
112800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
112900     PERFORM 2200-FIND-PROXY THRU 2200-FIND-PROXY-EXIT.
113000* INVOKES THE PERFORM LOGIC BELOW.
113100* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
113200     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
113300* BACKS A VALUE OUT OF SUBTRACT.
113400* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
113500     SUBTRACT WS-ENTRY-VALUE-EUR
113600         FROM WS-POS-COST-BASIS-EUR (WS-POS-IDX).
113700* RETURN POINT FOR 4200-SELL.
113800 4200-SELL-EXIT.
113900     EXIT.
114000
114100*----------------------------------------------------------------
114200* 4300-RECEIVE - BR-7 - EACH IN ENTRY ADDS QUANTITY AND VALUE
114300*----------------------------------------------------------------
114400 4300-RECEIVE.
114500     MOVE LGR-TX-DATE-ALPHA TO WS-LOOKUP-DATE-A.
114600* REPOSITIONS SET.
114700* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
114800     SET WS-SUB-1 TO 1.
114900* INVOKES THE PERFORM LOGIC BELOW.
115000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
115100     PERFORM 4310-RECEIVE-ONE-ENTRY
115200         THRU 4310-RECEIVE-ONE-ENTRY-EXIT
115300         UNTIL WS-SUB-1 > LGR-IN-COUNT.
115400* RETURN POINT FOR 4300-RECEIVE.
115500 4300-RECEIVE-EXIT.
115600     EXIT.
115700
115800* 4310-RECEIVE-ONE-ENTRY - FIELD MOVE ONLY.
115900* ONLY CALLED FROM ITS IMMEDIATE CALLER - NOT SHARED ELSEWHERE.
116000 4310-RECEIVE-ONE-ENTRY.
116100     MOVE LGR-IN-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN.
116200* INVOKES THE PERFORM LOGIC BELOW.
116300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
116400     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
116500* ROLLS A VALUE INTO ADD.
116600* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
116700     ADD LGR-IN-QUANTITY (WS-SUB-1)
116800         TO WS-POS-QUANTITY (WS-POS-IDX).
116900* INVOKES THE PERFORM LOGIC BELOW.
117000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
117100     PERFORM 3000-AS-OF-PRICE THRU 3000-AS-OF-PRICE-EXIT.
117200* CALCULATES COMPUTE.
117300* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
117400     COMPUTE WS-ENTRY-VALUE-EUR =
117500         LGR-IN-QUANTITY (WS-SUB-1) * WS-AS-OF-PRICE-EUR.
117600* MOVES MOVE FORWARD.
117700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
117800     MOVE LGR-IN-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN.
117900* INVOKES THE PERFORM LOGIC BELOW.
118000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
118100     PERFORM 2200-FIND-PROXY THRU 2200-FIND-PROXY-EXIT.
118200* INVOKES THE PERFORM LOGIC BELOW.
118300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
118400     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
118500* ROLLS A VALUE INTO ADD.
118600* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
118700     ADD WS-ENTRY-VALUE-EUR TO WS-POS-COST-BASIS-EUR (WS-POS-IDX).
118800* REPOSITIONS SET.
118900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
119000     SET WS-SUB-1 UP BY 1.
119100* RETURN POINT FOR 4310-RECEIVE-ONE-ENTRY.
119200 4310-RECEIVE-ONE-ENTRY-EXIT.
119300     EXIT.
119400
119500*----------------------------------------------------------------
119600* 4400-SEND - BR-8 - EACH OUT ENTRY REMOVES QUANTITY AND VALUE
119700*----------------------------------------------------------------
119800 4400-SEND.
119900     MOVE LGR-TX-DATE-ALPHA TO WS-LOOKUP-DATE-A.
120000* REPOSITIONS SET.
120100* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
120200     SET WS-SUB-1 TO 1.
120300* INVOKES THE PERFORM LOGIC BELOW.
120400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
120500     PERFORM 4410-SEND-ONE-ENTRY
120600         THRU 4410-SEND-ONE-ENTRY-EXIT
120700         UNTIL WS-SUB-1 > LGR-OUT-COUNT.
120800* RETURN POINT FOR 4400-SEND.
120900 4400-SEND-EXIT.
121000     EXIT.
121100
121200* 4410-SEND-ONE-ENTRY - FIELD MOVE ONLY.
121300* NO FILE I/O OF ITS OWN; WORKS ONLY AGAINST WORKING-STORAGE.
121400 4410-SEND-ONE-ENTRY.
121500     MOVE LGR-OUT-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN.
121600* INVOKES THE PERFORM LOGIC BELOW.
121700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
121800     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
121900* BACKS A VALUE OUT OF SUBTRACT.
122000* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
122100     SUBTRACT LGR-OUT-QUANTITY (WS-SUB-1)
122200         FROM WS-POS-QUANTITY (WS-POS-IDX).
122300* INVOKES THE PERFORM LOGIC BELOW.
122400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
122500     PERFORM 3000-AS-OF-PRICE THRU 3000-AS-OF-PRICE-EXIT.
122600* CALCULATES COMPUTE.
122700* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
122800     COMPUTE WS-ENTRY-VALUE-EUR =
122900         LGR-OUT-QUANTITY (WS-SUB-1) * WS-AS-OF-PRICE-EUR.
123000* MOVES MOVE FORWARD.
123100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
123200     MOVE LGR-OUT-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN.
123300* INVOKES THE PERFORM LOGIC BELOW.
123400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
123500     PERFORM 2200-FIND-PROXY THRU 2200-FIND-PROXY-EXIT.
123600* INVOKES THE PERFORM LOGIC BELOW.
123700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
123800     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
123900* BACKS A VALUE OUT OF SUBTRACT.
124000* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
124100     SUBTRACT WS-ENTRY-VALUE-EUR
124200         FROM WS-POS-COST-BASIS-EUR (WS-POS-IDX).
124300* REPOSITIONS SET.
124400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
124500     SET WS-SUB-1 UP BY 1.
124600* RETURN POINT FOR 4410-SEND-ONE-ENTRY.
124700 4410-SEND-ONE-ENTRY-EXIT.
124800     EXIT.
124900
125000*----------------------------------------------------------------
125100* 4500-SWAP - BR-9 - VALUE EVERY IN/OUT ENTRY, MOVE COST BASIS
125200* FROM OUTS TO INS IN PROPORTION TO OUT-SIDE VALUE
125300*----------------------------------------------------------------
125400 4500-SWAP.
125500     MOVE LGR-TX-DATE-ALPHA TO WS-LOOKUP-DATE-A.
125600* MOVES MOVE FORWARD.
125700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
125800     MOVE ZERO TO WS-TOTAL-IN-VALUE WS-TOTAL-OUT-VALUE.
125900* REPOSITIONS SET.
126000* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
126100     SET WS-SUB-1 TO 1.
126200* INVOKES THE PERFORM LOGIC BELOW.
126300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
126400     PERFORM 4510-VALUE-IN-ENTRY
126500         THRU 4510-VALUE-IN-ENTRY-EXIT
126600         UNTIL WS-SUB-1 > LGR-IN-COUNT.
126700* REPOSITIONS SET.
126800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
126900     SET WS-SUB-1 TO 1.
127000* INVOKES THE PERFORM LOGIC BELOW.
127100* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
127200     PERFORM 4520-VALUE-OUT-ENTRY
127300         THRU 4520-VALUE-OUT-ENTRY-EXIT
127400         UNTIL WS-SUB-1 > LGR-OUT-COUNT.
127500* TESTS WS-TOTAL-OUT-VALUE.
127600* FALLS THROUGH WHEN THE CONDITION IS FALSE.
127700     IF WS-TOTAL-OUT-VALUE = ZERO
127800* MOVES MOVE FORWARD.
127900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
128000         MOVE 1 TO WS-TOTAL-OUT-VALUE
128100* REPOSITIONS SET.
128200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
128300         SET WS-SUB-1 TO 1
128400* INVOKES THE PERFORM LOGIC BELOW.
128500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
128600         PERFORM 4530-EQUAL-SHARE-OUT
128700             THRU 4530-EQUAL-SHARE-OUT-EXIT
128800             UNTIL WS-SUB-1 > LGR-OUT-COUNT
128900     END-IF.
129000* REPOSITIONS SET.
129100* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
129200     SET WS-SUB-1 TO 1.
129300* INVOKES THE PERFORM LOGIC BELOW.
129400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
129500     PERFORM 4540-POST-IN-ENTRY
129600         THRU 4540-POST-IN-ENTRY-EXIT
129700         UNTIL WS-SUB-1 > LGR-IN-COUNT.
129800* REPOSITIONS SET.
129900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
130000     SET WS-SUB-1 TO 1.
130100* INVOKES THE PERFORM LOGIC BELOW.
130200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
130300     PERFORM 4550-POST-OUT-ENTRY
130400         THRU 4550-POST-OUT-ENTRY-EXIT
130500         UNTIL WS-SUB-1 > LGR-OUT-COUNT.
130600* RETURN POINT FOR 4500-SWAP.
130700 4500-SWAP-EXIT.
130800     EXIT.
130900
131000* 4510-VALUE-IN-ENTRY - ARITHMETIC STEP; SEE BR NUMBER IN BANNER
131100* ABOVE THE CALLER.
131200 4510-VALUE-IN-ENTRY.
131300     MOVE LGR-IN-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN.
131400* INVOKES THE PERFORM LOGIC BELOW.
131500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
131600     PERFORM 3000-AS-OF-PRICE THRU 3000-AS-OF-PRICE-EXIT.
131700* CALCULATES COMPUTE.
131800* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
131900     COMPUTE WS-IN-VALUE (WS-SUB-1) =
132000         LGR-IN-QUANTITY (WS-SUB-1) * WS-AS-OF-PRICE-EUR.
132100* ROLLS A VALUE INTO ADD.
132200* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
132300     ADD WS-IN-VALUE (WS-SUB-1) TO WS-TOTAL-IN-VALUE.
132400* REPOSITIONS SET.
132500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
132600     SET WS-SUB-1 UP BY 1.
132700* RETURN POINT FOR 4510-VALUE-IN-ENTRY.
132800 4510-VALUE-IN-ENTRY-EXIT.
132900     EXIT.
133000
133100* 4520-VALUE-OUT-ENTRY - ARITHMETIC STEP; SEE BR NUMBER IN BANNER
133200* ABOVE THE CALLER.
133300 4520-VALUE-OUT-ENTRY.
133400     MOVE LGR-OUT-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN.
133500* INVOKES THE PERFORM LOGIC BELOW.
133600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
133700     PERFORM 3000-AS-OF-PRICE THRU 3000-AS-OF-PRICE-EXIT.
133800* CALCULATES COMPUTE.
133900* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
134000     COMPUTE WS-OUT-VALUE (WS-SUB-1) =
134100         LGR-OUT-QUANTITY (WS-SUB-1) * WS-AS-OF-PRICE-EUR.
134200* ROLLS A VALUE INTO ADD.
134300* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
134400     ADD WS-OUT-VALUE (WS-SUB-1) TO WS-TOTAL-OUT-VALUE.
134500* REPOSITIONS SET.
134600* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
134700     SET WS-SUB-1 UP BY 1.
134800* RETURN POINT FOR 4520-VALUE-OUT-ENTRY.
134900 4520-VALUE-OUT-ENTRY-EXIT.
135000     EXIT.
135100
135200* 4530-EQUAL-SHARE-OUT - ARITHMETIC STEP; SEE BR NUMBER IN BANNER
135300* ABOVE THE CALLER.
135400 4530-EQUAL-SHARE-OUT.
135500     COMPUTE WS-OUT-VALUE (WS-SUB-1) = 1 / LGR-OUT-COUNT.
135600* REPOSITIONS SET.
135700* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
135800     SET WS-SUB-1 UP BY 1.
135900* RETURN POINT FOR 4530-EQUAL-SHARE-OUT.
136000 4530-EQUAL-SHARE-OUT-EXIT.
136100     EXIT.
136200
136300* 4540-POST-IN-ENTRY - FIELD MOVE ONLY.
136400* LEAVE THE SUBSCRIPT/INDEX AS FOUND ON ENTRY - CALLER RESETS IT.
136500 4540-POST-IN-ENTRY.
136600     MOVE LGR-IN-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN.
136700* INVOKES THE PERFORM LOGIC BELOW.
136800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
136900     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
137000* ROLLS A VALUE INTO ADD.
137100* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
137200     ADD LGR-IN-QUANTITY (WS-SUB-1)
137300         TO WS-POS-QUANTITY (WS-POS-IDX).
137400* MOVES MOVE FORWARD.
137500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
137600     MOVE LGR-IN-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN.
137700* INVOKES THE PERFORM LOGIC BELOW.
137800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
137900     PERFORM 2200-FIND-PROXY THRU 2200-FIND-PROXY-EXIT.
138000* INVOKES THE PERFORM LOGIC BELOW.
138100* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
138200     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
138300* ROLLS A VALUE INTO ADD.
138400* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
138500     ADD WS-IN-VALUE (WS-SUB-1)
138600         TO WS-POS-COST-BASIS-EUR (WS-POS-IDX).
138700* REPOSITIONS SET.
138800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
138900     SET WS-SUB-1 UP BY 1.
139000* RETURN POINT FOR 4540-POST-IN-ENTRY.
139100 4540-POST-IN-ENTRY-EXIT.
139200     EXIT.
139300
139400* 4550-POST-OUT-ENTRY - FIELD MOVE ONLY.
139500* KEEP THIS SHORT; LOGIC BELONGS IN THE PARAGRAPH IT SUPPORTS.
139600 4550-POST-OUT-ENTRY.
139700     MOVE LGR-OUT-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN.
139800* INVOKES THE PERFORM LOGIC BELOW.
139900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
140000     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
140100* BACKS A VALUE OUT OF SUBTRACT.
140200* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
140300     SUBTRACT LGR-OUT-QUANTITY (WS-SUB-1)
140400         FROM WS-POS-QUANTITY (WS-POS-IDX).
140500* CALCULATES COMPUTE.
140600* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
140700     COMPUTE WS-SHARE-VALUE-EUR =
140800         WS-TOTAL-IN-VALUE
140900         * (WS-OUT-VALUE (WS-SUB-1) / WS-TOTAL-OUT-VALUE).
141000* MOVES MOVE FORWARD.
141100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
141200     MOVE LGR-OUT-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN.
141300* INVOKES THE PERFORM LOGIC BELOW.
141400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
141500     PERFORM 2200-FIND-PROXY THRU 2200-FIND-PROXY-EXIT.
141600* INVOKES THE PERFORM LOGIC BELOW.
141700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
141800     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
141900* BACKS A VALUE OUT OF SUBTRACT.
142000* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
142100     SUBTRACT WS-SHARE-VALUE-EUR
142200         FROM WS-POS-COST-BASIS-EUR (WS-POS-IDX).
142300* REPOSITIONS SET.
142400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
142500     SET WS-SUB-1 UP BY 1.
142600* RETURN POINT FOR 4550-POST-OUT-ENTRY.
142700 4550-POST-OUT-ENTRY-EXIT.
142800     EXIT.
142900
143000*----------------------------------------------------------------
143100* 4600-REWARD - BR-10 - REWARD|SOURCE1,SOURCE2,...  VALUE SPLIT
143200* EQUALLY ACROSS LISTED SOURCE COINS' PRINCIPAL; NO SOURCES MEANS
143300* THE RECEIVING POSITION'S OWN PRINCIPAL IS IMMEDIATELY REVERSED
143400*----------------------------------------------------------------
143500* CR 6048 (02/14/06 TLH) - LGR-IN-COUNT CAN RUN AS HIGH AS 6 ON A
143600* NETTED REWARD RECORD (LTN.NET03 3200-NET-ENTRIES COLLAPSES THE
143700* RAW FEED TO AT MOST 6 IN-SLOTS PER TX) - 4600 USED TO POST ONLY
143800* IN-ENTRY (1), SILENTLY DROPPING QUANTITY AND VALUE FOR ENTRIES
143900* 2-N.  4605 BELOW NOW WALKS THE WHOLE IN-ENTRY TABLE.
144000 4600-REWARD.
144100     MOVE LGR-TX-DATE-ALPHA TO WS-LOOKUP-DATE-A.
144200* MOVES MOVE FORWARD.
144300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
144400     MOVE ZERO TO WS-REWARD-VALUE-EUR.
144500* REPOSITIONS SET.
144600* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
144700     SET WS-SUB-2 TO 1.
144800* INVOKES THE PERFORM LOGIC BELOW.
144900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
145000     PERFORM 4605-POST-REWARD-IN-ENTRY
145100         THRU 4605-POST-REWARD-IN-ENTRY-EXIT
145200         UNTIL WS-SUB-2 > LGR-IN-COUNT.
145300* TESTS LGR-REWARD-SOURCE-COUNT.
145400* FALLS THROUGH WHEN THE CONDITION IS FALSE.
145500     IF LGR-REWARD-SOURCE-COUNT NOT = ZERO
145600* CALCULATES COMPUTE.
145700* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
145800         COMPUTE WS-SHARE-VALUE-EUR =
145900             WS-REWARD-VALUE-EUR / LGR-REWARD-SOURCE-COUNT
146000* REPOSITIONS SET.
146100* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
146200         SET WS-SUB-1 TO 1
146300* INVOKES THE PERFORM LOGIC BELOW.
146400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
146500         PERFORM 4610-REWARD-DEBIT-SOURCE
146600             THRU 4610-REWARD-DEBIT-SOURCE-EXIT
146700             UNTIL WS-SUB-1 > LGR-REWARD-SOURCE-COUNT
146800     END-IF.
146900* RETURN POINT FOR 4600-REWARD.
147000 4600-REWARD-EXIT.
147100     EXIT.
147200
147300*----------------------------------------------------------------
147400* 4605-POST-REWARD-IN-ENTRY - CR 6048 - POSTS ONE IN-ENTRY'S Q/P
147500* TO ITS OWN COIN POSITION.  WHEN THE TX CARRIES NO SOURCE LIST
147600* THE REVERSAL HAPPENS RIGHT HERE, PER ENTRY, AGAINST THE SAME
147700* RECEIVING POSITION IT JUST CREDITED - MIRRORS THE ADD ABOVE IT
147800* INSTEAD OF ONLY REVERSING WHICHEVER COIN HAPPENED TO BE LAST.
147900* WHEN SOURCES ARE LISTED, THE ENTRY'S VALUE IS POOLED INTO
148000* WS-REWARD-VALUE-EUR FOR THE SINGLE SPLIT BACK IN 4600 ABOVE.
148100 4605-POST-REWARD-IN-ENTRY.
148200     MOVE LGR-IN-TOKEN (WS-SUB-2) TO WS-LOOKUP-COIN.
148300* INVOKES THE PERFORM LOGIC BELOW.
148400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
148500     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
148600* ROLLS A VALUE INTO ADD.
148700* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
148800     ADD LGR-IN-QUANTITY (WS-SUB-2) TO WS-POS-QUANTITY (WS-POS-IDX).
148900* INVOKES THE PERFORM LOGIC BELOW.
149000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
149100     PERFORM 3000-AS-OF-PRICE THRU 3000-AS-OF-PRICE-EXIT.
149200* CALCULATES COMPUTE.
149300* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
149400     COMPUTE WS-ENTRY-VALUE-EUR =
149500         LGR-IN-QUANTITY (WS-SUB-2) * WS-AS-OF-PRICE-EUR.
149600* ROLLS A VALUE INTO ADD.
149700* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
149800     ADD WS-ENTRY-VALUE-EUR TO WS-POS-COST-BASIS-EUR (WS-POS-IDX).
149900* TESTS LGR-REWARD-SOURCE-COUNT.
150000* FALLS THROUGH WHEN THE CONDITION IS FALSE.
150100     IF LGR-REWARD-SOURCE-COUNT = ZERO
150200* BACKS A VALUE OUT OF SUBTRACT.
150300* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
150400         SUBTRACT WS-ENTRY-VALUE-EUR
150500             FROM WS-POS-COST-BASIS-EUR (WS-POS-IDX)
150600* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
150700* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
150800     ELSE
150900* ROLLS A VALUE INTO ADD.
151000* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
151100         ADD WS-ENTRY-VALUE-EUR TO WS-REWARD-VALUE-EUR
151200     END-IF.
151300* REPOSITIONS SET.
151400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
151500     SET WS-SUB-2 UP BY 1.
151600* RETURN POINT FOR 4605-POST-REWARD-IN-ENTRY.
151700 4605-POST-REWARD-IN-ENTRY-EXIT.
151800     EXIT.
151900
152000* 4610-REWARD-DEBIT-SOURCE - FIELD MOVE ONLY.
152100* BR-10 GOVERNS HOW A REWARD'S VALUE IS SPLIT.
152200 4610-REWARD-DEBIT-SOURCE.
152300     MOVE LGR-REWARD-SOURCE (WS-SUB-1) TO WS-LOOKUP-COIN.
152400* INVOKES THE PERFORM LOGIC BELOW.
152500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
152600     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
152700* BACKS A VALUE OUT OF SUBTRACT.
152800* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
152900     SUBTRACT WS-SHARE-VALUE-EUR
153000         FROM WS-POS-COST-BASIS-EUR (WS-POS-IDX).
153100* REPOSITIONS SET.
153200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
153300     SET WS-SUB-1 UP BY 1.
153400* RETURN POINT FOR 4610-REWARD-DEBIT-SOURCE.
153500 4610-REWARD-DEBIT-SOURCE-EXIT.
153600     EXIT.
153700
153800*----------------------------------------------------------------
153900* 4700-APPROVE - BR-11 - NO POSITION EFFECT, FEES SKIPPED
154000*----------------------------------------------------------------
154100 4700-APPROVE.
154200     CONTINUE.
154300* RETURN POINT FOR 4700-APPROVE.
154400 4700-APPROVE-EXIT.
154500     EXIT.
154600
154700*----------------------------------------------------------------
154800* 4800-INTERACTION - BR-12 - NO POSITION EFFECT, FEES STILL APPLY
154900*----------------------------------------------------------------
155000 4800-INTERACTION.
155100     CONTINUE.
155200* RETURN POINT FOR 4800-INTERACTION.
155300 4800-INTERACTION-EXIT.
155400     EXIT.
155500
155600*----------------------------------------------------------------
155700* 4900-GAS-FEE - BR-13 - FEE TOKEN POSITION LOSES QUANTITY; VALUE
155800* SPREAD ACROSS THE APPROPRIATE SIDE'S ENTRIES (INS FOR
155900* SWAP/BUY/RECEIVE, OUTS FOR SELL/SEND IF NON-EMPTY)
156000*----------------------------------------------------------------
156100 4900-GAS-FEE.
156200     IF LGR-FEE-QUANTITY = ZERO OR LGR-FEE-TOKEN = SPACES
156300         GO TO 4900-GAS-FEE-EXIT
156400     END-IF.
156500* MOVES MOVE FORWARD.
156600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
156700     MOVE LGR-TX-DATE-ALPHA TO WS-LOOKUP-DATE-A.
156800* MOVES MOVE FORWARD.
156900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
157000     MOVE LGR-FEE-TOKEN TO WS-LOOKUP-COIN.
157100* INVOKES THE PERFORM LOGIC BELOW.
157200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
157300     PERFORM 3000-AS-OF-PRICE THRU 3000-AS-OF-PRICE-EXIT.
157400* CALCULATES COMPUTE.
157500* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
157600     COMPUTE WS-FEE-VALUE-EUR =
157700         LGR-FEE-QUANTITY * WS-AS-OF-PRICE-EUR.
157800* MOVES MOVE FORWARD.
157900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
158000     MOVE LGR-FEE-TOKEN TO WS-LOOKUP-COIN.
158100* INVOKES THE PERFORM LOGIC BELOW.
158200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
158300     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
158400* BACKS A VALUE OUT OF SUBTRACT.
158500* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
158600     SUBTRACT LGR-FEE-QUANTITY FROM WS-POS-QUANTITY (WS-POS-IDX).
158700* MOVES MOVE FORWARD.
158800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
158900     MOVE ZERO TO WS-SUB-1.
159000* TESTS LGR-TYPE-SWAP.
159100* FALLS THROUGH WHEN THE CONDITION IS FALSE.
159200     IF LGR-TYPE-SWAP OR LGR-TYPE-BUY OR LGR-TYPE-RECEIVE
159300* MOVES MOVE FORWARD.
159400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
159500         MOVE LGR-IN-COUNT TO WS-SUB-1
159600     END-IF.
159700* TESTS LGR-TYPE-SELL.
159800* FALLS THROUGH WHEN THE CONDITION IS FALSE.
159900     IF LGR-TYPE-SELL OR LGR-TYPE-SEND
160000* TESTS LGR-OUT-COUNT.
160100* FALLS THROUGH WHEN THE CONDITION IS FALSE.
160200         IF LGR-OUT-COUNT > ZERO
160300* MOVES MOVE FORWARD.
160400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
160500             MOVE LGR-OUT-COUNT TO WS-SUB-1
160600         END-IF
160700     END-IF.
160800* TESTS WS-SUB-1.
160900* FALLS THROUGH WHEN THE CONDITION IS FALSE.
161000     IF WS-SUB-1 = ZERO
161100         GO TO 4900-GAS-FEE-EXIT
161200     END-IF.
161300* MOVES MOVE FORWARD.
161400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
161500     MOVE LGR-FEE-TOKEN TO WS-LOOKUP-COIN.
161600* INVOKES THE PERFORM LOGIC BELOW.
161700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
161800     PERFORM 2200-FIND-PROXY THRU 2200-FIND-PROXY-EXIT.
161900* INVOKES THE PERFORM LOGIC BELOW.
162000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
162100     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
162200* BACKS A VALUE OUT OF SUBTRACT.
162300* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
162400     SUBTRACT WS-FEE-VALUE-EUR FROM WS-POS-COST-BASIS-EUR
162500         (WS-POS-IDX).
162600* CALCULATES COMPUTE.
162700* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
162800     COMPUTE WS-SHARE-VALUE-EUR = WS-FEE-VALUE-EUR / WS-SUB-1.
162900* REPOSITIONS SET.
163000* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
163100     SET WS-SAVE-POS-IDX TO WS-SUB-1.
163200* REPOSITIONS SET.
163300* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
163400     SET WS-SUB-1 TO 1.
163500* INVOKES THE PERFORM LOGIC BELOW.
163600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
163700     PERFORM 4910-GAS-FEE-CREDIT-TARGET
163800         THRU 4910-GAS-FEE-CREDIT-TARGET-EXIT
163900         UNTIL WS-SUB-1 > WS-SAVE-POS-IDX.
164000* RETURN POINT FOR 4900-GAS-FEE.
164100 4900-GAS-FEE-EXIT.
164200     EXIT.
164300
164400* 4910-GAS-FEE-CREDIT-TARGET - FIELD MOVE ONLY.
164500* FEE VALUE COMES OUT OF THE SAME POSITION IT HIT.
164600 4910-GAS-FEE-CREDIT-TARGET.
164700     IF LGR-TYPE-SELL OR LGR-TYPE-SEND
164800* MOVES MOVE FORWARD.
164900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
165000         MOVE LGR-OUT-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN
165100* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
165200* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
165300     ELSE
165400* MOVES MOVE FORWARD.
165500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
165600         MOVE LGR-IN-TOKEN (WS-SUB-1) TO WS-LOOKUP-COIN
165700     END-IF.
165800* INVOKES THE PERFORM LOGIC BELOW.
165900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
166000     PERFORM 2200-FIND-PROXY THRU 2200-FIND-PROXY-EXIT.
166100* INVOKES THE PERFORM LOGIC BELOW.
166200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
166300     PERFORM 2100-FIND-POSITION THRU 2100-FIND-POSITION-EXIT.
166400* ROLLS A VALUE INTO ADD.
166500* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
166600     ADD WS-SHARE-VALUE-EUR TO WS-POS-COST-BASIS-EUR (WS-POS-IDX).
166700* REPOSITIONS SET.
166800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
166900     SET WS-SUB-1 UP BY 1.
167000* RETURN POINT FOR 4910-GAS-FEE-CREDIT-TARGET.
167100 4910-GAS-FEE-CREDIT-TARGET-EXIT.
167200     EXIT.
167300
167400*----------------------------------------------------------------
167500* 2800-WRITE-SNAPSHOTS - BUFFERS A SNAPSHOT FOR EVERY POSITION
167600* TOUCHED THIS ROW INTO WS-SNAPSHOT-TABLE; NOTHING REACHES
167700* CRY-SNAPSHOT HERE (SEE 8000) - BATCH FLOW U2 STEP 5
167800*----------------------------------------------------------------
167900 2800-WRITE-SNAPSHOTS.
168000     SET WS-POS-IDX TO 1.
168100* INVOKES THE PERFORM LOGIC BELOW.
168200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
168300     PERFORM 2810-WRITE-ONE-SNAPSHOT
168400         THRU 2810-WRITE-ONE-SNAPSHOT-EXIT
168500         UNTIL WS-POS-IDX > WS-POSITION-COUNT.
168600* RETURN POINT FOR 2800-WRITE-SNAPSHOTS.
168700 2800-WRITE-SNAPSHOTS-EXIT.
168800     EXIT.
168900
169000*----------------------------------------------------------------
169100* 2810-WRITE-ONE-SNAPSHOT - SAME-DAY OVERWRITE (TICKET 5370/5631):
169200* IF WS-POS-SNP-IDX ALREADY POINTS TO AN ENTRY FOR TODAY'S DATE,
169300* THAT ENTRY IS OVERWRITTEN IN PLACE; OTHERWISE A NEW ENTRY IS
169400* APPENDED AND THE POINTER ADVANCED.
169500*----------------------------------------------------------------
169600 2810-WRITE-ONE-SNAPSHOT.
169700     IF WS-POS-TOUCHED (WS-POS-IDX)
169800* MOVES MOVE FORWARD.
169900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
170000         MOVE 'N' TO WS-POS-TOUCHED-SW (WS-POS-IDX)
170100* MOVES MOVE FORWARD.
170200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
170300         MOVE LGR-TX-DATE-ALPHA TO WS-LOOKUP-DATE-A
170400* TESTS WS-POS-SNP-IDX.
170500* FALLS THROUGH WHEN THE CONDITION IS FALSE.
170600         IF WS-POS-SNP-IDX (WS-POS-IDX) = ZERO
170700* ROLLS A VALUE INTO ADD.
170800* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
170900             ADD 1 TO WS-SNAPSHOT-COUNT
171000* REPOSITIONS SET.
171100* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
171200             SET WS-SNP-IDX TO WS-SNAPSHOT-COUNT
171300* REPOSITIONS SET.
171400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
171500             SET WS-POS-SNP-IDX (WS-POS-IDX) TO WS-SNAPSHOT-COUNT
171600* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
171700* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
171800         ELSE
171900* REPOSITIONS SET.
172000* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
172100             SET WS-SNP-IDX TO WS-POS-SNP-IDX (WS-POS-IDX)
172200* TESTS WS-SNP-DATE-ALPHA.
172300* FALLS THROUGH WHEN THE CONDITION IS FALSE.
172400             IF WS-SNP-DATE-ALPHA (WS-SNP-IDX) NOT = WS-LOOKUP-DATE-A
172500* ROLLS A VALUE INTO ADD.
172600* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
172700                 ADD 1 TO WS-SNAPSHOT-COUNT
172800* REPOSITIONS SET.
172900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
173000                 SET WS-SNP-IDX TO WS-SNAPSHOT-COUNT
173100* REPOSITIONS SET.
173200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
173300                 SET WS-POS-SNP-IDX (WS-POS-IDX) TO WS-SNAPSHOT-COUNT
173400             END-IF
173500         END-IF
173600* MOVES MOVE FORWARD.
173700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
173800         MOVE WS-POS-COIN (WS-POS-IDX)     TO WS-SNP-COIN (WS-SNP-IDX)
173900* MOVES MOVE FORWARD.
174000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
174100         MOVE WS-LOOKUP-DATE-A
174200                               TO WS-SNP-DATE-ALPHA (WS-SNP-IDX)
174300* MOVES MOVE FORWARD.
174400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
174500         MOVE WS-POS-QUANTITY (WS-POS-IDX) TO WS-SNP-QUANTITY (WS-SNP-IDX)
174600* MOVES MOVE FORWARD.
174700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
174800         MOVE WS-POS-COST-BASIS-EUR (WS-POS-IDX)
174900                               TO WS-SNP-COST-BASIS-EUR (WS-SNP-IDX)
175000     END-IF.
175100* REPOSITIONS SET.
175200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
175300     SET WS-POS-IDX UP BY 1.
175400* RETURN POINT FOR 2810-WRITE-ONE-SNAPSHOT.
175500 2810-WRITE-ONE-SNAPSHOT-EXIT.
175600     EXIT.
175700
175800*----------------------------------------------------------------
175900* 8000-WRITE-ALL-SNAPSHOTS - BATCH FLOW U2 STEP 6 - FLUSHES
176000* WS-SNAPSHOT-TABLE TO CRY-SNAPSHOT ONE ROW PER ENTRY, NOW THAT
176100* EVERY SAME-DAY OVERWRITE (STEP 5) HAS ALREADY BEEN APPLIED IN
176200* MEMORY - EXACTLY ONE ROW PER (COIN,DATE) REACHES THE FILE.
176300*----------------------------------------------------------------
176400 8000-WRITE-ALL-SNAPSHOTS.
176500     SET WS-SNP-IDX TO 1.
176600* INVOKES THE PERFORM LOGIC BELOW.
176700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
176800     PERFORM 8100-WRITE-ONE-SNAPSHOT
176900         THRU 8100-WRITE-ONE-SNAPSHOT-EXIT
177000         UNTIL WS-SNP-IDX > WS-SNAPSHOT-COUNT.
177100* RETURN POINT FOR 8000-WRITE-ALL-SNAPSHOTS.
177200 8000-WRITE-ALL-SNAPSHOTS-EXIT.
177300     EXIT.
177400
177500*----------------------------------------------------------------
177600* 8100-WRITE-ONE-SNAPSHOT - MOVES ONE WS-SNAPSHOT-TABLE ENTRY TO
177700* CRY-SNAPSHOT-RECORD AND WRITES IT
177800*----------------------------------------------------------------
177900 8100-WRITE-ONE-SNAPSHOT.
178000     MOVE 'S'                                 TO CSP-RECORD-TYPE.
178100* MOVES MOVE FORWARD.
178200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
178300     MOVE WS-SNP-DATE-ALPHA (WS-SNP-IDX)       TO CSP-SNAPSHOT-DATE-ALPHA.
178400* MOVES MOVE FORWARD.
178500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
178600     MOVE WS-SNP-COIN (WS-SNP-IDX)             TO CSP-COIN-SYMBOL.
178700* MOVES MOVE FORWARD.
178800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
178900     MOVE WS-SNP-QUANTITY (WS-SNP-IDX)         TO CSP-QUANTITY-HELD.
179000* MOVES MOVE FORWARD.
179100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
179200     MOVE WS-SNP-COST-BASIS-EUR (WS-SNP-IDX)   TO CSP-COST-BASIS-EUR.
179300* WRITES WRITE TO ITS OUTPUT FILE.
179400* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
179500     WRITE CRY-SNAPSHOT-RECORD.
179600* REPOSITIONS SET.
179700* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
179800     SET WS-SNP-IDX UP BY 1.
179900* RETURN POINT FOR 8100-WRITE-ONE-SNAPSHOT.
180000 8100-WRITE-ONE-SNAPSHOT-EXIT.
180100     EXIT.
180200
180300*----------------------------------------------------------------
180400* 9000-TERMINATE
180500*----------------------------------------------------------------
180600 9000-TERMINATE.
180700     CLOSE CRY-LEDGER-IN
180800           CRY-SNAPSHOT
180900           ASSET-METADATA.
181000* RETURN POINT FOR 9000-TERMINATE.
181100 9000-TERMINATE-EXIT.
181200     EXIT.
