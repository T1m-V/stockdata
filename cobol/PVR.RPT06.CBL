000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PORTFOLIO-VALUATION-REPORT.
000300     AUTHOR. M.TRUDEAU.
000400     INSTALLATION. DST OUTPUT SOLUTIONS - FUND ACCOUNTING.
000500     DATE-WRITTEN. 04/11/1994.
000600     DATE-COMPILED. 04/11/1994.
000700     SECURITY.  COMPANY CONFIDENTIAL - FUND ACCOUNTING USE ONLY.
000800*----------------------------------------------------------------
000900* PORTFOLIO-VALUATION-REPORT  (PVR.RPT06)
001000* BUILDS A CONTINUOUS DAILY PRICE CALENDAR PER ASSET FROM ITS
001100* PRICE-HISTORY EXTRACT, JOINS IT TO THE STOCK SNAPSHOT FILE
001200* WRITTEN BY STOCK-SHARE-SNAPSHOT (SSE.SNAP01), FORWARD-FILLING
001300* QUANTITY / PRINCIPAL / FEES / TAXES / DIVIDENDS ACROSS NON-
001400* TRADING DAYS, AND PRODUCES (A) A VALUATION DETAIL EXTRACT (R10)
001500* FOR EVERY ASSET/DAY AND (B) A PRINTED AS-OF SUMMARY FOR THE
001600* SINGLE REFERENCE DATE REQUESTED ON THE CONTROL CARD.
001700*----------------------------------------------------------------
001800* C H A N G E   L O G
001900  04/11/94 MWT  TICKET 4866  INITIAL BASELINE.                    CR04866 
002000  09/02/94 MWT  TICKET 4881  CORRECTED FORWARD-FILL TO CARRY THE  CR04881 
002100                            PRIOR DAY'S PRICE, NOT ZERO, OVER A
002200                            WEEKEND GAP IN THE VENDOR PRICE FEED.
002300  02/14/97 RLP  TICKET 4955  ADDED THE ASSET FILTER LIST TO THE   CR04955 
002400                            CONTROL CARD (WAS ALWAYS ALL ASSETS).
002500  12/29/98 JKP  TICKET 5192  Y2K REMEDIATION - CC-YY-MM-DD DATE   CR05192 
002600                            BREAKOUTS CONVERTED TO 4-DIGIT YEAR
002700                            THROUGHOUT; LEAP-YEAR TEST RECHECKED
002800                            FOR THE YEAR 2000 CASE.
002900  05/19/01 MWT  TICKET 5355  ADDED THE ACTIVE-HOLDING COMPOSITION CR05355 
003000                            BREAKDOWN TO THE PRINTED SUMMARY.
003100  11/03/04 DJS  TICKET 5601  WIDENED WS-VALUATION-TABLE AND THE   CR05601 
003200                            ASSET FILTER TABLE OCCURS LIMITS.
003300*----------------------------------------------------------------
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-3090.
003800 OBJECT-COMPUTER. IBM-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS PVR-RERUN-SWITCH
004200         OFF STATUS IS PVR-NORMAL-SWITCH.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CONTROL-CARD-IN  ASSIGN TO "CTLCARD"
004600         FILE STATUS IS WS-CTLCARD-STATUS.
004700     SELECT META-FILE-IN     ASSIGN TO "METAIN"
004800         FILE STATUS IS WS-METAIN-STATUS.
004900     SELECT PRICE-HIST-IN    ASSIGN TO WS-PRICE-DDNAME
005000         FILE STATUS IS WS-PRICEIN-STATUS.
005100     SELECT STOCK-SNAP-IN    ASSIGN TO "STKSNAP"
005200         FILE STATUS IS WS-SNAPIN-STATUS.
005300     SELECT VALUATION-OUT    ASSIGN TO "VALOUT"
005400         FILE STATUS IS WS-VALOUT-STATUS.
005500     SELECT SUMMARY-RPT-OUT  ASSIGN TO "RPTOUT"
005600         FILE STATUS IS WS-RPTOUT-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000*----------------------------------------------------------------
006100* CONTROL CARD - ONE CARD PER RUN - REFERENCE DATE PLUS AN
006200* OPTIONAL LIST OF ASSET IDS (BLANK ENTRIES MEAN 'ALL ASSETS')
006300*----------------------------------------------------------------
006400 FD  CONTROL-CARD-IN.
006500 01  CONTROL-CARD-RECORD.
006600* REFERENCE DATE FIELD.
006700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
006800     05  CTL-REFERENCE-DATE         PIC X(10).
006900* ASSET FILTER FIELD.
007000* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
007100     05  CTL-ASSET-FILTER OCCURS 20 TIMES
007200                                PIC X(15).
007300     05  FILLER                     PIC X(10).
007400
007500*----------------------------------------------------------------
007600* R8 - ASSET METADATA (INPUT)
007700*----------------------------------------------------------------
007800 FD  META-FILE-IN.
007900 01  META-FILE-RECORD.
008000* MFR ASSET ID FIELD.
008100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
008200     05  MFR-ASSET-ID               PIC X(15).
008300* MFR CURRENCY CDE FIELD.
008400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
008500     05  MFR-CURRENCY-CDE           PIC X(3).
008600* MFR PRICE SOURCE FIELD.
008700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
008800     05  MFR-PRICE-SOURCE           PIC X(15).
008900* MFR FAMILY CDE FIELD.
009000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
009100     05  MFR-FAMILY-CDE             PIC X(15).
009200* MFR ASSET NAME FIELD.
009300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
009400     05  MFR-ASSET-NAME             PIC X(40).
009500     05  FILLER                     PIC X(12).
009600
009700*----------------------------------------------------------------
009800* R5 - PRICE HISTORY ROW (INPUT) - ASCENDING FOR THIS PROGRAM
009900*----------------------------------------------------------------
010000 FD  PRICE-HIST-IN.
010100 01  PRICE-HIST-RECORD.
010200* QUOTE DATE FIELD.
010300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
010400     05  PHR-QUOTE-DATE             PIC X(10).
010500* CLOSE PRICE FIELD.
010600* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
010700     05  PHR-CLOSE-PRICE            PIC S9(9)V9(4)
010800                                    SIGN TRAILING SEPARATE.
010900     05  FILLER                     PIC X(10).
011000
011100*----------------------------------------------------------------
011200* R2 - STOCK SNAPSHOT (INPUT, WRITTEN BY SSE.SNAP01)
011300*----------------------------------------------------------------
011400 FD  STOCK-SNAP-IN.
011500 01  STOCK-SNAP-IN-RECORD.
011600* SNAP DATE FIELD.
011700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
011800     05  SNI-SNAP-DATE              PIC X(10).
011900* ISIN NUMBER FIELD.
012000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
012100     05  SNI-ISIN-NUMBER            PIC X(12).
012200* QUANTITY FIELD.
012300* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
012400     05  SNI-QUANTITY               PIC S9(9)V9(6)
012500                                    SIGN TRAILING SEPARATE.
012600* PRINCIPAL INVESTED FIELD.
012700* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
012800     05  SNI-PRINCIPAL-INVESTED     PIC S9(11)V99
012900                                    SIGN TRAILING SEPARATE.
013000* CUML FEES FIELD.
013100* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
013200     05  SNI-CUML-FEES              PIC S9(9)V99
013300                                    SIGN TRAILING SEPARATE.
013400* CUML TAXES FIELD.
013500* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
013600     05  SNI-CUML-TAXES             PIC S9(9)V99
013700                                    SIGN TRAILING SEPARATE.
013800* GROSS DIVIDENDS FIELD.
013900* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
014000     05  SNI-GROSS-DIVIDENDS        PIC S9(9)V99
014100                                    SIGN TRAILING SEPARATE.
014200     05  FILLER                     PIC X(15).
014300
014400*----------------------------------------------------------------
014500* R10 - VALUATION DETAIL ROW (OUTPUT)
014600*----------------------------------------------------------------
014700 FD  VALUATION-OUT.
014800 01  VALUATION-OUT-RECORD.
014900* VALUATION DATE FIELD.
015000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
015100     05  VLR-VALUATION-DATE         PIC X(10).
015200* ISIN NUMBER FIELD.
015300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
015400     05  VLR-ISIN-NUMBER            PIC X(12).
015500* CLOSE PRICE FIELD.
015600* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
015700     05  VLR-CLOSE-PRICE            PIC S9(9)V9(4)
015800                                    SIGN TRAILING SEPARATE.
015900* QUANTITY FIELD.
016000* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
016100     05  VLR-QUANTITY               PIC S9(9)V9(6)
016200                                    SIGN TRAILING SEPARATE.
016300* PRINCIPAL INVESTED FIELD.
016400* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
016500     05  VLR-PRINCIPAL-INVESTED     PIC S9(11)V99
016600                                    SIGN TRAILING SEPARATE.
016700* CUML FEES FIELD.
016800* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
016900     05  VLR-CUML-FEES              PIC S9(9)V99
017000                                    SIGN TRAILING SEPARATE.
017100* CUML TAXES FIELD.
017200* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
017300     05  VLR-CUML-TAXES             PIC S9(9)V99
017400                                    SIGN TRAILING SEPARATE.
017500* GROSS DIVIDENDS FIELD.
017600* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
017700     05  VLR-GROSS-DIVIDENDS        PIC S9(9)V99
017800                                    SIGN TRAILING SEPARATE.
017900* MARKET VALUE FIELD.
018000* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
018100     05  VLR-MARKET-VALUE           PIC S9(11)V99
018200                                    SIGN TRAILING SEPARATE.
018300* INVESTED CAPITAL FIELD.
018400* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
018500     05  VLR-INVESTED-CAPITAL       PIC S9(11)V99
018600                                    SIGN TRAILING SEPARATE.
018700     05  FILLER                     PIC X(08).
018800
018900*----------------------------------------------------------------
019000* SUMMARY-RPT-OUT - PRINT FILE, 132 PRINT POSITIONS
019100*----------------------------------------------------------------
019200 FD  SUMMARY-RPT-OUT.
019300* SUMMARY RPT LINE FIELD.
019400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
019500 01  SUMMARY-RPT-LINE               PIC X(132).
019600
019700 WORKING-STORAGE SECTION.
019800 01  WS-FILE-STATUSES.
019900* CTLCARD STATUS FIELD.
020000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020100     05  WS-CTLCARD-STATUS          PIC X(2).
020200* METAIN STATUS FIELD.
020300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020400     05  WS-METAIN-STATUS           PIC X(2).
020500         88  WS-METAIN-EOF              VALUE '10'.
020600* PRICEIN STATUS FIELD.
020700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020800     05  WS-PRICEIN-STATUS          PIC X(2).
020900         88  WS-PRICEIN-OK              VALUE '00'.
021000         88  WS-PRICEIN-EOF             VALUE '10'.
021100* SNAPIN STATUS FIELD.
021200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
021300     05  WS-SNAPIN-STATUS           PIC X(2).
021400         88  WS-SNAPIN-EOF              VALUE '10'.
021500* VALOUT STATUS FIELD.
021600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
021700     05  WS-VALOUT-STATUS           PIC X(2).
021800* RPTOUT STATUS FIELD.
021900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
022000     05  WS-RPTOUT-STATUS           PIC X(2).
022100     05  FILLER                     PIC X(02).
022200
022300 01  WS-PRICE-DDNAME.
022400* PRICE DDNAME STEM FIELD.
022500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
022600     05  WS-PRICE-DDNAME-STEM       PIC X(15).
022700* PRICE DDNAME SUFFIX FIELD.
022800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
022900     05  WS-PRICE-DDNAME-SUFFIX     PIC X(2) VALUE 'PH'.
023000     05  FILLER                     PIC X(01).
023100
023200*----------------------------------------------------------------
023300* WS-REFERENCE-DATE - CONTROL CARD VALUE, ALSO BROKEN OUT SO THE
023400* DATE-ARITHMETIC PARAGRAPHS CAN COMPARE YEAR/MONTH/DAY DIRECTLY
023500*----------------------------------------------------------------
023600 01  WS-REFERENCE-DATE-ALPHA        PIC X(10).
023700 01  WS-REFERENCE-DATE-NUM.
023800* REF YYYY FIELD.
023900* PLAIN ZONED-DECIMAL DISPLAY ITEM.
024000     05  WS-REF-YYYY                PIC 9(4).
024100     05  FILLER                     PIC X(1) VALUE '-'.
024200* REF MM FIELD.
024300* PLAIN ZONED-DECIMAL DISPLAY ITEM.
024400     05  WS-REF-MM                  PIC 9(2).
024500     05  FILLER                     PIC X(1) VALUE '-'.
024600* REF DD FIELD.
024700* PLAIN ZONED-DECIMAL DISPLAY ITEM.
024800     05  WS-REF-DD                  PIC 9(2).
024900* REF DATE COMP FIELD.
025000* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
025100 01  WS-REF-DATE-COMP REDEFINES WS-REFERENCE-DATE-NUM
025200                                 PIC 9(10).
025300
025400 01  WS-ASSET-FILTER-TABLE.
025500* FILTER ENTRY FIELD.
025600* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
025700     05  WS-FILTER-ENTRY OCCURS 20 TIMES
025800                         INDEXED BY WS-FILTER-IDX.
025900* FILTER ID FIELD.
026000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
026100         10  WS-FILTER-ID           PIC X(15).
026200         10  FILLER                 PIC X(05).
026300* FILTER COUNT FIELD.
026400* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
026500 01  WS-FILTER-COUNT                PIC 9(2) COMP VALUE ZERO.
026600
026700*----------------------------------------------------------------
026800* WS-ASSET-TABLE - ASSET IDS TO PROCESS ON THIS RUN, TAKEN FROM
026900* THE METADATA FILE AND NARROWED BY THE CONTROL-CARD FILTER
027000*----------------------------------------------------------------
027100 01  WS-ASSET-TABLE.
027200* ASSET ENTRY FIELD.
027300* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
027400     05  WS-ASSET-ENTRY OCCURS 500 TIMES
027500                        INDEXED BY WS-ASSET-IDX.
027600* ASSET ID TBL FIELD.
027700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
027800         10  WS-ASSET-ID-TBL        PIC X(15).
027900* ASSET NAME TBL FIELD.
028000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
028100         10  WS-ASSET-NAME-TBL      PIC X(40).
028200         10  FILLER                 PIC X(05).
028300* ASSET MAX FIELD.
028400* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
028500 01  WS-ASSET-MAX                   PIC 9(4) COMP VALUE ZERO.
028600
028700*----------------------------------------------------------------
028800* WS-COMPOSITION-TABLE - ACTIVE-HOLDING LINES QUEUED AS EACH
028900* REFERENCE-DATE ROW IS TOTALLED, THEN PRINTED AS A BLOCK BY
029000* 7000-PRINT-SUMMARY AFTER THE PORTFOLIO TOTALS
029100*----------------------------------------------------------------
029200 01  WS-COMPOSITION-TABLE.
029300* COMP ENTRY FIELD.
029400* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
029500     05  WS-COMP-ENTRY OCCURS 500 TIMES
029600                       INDEXED BY WS-COMP-IDX.
029700* COMP ISIN TBL FIELD.
029800* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
029900         10  WS-COMP-ISIN-TBL       PIC X(12).
030000* COMP NAME TBL FIELD.
030100* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
030200         10  WS-COMP-NAME-TBL       PIC X(40).
030300* COMP VALUE TBL FIELD.
030400* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
030500         10  WS-COMP-VALUE-TBL      PIC S9(11)V99
030600                                    SIGN TRAILING SEPARATE.
030700         10  FILLER                 PIC X(04).
030800
030900*----------------------------------------------------------------
031000* WS-VALUATION-TABLE - ONE ENTRY PER ASSET/CALENDAR-DAY, BUILT
031100* ASSET BY ASSET SO ENTRIES END UP GROUPED BY ISIN, THEN BY DATE
031200* WITHIN THE ISIN, WHICH IS ALL THE ORDERING THE REPORT NEEDS
031300*----------------------------------------------------------------
031400 01  WS-VALUATION-TABLE.
031500* VAL ENTRY FIELD.
031600* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
031700     05  WS-VAL-ENTRY OCCURS 20000 TIMES
031800                      INDEXED BY WS-VAL-IDX.
031900* VAL DATE TBL FIELD.
032000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
032100         10  WS-VAL-DATE-TBL        PIC X(10).
032200* VAL ISIN TBL FIELD.
032300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
032400         10  WS-VAL-ISIN-TBL        PIC X(12).
032500* VAL PRICE TBL FIELD.
032600* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
032700         10  WS-VAL-PRICE-TBL       PIC S9(9)V9(4)
032800                                    SIGN TRAILING SEPARATE.
032900* VAL QTY TBL FIELD.
033000* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
033100         10  WS-VAL-QTY-TBL         PIC S9(9)V9(6)
033200                                    SIGN TRAILING SEPARATE.
033300* VAL PRIN TBL FIELD.
033400* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
033500         10  WS-VAL-PRIN-TBL        PIC S9(11)V99
033600                                    SIGN TRAILING SEPARATE.
033700* VAL FEES TBL FIELD.
033800* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
033900         10  WS-VAL-FEES-TBL        PIC S9(9)V99
034000                                    SIGN TRAILING SEPARATE.
034100* VAL TAXES TBL FIELD.
034200* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
034300         10  WS-VAL-TAXES-TBL       PIC S9(9)V99
034400                                    SIGN TRAILING SEPARATE.
034500* VAL DIVS TBL FIELD.
034600* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
034700         10  WS-VAL-DIVS-TBL        PIC S9(9)V99
034800                                    SIGN TRAILING SEPARATE.
034900         10  FILLER                 PIC X(04).
035000* VAL MAX FIELD.
035100* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
035200 01  WS-VAL-MAX                     PIC 9(5) COMP VALUE ZERO.
035300* ASSET FIRST IDX FIELD.
035400* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
035500 01  WS-ASSET-FIRST-IDX             PIC 9(5) COMP VALUE ZERO.
035600* ASSET LAST IDX FIELD.
035700* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
035800 01  WS-ASSET-LAST-IDX              PIC 9(5) COMP VALUE ZERO.
035900
036000*----------------------------------------------------------------
036100* WS-DATE-TOTALS-TABLE - CR 6052 (02/14/06 TLH) - ONE ROW PER
036200* DISTINCT CALENDAR DATE IN WS-VALUATION-TABLE, ACROSS ALL ASSETS.
036300* THE REPORT USED TO ROLL TOTALS FOR THE REFERENCE DATE ONLY; THIS
036400* TABLE FEEDS THE NEW PER-DATE DETAIL SECTION IN 7000-PRINT-
036500* SUMMARY SO THE WHOLE VALUATION WINDOW SHOWS, NOT JUST ONE DAY.
036600*----------------------------------------------------------------
036700 01  WS-DATE-TOTALS-TABLE.
036800* DT ENTRY FIELD.
036900* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
037000     05  WS-DT-ENTRY OCCURS 4000 TIMES
037100                     INDEXED BY WS-DT-IDX.
037200* DT DATE TBL FIELD.
037300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
037400         10  WS-DT-DATE-TBL         PIC X(10).
037500* DT MKT VALUE TBL FIELD.
037600* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
037700         10  WS-DT-MKT-VALUE-TBL    PIC S9(13)V99
037800                                    SIGN TRAILING SEPARATE.
037900* DT INV CAP TBL FIELD.
038000* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
038100         10  WS-DT-INV-CAP-TBL      PIC S9(13)V99
038200                                    SIGN TRAILING SEPARATE.
038300         10  FILLER                 PIC X(04).
038400* DT MAX FIELD.
038500* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
038600 01  WS-DT-MAX                      PIC 9(5) COMP VALUE ZERO.
038700
038800*----------------------------------------------------------------
038900* WS-CALENDAR-WORK - DATE-ARITHMETIC WORK AREA FOR THE FORWARD-
039000* FILL PARAGRAPHS; NO INTRINSIC FUNCTIONS ARE USED - THE DAYS-IN-
039100* MONTH TABLE AND A MANUAL LEAP-YEAR TEST DRIVE 3250-NEXT-DAY
039200*----------------------------------------------------------------
039300 01  WS-CAL-CURRENT-DATE.
039400* CAL CC YYYY FIELD.
039500* PLAIN ZONED-DECIMAL DISPLAY ITEM.
039600     05  WS-CAL-CC-YYYY             PIC 9(4).
039700* CAL MM FIELD.
039800* PLAIN ZONED-DECIMAL DISPLAY ITEM.
039900     05  WS-CAL-MM                  PIC 9(2).
040000* CAL DD FIELD.
040100* PLAIN ZONED-DECIMAL DISPLAY ITEM.
040200     05  WS-CAL-DD                  PIC 9(2).
040300* CAL CURRENT ALPHA FIELD.
040400* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
040500 01  WS-CAL-CURRENT-ALPHA REDEFINES WS-CAL-CURRENT-DATE
040600                                    PIC X(8).
040700 01  WS-DAYS-IN-MONTH-TABLE.
040800     05  FILLER                     PIC 9(2) VALUE 31.
040900     05  FILLER                     PIC 9(2) VALUE 28.
041000     05  FILLER                     PIC 9(2) VALUE 31.
041100     05  FILLER                     PIC 9(2) VALUE 30.
041200     05  FILLER                     PIC 9(2) VALUE 31.
041300     05  FILLER                     PIC 9(2) VALUE 30.
041400     05  FILLER                     PIC 9(2) VALUE 31.
041500     05  FILLER                     PIC 9(2) VALUE 31.
041600     05  FILLER                     PIC 9(2) VALUE 30.
041700     05  FILLER                     PIC 9(2) VALUE 31.
041800     05  FILLER                     PIC 9(2) VALUE 30.
041900     05  FILLER                     PIC 9(2) VALUE 31.
042000* DAYS IN MONTH REDEF FIELD.
042100* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
042200 01  WS-DAYS-IN-MONTH-REDEF REDEFINES WS-DAYS-IN-MONTH-TABLE.
042300* DAYS IN MONTH FIELD.
042400* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
042500     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
042600                          PIC 9(2).
042700* LEAP YEAR SW FIELD.
042800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
042900 01  WS-LEAP-YEAR-SW                PIC X(1) VALUE 'N'.
043000     88  WS-IS-LEAP-YEAR                VALUE 'Y'.
043100* LEAP REMAINDER 4 FIELD.
043200* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
043300 01  WS-LEAP-REMAINDER-4            PIC 9(4) COMP.
043400* LEAP REMAINDER 100 FIELD.
043500* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
043600 01  WS-LEAP-REMAINDER-100          PIC 9(4) COMP.
043700* LEAP REMAINDER 400 FIELD.
043800* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
043900 01  WS-LEAP-REMAINDER-400          PIC 9(4) COMP.
044000
044100 01  WS-SWITCHES.
044200* EOF METAIN SW FIELD.
044300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
044400     05  WS-EOF-METAIN-SW           PIC X(1) VALUE 'N'.
044500         88  WS-EOF-METAIN              VALUE 'Y'.
044600* EOF PRICEIN SW FIELD.
044700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
044800     05  WS-EOF-PRICEIN-SW          PIC X(1) VALUE 'N'.
044900         88  WS-EOF-PRICEIN             VALUE 'Y'.
045000* EOF SNAPIN SW FIELD.
045100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
045200     05  WS-EOF-SNAPIN-SW           PIC X(1) VALUE 'N'.
045300         88  WS-EOF-SNAPIN              VALUE 'Y'.
045400* PRICE OPEN SW FIELD.
045500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
045600     05  WS-PRICE-OPEN-SW           PIC X(1) VALUE 'N'.
045700         88  WS-PRICE-OPENED            VALUE 'Y'.
045800* MATCH FOUND SW FIELD.
045900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
046000     05  WS-MATCH-FOUND-SW          PIC X(1) VALUE 'N'.
046100         88  WS-MATCH-FOUND             VALUE 'Y'.
046200     05  FILLER                     PIC X(07).
046300
046400 01  WS-WORK-AREAS.
046500* LAST PRICE FIELD.
046600* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
046700     05  WS-LAST-PRICE              PIC S9(9)V9(4)
046800                                    SIGN TRAILING SEPARATE.
046900* LAST QTY FIELD.
047000* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
047100     05  WS-LAST-QTY                PIC S9(9)V9(6)
047200                                    SIGN TRAILING SEPARATE.
047300* LAST PRIN FIELD.
047400* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
047500     05  WS-LAST-PRIN               PIC S9(11)V99
047600                                    SIGN TRAILING SEPARATE.
047700* LAST FEES FIELD.
047800* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
047900     05  WS-LAST-FEES               PIC S9(9)V99
048000                                    SIGN TRAILING SEPARATE.
048100* LAST TAXES FIELD.
048200* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
048300     05  WS-LAST-TAXES              PIC S9(9)V99
048400                                    SIGN TRAILING SEPARATE.
048500* LAST DIVS FIELD.
048600* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
048700     05  WS-LAST-DIVS               PIC S9(9)V99
048800                                    SIGN TRAILING SEPARATE.
048900* MARKET VALUE WORK FIELD.
049000* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
049100     05  WS-MARKET-VALUE-WORK       PIC S9(11)V99
049200                                    SIGN TRAILING SEPARATE.
049300* INVESTED CAP WORK FIELD.
049400* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
049500     05  WS-INVESTED-CAP-WORK       PIC S9(11)V99
049600                                    SIGN TRAILING SEPARATE.
049700* TOTAL VALUE FIELD.
049800* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
049900     05  WS-TOTAL-VALUE             PIC S9(13)V99
050000                                    SIGN TRAILING SEPARATE VALUE ZERO.
050100* TOTAL DIVIDENDS FIELD.
050200* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
050300     05  WS-TOTAL-DIVIDENDS         PIC S9(11)V99
050400                                    SIGN TRAILING SEPARATE VALUE ZERO.
050500* TOTAL FEES FIELD.
050600* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
050700     05  WS-TOTAL-FEES              PIC S9(11)V99
050800                                    SIGN TRAILING SEPARATE VALUE ZERO.
050900* TOTAL TAXES FIELD.
051000* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
051100     05  WS-TOTAL-TAXES             PIC S9(11)V99
051200                                    SIGN TRAILING SEPARATE VALUE ZERO.
051300* TOTAL INVESTED FIELD.
051400* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
051500     05  WS-TOTAL-INVESTED          PIC S9(13)V99
051600                                    SIGN TRAILING SEPARATE VALUE ZERO.
051700* TOTAL PROFIT LOSS FIELD.
051800* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
051900     05  WS-TOTAL-PROFIT-LOSS       PIC S9(13)V99
052000                                    SIGN TRAILING SEPARATE VALUE ZERO.
052100* DETAIL COUNT FIELD.
052200* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
052300     05  WS-DETAIL-COUNT            PIC 9(7) COMP VALUE ZERO.
052400* HOLDING COUNT FIELD.
052500* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
052600     05  WS-HOLDING-COUNT           PIC 9(5) COMP VALUE ZERO.
052700* DT PROFIT LOSS WORK FIELD.
052800* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
052900     05  WS-DT-PROFIT-LOSS-WORK     PIC S9(13)V99
053000                                    SIGN TRAILING SEPARATE.
053100* CL PERCENT WORK FIELD.
053200* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
053300     05  WS-CL-PERCENT-WORK         PIC S9(5)V99
053400                                    SIGN TRAILING SEPARATE.
053500     05  FILLER                     PIC X(06).
053600
053700*----------------------------------------------------------------
053800* SUMMARY REPORT PRINT LINES
053900*----------------------------------------------------------------
054000 01  WS-HEADING-LINE-1.
054100     05  FILLER                     PIC X(40)
054200         VALUE 'DST OUTPUT SOLUTIONS - PORTFOLIO VALUATION'.
054300     05  FILLER                     PIC X(92) VALUE SPACES.
054400 01  WS-HEADING-LINE-2.
054500     05  FILLER                     PIC X(20)
054600         VALUE 'AS-OF DATE         '.
054700* H2 REFERENCE DATE FIELD.
054800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
054900     05  WS-H2-REFERENCE-DATE       PIC X(10).
055000     05  FILLER                     PIC X(102) VALUE SPACES.
055100 01  WS-TOTAL-LINE.
055200* TL CAPTION FIELD.
055300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
055400     05  WS-TL-CAPTION              PIC X(30).
055500* TL AMOUNT FIELD.
055600* PLAIN ZONED-DECIMAL DISPLAY ITEM.
055700     05  WS-TL-AMOUNT               PIC Z(10)9.99-.
055800     05  FILLER                     PIC X(90) VALUE SPACES.
055900 01  WS-COMPOSITION-HEADING.
056000     05  FILLER                     PIC X(40)
056100         VALUE 'ACTIVE HOLDING COMPOSITION BREAKDOWN'.
056200     05  FILLER                     PIC X(92) VALUE SPACES.
056300 01  WS-COMPOSITION-LINE.
056400* CL ISIN FIELD.
056500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
056600     05  WS-CL-ISIN                 PIC X(12).
056700     05  FILLER                     PIC X(02) VALUE SPACES.
056800* CL NAME FIELD.
056900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
057000     05  WS-CL-NAME                 PIC X(40).
057100* CL MARKET VALUE FIELD.
057200* PLAIN ZONED-DECIMAL DISPLAY ITEM.
057300     05  WS-CL-MARKET-VALUE         PIC Z(10)9.99-.
057400     05  FILLER                     PIC X(02) VALUE SPACES.
057500* CL PERCENT FIELD.
057600* PLAIN ZONED-DECIMAL DISPLAY ITEM.
057700     05  WS-CL-PERCENT              PIC Z(02)9.99-.
057800* WS-CL-PERCENT ADDED PER CR 6053 (02/14/06 TLH) - THE COMPOSITION
057900* BLOCK USED TO SHOW ONLY MARKET VALUE PER HOLDING WITH NO SENSE
058000* OF WEIGHT WITHIN THE PORTFOLIO; NOW CARRIES PERCENT OF TOTAL.
058100     05  FILLER                     PIC X(60) VALUE SPACES.
058200
058300*----------------------------------------------------------------
058400* WS-DETAIL-LINE - CR 6052 - ONE LINE PER CALENDAR DATE IN THE
058500* NEW PER-DATE DETAIL SECTION, PRINTED AHEAD OF THE REFERENCE-
058600* DATE TOTALS BLOCK
058700*----------------------------------------------------------------
058800 01  WS-DETAIL-HEADING.
058900     05  FILLER                     PIC X(40)
059000         VALUE 'VALUATION DETAIL BY DATE'.
059100     05  FILLER                     PIC X(92) VALUE SPACES.
059200 01  WS-DETAIL-LINE.
059300* DTL DATE FIELD.
059400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
059500     05  WS-DTL-DATE                PIC X(10).
059600     05  FILLER                     PIC X(02) VALUE SPACES.
059700* DTL MARKET VALUE FIELD.
059800* PLAIN ZONED-DECIMAL DISPLAY ITEM.
059900     05  WS-DTL-MARKET-VALUE        PIC Z(11)9.99-.
060000     05  FILLER                     PIC X(02) VALUE SPACES.
060100* DTL INVESTED CAPITAL FIELD.
060200* PLAIN ZONED-DECIMAL DISPLAY ITEM.
060300     05  WS-DTL-INVESTED-CAPITAL    PIC Z(11)9.99-.
060400     05  FILLER                     PIC X(02) VALUE SPACES.
060500* DTL PROFIT LOSS FIELD.
060600* PLAIN ZONED-DECIMAL DISPLAY ITEM.
060700     05  WS-DTL-PROFIT-LOSS         PIC Z(11)9.99-.
060800     05  FILLER                     PIC X(56) VALUE SPACES.
060900
061000 PROCEDURE DIVISION.
061100* 0000-MAINLINE - HOUSEKEEPING, NO BUSINESS RULE HERE.
061200* ONLY CALLED FROM ITS IMMEDIATE CALLER - NOT SHARED ELSEWHERE.
061300 0000-MAINLINE.
061400     PERFORM 1000-INITIALIZE
061500         THRU 1000-INITIALIZE-EXIT.
061600* INVOKES THE PERFORM LOGIC BELOW.
061700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
061800     PERFORM 2000-BUILD-ASSET-LIST
061900         THRU 2000-BUILD-ASSET-LIST-EXIT.
062000* INVOKES THE PERFORM LOGIC BELOW.
062100* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
062200     PERFORM 3000-PROCESS-ASSETS
062300         THRU 3000-PROCESS-ASSETS-EXIT.
062400* INVOKES THE PERFORM LOGIC BELOW.
062500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
062600     PERFORM 6000-WRITE-DETAIL-EXTRACT
062700         THRU 6000-WRITE-DETAIL-EXTRACT-EXIT.
062800* INVOKES THE PERFORM LOGIC BELOW.
062900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
063000     PERFORM 7000-PRINT-SUMMARY
063100         THRU 7000-PRINT-SUMMARY-EXIT.
063200* INVOKES THE PERFORM LOGIC BELOW.
063300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
063400     PERFORM 9000-TERMINATE
063500         THRU 9000-TERMINATE-EXIT.
063600     STOP RUN.
063700
063800*----------------------------------------------------------------
063900* 1000-INITIALIZE - READS THE ONE CONTROL CARD OF THE RUN
064000*----------------------------------------------------------------
064100 1000-INITIALIZE.
064200     OPEN INPUT  CONTROL-CARD-IN.
064300* READS THE NEXT READ RECORD.
064400* AT-END CONDITION IS TESTED RIGHT AFTER THIS READ.
064500     READ CONTROL-CARD-IN.
064600* CLOSES CLOSE AT RUN END.
064700* NO FURTHER I/O AGAINST THIS FILE AFTER THIS POINT.
064800     CLOSE CONTROL-CARD-IN.
064900* MOVES MOVE FORWARD.
065000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
065100     MOVE CTL-REFERENCE-DATE TO WS-REFERENCE-DATE-ALPHA.
065200* MOVES MOVE FORWARD.
065300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
065400     MOVE CTL-REFERENCE-DATE TO WS-REFERENCE-DATE-NUM.
065500* INVOKES THE PERFORM LOGIC BELOW.
065600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
065700     PERFORM 1100-LOAD-FILTER-LIST
065800         THRU 1100-LOAD-FILTER-LIST-EXIT.
065900* OPENS OPEN FOR THIS RUN.
066000* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
066100     OPEN OUTPUT VALUATION-OUT.
066200* OPENS OPEN FOR THIS RUN.
066300* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
066400     OPEN OUTPUT SUMMARY-RPT-OUT.
066500* RETURN POINT FOR 1000-INITIALIZE.
066600 1000-INITIALIZE-EXIT.
066700     EXIT.
066800
066900* 1100-LOAD-FILTER-LIST - HOUSEKEEPING, NO BUSINESS RULE HERE.
067000* NO FILE I/O OF ITS OWN; WORKS ONLY AGAINST WORKING-STORAGE.
067100 1100-LOAD-FILTER-LIST.
067200     SET WS-FILTER-IDX TO 1.
067300* INVOKES THE PERFORM LOGIC BELOW.
067400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
067500     PERFORM 1110-LOAD-ONE-FILTER
067600         THRU 1110-LOAD-ONE-FILTER-EXIT
067700         UNTIL WS-FILTER-IDX > 20.
067800* RETURN POINT FOR 1100-LOAD-FILTER-LIST.
067900 1100-LOAD-FILTER-LIST-EXIT.
068000     EXIT.
068100
068200* 1110-LOAD-ONE-FILTER - FIELD MOVE ONLY.
068300* LEAVE THE SUBSCRIPT/INDEX AS FOUND ON ENTRY - CALLER RESETS IT.
068400 1110-LOAD-ONE-FILTER.
068500     IF CTL-ASSET-FILTER (WS-FILTER-IDX) NOT = SPACES
068600* MOVES MOVE FORWARD.
068700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
068800         MOVE CTL-ASSET-FILTER (WS-FILTER-IDX)
068900             TO WS-FILTER-ID (WS-FILTER-IDX)
069000* ROLLS A VALUE INTO ADD.
069100* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
069200         ADD 1 TO WS-FILTER-COUNT
069300     END-IF.
069400* REPOSITIONS SET.
069500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
069600     SET WS-FILTER-IDX UP BY 1.
069700* RETURN POINT FOR 1110-LOAD-ONE-FILTER.
069800 1110-LOAD-ONE-FILTER-EXIT.
069900     EXIT.
070000
070100*----------------------------------------------------------------
070200* 2000-BUILD-ASSET-LIST - LOADS THE METADATA FILE, KEEPING ONLY
070300* ASSETS ON THE CONTROL-CARD FILTER (OR ALL, IF THE FILTER IS
070400* BLANK)
070500*----------------------------------------------------------------
070600 2000-BUILD-ASSET-LIST.
070700     OPEN INPUT META-FILE-IN.
070800* INVOKES THE PERFORM LOGIC BELOW.
070900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
071000     PERFORM 2100-READ-META
071100         THRU 2100-READ-META-EXIT.
071200* INVOKES THE PERFORM LOGIC BELOW.
071300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
071400     PERFORM 2200-ONE-META-ROW
071500         THRU 2200-ONE-META-ROW-EXIT
071600         UNTIL WS-EOF-METAIN.
071700* CLOSES CLOSE AT RUN END.
071800* NO FURTHER I/O AGAINST THIS FILE AFTER THIS POINT.
071900     CLOSE META-FILE-IN.
072000* RETURN POINT FOR 2000-BUILD-ASSET-LIST.
072100 2000-BUILD-ASSET-LIST-EXIT.
072200     EXIT.
072300
072400* 2100-READ-META - READ/EOF TEST.
072500* KEEP THIS SHORT; LOGIC BELONGS IN THE PARAGRAPH IT SUPPORTS.
072600 2100-READ-META.
072700     READ META-FILE-IN
072800         AT END
072900* REPOSITIONS SET.
073000* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
073100             SET WS-EOF-METAIN TO TRUE
073200     END-READ.
073300* RETURN POINT FOR 2100-READ-META.
073400 2100-READ-META-EXIT.
073500     EXIT.
073600
073700* 2200-ONE-META-ROW - HOUSEKEEPING, NO BUSINESS RULE HERE.
073800* SEE THE CALLING PARAGRAPH'S BANNER FOR THE BUSINESS RULE TIE-IN.
073900 2200-ONE-META-ROW.
074000     PERFORM 2210-CHECK-FILTER
074100         THRU 2210-CHECK-FILTER-EXIT.
074200* TESTS WS-FILTER-COUNT.
074300* FALLS THROUGH WHEN THE CONDITION IS FALSE.
074400     IF WS-FILTER-COUNT = ZERO OR WS-MATCH-FOUND
074500* ROLLS A VALUE INTO ADD.
074600* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
074700         ADD 1 TO WS-ASSET-MAX
074800* REPOSITIONS SET.
074900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
075000         SET WS-ASSET-IDX TO WS-ASSET-MAX
075100* MOVES MOVE FORWARD.
075200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
075300         MOVE MFR-ASSET-ID   TO WS-ASSET-ID-TBL (WS-ASSET-IDX)
075400* MOVES MOVE FORWARD.
075500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
075600         MOVE MFR-ASSET-NAME TO WS-ASSET-NAME-TBL (WS-ASSET-IDX)
075700     END-IF.
075800* INVOKES THE PERFORM LOGIC BELOW.
075900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
076000     PERFORM 2100-READ-META
076100         THRU 2100-READ-META-EXIT.
076200* RETURN POINT FOR 2200-ONE-META-ROW.
076300 2200-ONE-META-ROW-EXIT.
076400     EXIT.
076500
076600* 2210-CHECK-FILTER - HOUSEKEEPING, NO BUSINESS RULE HERE.
076700* TOUCHES NO FILE STATUS FIELDS - PURE WORKING-STORAGE STEP.
076800 2210-CHECK-FILTER.
076900     SET WS-MATCH-FOUND TO FALSE.
077000* REPOSITIONS SET.
077100* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
077200     SET WS-FILTER-IDX TO 1.
077300     SEARCH WS-FILTER-ENTRY
077400         AT END
077500             CONTINUE
077600* CASE TESTED AGAINST WHEN.
077700* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
077800         WHEN WS-FILTER-ID (WS-FILTER-IDX) = MFR-ASSET-ID
077900* REPOSITIONS SET.
078000* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
078100             SET WS-MATCH-FOUND TO TRUE
078200     END-SEARCH.
078300* RETURN POINT FOR 2210-CHECK-FILTER.
078400 2210-CHECK-FILTER-EXIT.
078500     EXIT.
078600
078700*----------------------------------------------------------------
078800* 3000-PROCESS-ASSETS - DRIVES EVERY SELECTED ASSET THROUGH THE
078900* CALENDAR BUILD, THE SNAPSHOT JOIN, AND THE VALUATION COMPUTE
079000*----------------------------------------------------------------
079100 3000-PROCESS-ASSETS.
079200     SET WS-ASSET-IDX TO 1.
079300* INVOKES THE PERFORM LOGIC BELOW.
079400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
079500     PERFORM 3100-ONE-ASSET
079600         THRU 3100-ONE-ASSET-EXIT
079700         UNTIL WS-ASSET-IDX > WS-ASSET-MAX.
079800* RETURN POINT FOR 3000-PROCESS-ASSETS.
079900 3000-PROCESS-ASSETS-EXIT.
080000     EXIT.
080100
080200* 3100-ONE-ASSET - FIELD MOVE ONLY.
080300* ONLY CALLED FROM ITS IMMEDIATE CALLER - NOT SHARED ELSEWHERE.
080400 3100-ONE-ASSET.
080500     MOVE WS-VAL-MAX TO WS-ASSET-FIRST-IDX.
080600* MOVES MOVE FORWARD.
080700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
080800     MOVE WS-ASSET-ID-TBL (WS-ASSET-IDX) TO WS-PRICE-DDNAME-STEM.
080900* REPOSITIONS SET.
081000* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
081100     SET WS-PRICE-OPENED TO FALSE.
081200* OPENS OPEN FOR THIS RUN.
081300* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
081400     OPEN INPUT PRICE-HIST-IN.
081500* TESTS WS-PRICEIN-OK.
081600* FALLS THROUGH WHEN THE CONDITION IS FALSE.
081700     IF WS-PRICEIN-OK
081800* REPOSITIONS SET.
081900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
082000         SET WS-PRICE-OPENED TO TRUE
082100* INVOKES THE PERFORM LOGIC BELOW.
082200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
082300         PERFORM 3200-BUILD-CALENDAR
082400             THRU 3200-BUILD-CALENDAR-EXIT
082500* CLOSES CLOSE AT RUN END.
082600* NO FURTHER I/O AGAINST THIS FILE AFTER THIS POINT.
082700         CLOSE PRICE-HIST-IN
082800* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
082900* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
083000     ELSE
083100* DIAGNOSTIC LINE COVERING DISPLAY.
083200* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
083300         DISPLAY WS-ASSET-ID-TBL (WS-ASSET-IDX)
083400             ' WARNING - PRICE FILE WILL NOT OPEN - SKIPPED'
083500     END-IF.
083600* MOVES MOVE FORWARD.
083700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
083800     MOVE WS-VAL-MAX TO WS-ASSET-LAST-IDX.
083900* TESTS WS-ASSET-LAST-IDX.
084000* FALLS THROUGH WHEN THE CONDITION IS FALSE.
084100     IF WS-ASSET-LAST-IDX > WS-ASSET-FIRST-IDX
084200* INVOKES THE PERFORM LOGIC BELOW.
084300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
084400         PERFORM 3500-JOIN-SNAPSHOTS
084500             THRU 3500-JOIN-SNAPSHOTS-EXIT
084600* INVOKES THE PERFORM LOGIC BELOW.
084700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
084800         PERFORM 4000-COMPUTE-VALUATION
084900             THRU 4000-COMPUTE-VALUATION-EXIT
085000     END-IF.
085100* REPOSITIONS SET.
085200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
085300     SET WS-ASSET-IDX UP BY 1.
085400* RETURN POINT FOR 3100-ONE-ASSET.
085500 3100-ONE-ASSET-EXIT.
085600     EXIT.
085700
085800*----------------------------------------------------------------
085900* 3200-BUILD-CALENDAR - BATCH FLOW U6 STEP 1 - READS THE ASSET'S
086000* PRICE HISTORY (ASCENDING, STOPPING AT THE REFERENCE DATE) AND
086100* WRITES ONE WS-VAL-ENTRY PER CALENDAR DAY FROM THE FIRST QUOTE
086200* THROUGH THE REFERENCE DATE, CARRYING THE LAST KNOWN PRICE
086300* FORWARD ACROSS ANY GAP IN THE VENDOR FEED
086400*----------------------------------------------------------------
086500 3200-BUILD-CALENDAR.
086600     SET WS-EOF-PRICEIN TO FALSE.
086700* INVOKES THE PERFORM LOGIC BELOW.
086800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
086900     PERFORM 3210-READ-PRICE
087000         THRU 3210-READ-PRICE-EXIT.
087100* INVOKES THE PERFORM LOGIC BELOW.
087200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
087300     PERFORM 3220-ONE-PRICE-ROW
087400         THRU 3220-ONE-PRICE-ROW-EXIT
087500         UNTIL WS-EOF-PRICEIN
087600            OR PHR-QUOTE-DATE > WS-REFERENCE-DATE-ALPHA.
087700* RETURN POINT FOR 3200-BUILD-CALENDAR.
087800 3200-BUILD-CALENDAR-EXIT.
087900     EXIT.
088000
088100* 3210-READ-PRICE - READ/EOF TEST.
088200* AS-OF VALUATION, NOT TRADE-DATE VALUATION.
088300 3210-READ-PRICE.
088400     READ PRICE-HIST-IN
088500         AT END
088600* REPOSITIONS SET.
088700* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
088800             SET WS-EOF-PRICEIN TO TRUE
088900     END-READ.
089000* RETURN POINT FOR 3210-READ-PRICE.
089100 3210-READ-PRICE-EXIT.
089200     EXIT.
089300
089400* 3220-ONE-PRICE-ROW - FIELD MOVE ONLY.
089500* AS-OF VALUATION, NOT TRADE-DATE VALUATION.
089600 3220-ONE-PRICE-ROW.
089700     IF WS-VAL-MAX = WS-ASSET-FIRST-IDX
089800* MOVES MOVE FORWARD.
089900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
090000         MOVE PHR-QUOTE-DATE TO WS-CAL-CURRENT-ALPHA
090100* INVOKES THE PERFORM LOGIC BELOW.
090200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
090300         PERFORM 3260-ADD-CALENDAR-ENTRY
090400             THRU 3260-ADD-CALENDAR-ENTRY-EXIT
090500* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
090600* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
090700     ELSE
090800* INVOKES THE PERFORM LOGIC BELOW.
090900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
091000         PERFORM 3230-FILL-GAP-TO
091100             THRU 3230-FILL-GAP-TO-EXIT
091200     END-IF.
091300* MOVES MOVE FORWARD.
091400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
091500     MOVE PHR-CLOSE-PRICE TO WS-LAST-PRICE.
091600* INVOKES THE PERFORM LOGIC BELOW.
091700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
091800     PERFORM 3210-READ-PRICE
091900         THRU 3210-READ-PRICE-EXIT.
092000* RETURN POINT FOR 3220-ONE-PRICE-ROW.
092100 3220-ONE-PRICE-ROW-EXIT.
092200     EXIT.
092300
092400*----------------------------------------------------------------
092500* 3230-FILL-GAP-TO - ADVANCES THE RUNNING CALENDAR DATE ONE DAY
092600* AT A TIME, WRITING THE CARRIED PRICE, UNTIL IT REACHES THE NEW
092700* QUOTE DATE (WHICH THEN RECEIVES THE NEW PRICE)
092800*----------------------------------------------------------------
092900 3230-FILL-GAP-TO.
093000     PERFORM 3250-NEXT-DAY
093100         THRU 3250-NEXT-DAY-EXIT.
093200* INVOKES THE PERFORM LOGIC BELOW.
093300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
093400     PERFORM 3260-ADD-CALENDAR-ENTRY
093500         THRU 3260-ADD-CALENDAR-ENTRY-EXIT.
093600* TESTS WS-CAL-CURRENT-ALPHA.
093700* FALLS THROUGH WHEN THE CONDITION IS FALSE.
093800     IF WS-CAL-CURRENT-ALPHA NOT = PHR-QUOTE-DATE
093900* INVOKES THE PERFORM LOGIC BELOW.
094000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
094100         PERFORM 3230-FILL-GAP-TO
094200             THRU 3230-FILL-GAP-TO-EXIT
094300     END-IF.
094400* RETURN POINT FOR 3230-FILL-GAP-TO.
094500 3230-FILL-GAP-TO-EXIT.
094600     EXIT.
094700
094800*----------------------------------------------------------------
094900* 3250-NEXT-DAY - MANUAL DATE INCREMENT, NO INTRINSIC FUNCTIONS;
095000* LEAP YEAR IS DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
095100* DIVISIBLE BY 400)
095200*----------------------------------------------------------------
095300 3250-NEXT-DAY.
095400     DIVIDE WS-CAL-CC-YYYY BY 4
095500         GIVING WS-LEAP-REMAINDER-4
095600         REMAINDER WS-LEAP-REMAINDER-4.
095700     DIVIDE WS-CAL-CC-YYYY BY 100
095800         GIVING WS-LEAP-REMAINDER-100
095900         REMAINDER WS-LEAP-REMAINDER-100.
096000     DIVIDE WS-CAL-CC-YYYY BY 400
096100         GIVING WS-LEAP-REMAINDER-400
096200         REMAINDER WS-LEAP-REMAINDER-400.
096300* REPOSITIONS SET.
096400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
096500     SET WS-IS-LEAP-YEAR TO FALSE.
096600* TESTS WS-LEAP-REMAINDER-4.
096700* FALLS THROUGH WHEN THE CONDITION IS FALSE.
096800     IF WS-LEAP-REMAINDER-4 = ZERO
096900* TESTS WS-LEAP-REMAINDER-100.
097000* FALLS THROUGH WHEN THE CONDITION IS FALSE.
097100         IF WS-LEAP-REMAINDER-100 NOT = ZERO
097200                 OR WS-LEAP-REMAINDER-400 = ZERO
097300* REPOSITIONS SET.
097400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
097500             SET WS-IS-LEAP-YEAR TO TRUE
097600         END-IF
097700     END-IF.
097800* TESTS WS-CAL-MM.
097900* FALLS THROUGH WHEN THE CONDITION IS FALSE.
098000     IF WS-CAL-MM = 2 AND WS-IS-LEAP-YEAR
098100* TESTS WS-CAL-DD.
098200* FALLS THROUGH WHEN THE CONDITION IS FALSE.
098300         IF WS-CAL-DD < 29
098400* ROLLS A VALUE INTO ADD.
098500* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
098600             ADD 1 TO WS-CAL-DD
098700* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
098800* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
098900         ELSE
099000* MOVES MOVE FORWARD.
099100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
099200             MOVE 1 TO WS-CAL-DD
099300* ROLLS A VALUE INTO ADD.
099400* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
099500             ADD 1 TO WS-CAL-MM
099600         END-IF
099700* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
099800* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
099900     ELSE
100000* TESTS WS-CAL-DD.
100100* FALLS THROUGH WHEN THE CONDITION IS FALSE.
100200         IF WS-CAL-DD < WS-DAYS-IN-MONTH (WS-CAL-MM)
100300* ROLLS A VALUE INTO ADD.
100400* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
100500             ADD 1 TO WS-CAL-DD
100600* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
100700* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
100800         ELSE
100900* MOVES MOVE FORWARD.
101000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
101100             MOVE 1 TO WS-CAL-DD
101200* ROLLS A VALUE INTO ADD.
101300* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
101400             ADD 1 TO WS-CAL-MM
101500         END-IF
101600     END-IF.
101700* TESTS WS-CAL-MM.
101800* FALLS THROUGH WHEN THE CONDITION IS FALSE.
101900     IF WS-CAL-MM > 12
102000* MOVES MOVE FORWARD.
102100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
102200         MOVE 1 TO WS-CAL-MM
102300* ROLLS A VALUE INTO ADD.
102400* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
102500         ADD 1 TO WS-CAL-CC-YYYY
102600     END-IF.
102700* RETURN POINT FOR 3250-NEXT-DAY.
102800 3250-NEXT-DAY-EXIT.
102900     EXIT.
103000
103100* 3260-ADD-CALENDAR-ENTRY - FIELD MOVE ONLY.
103200* KEEP THIS SHORT; LOGIC BELONGS IN THE PARAGRAPH IT SUPPORTS.
103300 3260-ADD-CALENDAR-ENTRY.
103400     ADD 1 TO WS-VAL-MAX.
103500* REPOSITIONS SET.
103600* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
103700     SET WS-VAL-IDX TO WS-VAL-MAX.
103800* MOVES MOVE FORWARD.
103900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
104000     MOVE WS-CAL-CURRENT-ALPHA (1:4)
104100         TO WS-VAL-DATE-TBL (WS-VAL-IDX) (1:4).
104200* MOVES MOVE FORWARD.
104300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
104400     MOVE '-' TO WS-VAL-DATE-TBL (WS-VAL-IDX) (5:1).
104500* MOVES MOVE FORWARD.
104600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
104700     MOVE WS-CAL-CURRENT-ALPHA (5:2)
104800         TO WS-VAL-DATE-TBL (WS-VAL-IDX) (6:2).
104900* MOVES MOVE FORWARD.
105000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
105100     MOVE '-' TO WS-VAL-DATE-TBL (WS-VAL-IDX) (8:1).
105200* MOVES MOVE FORWARD.
105300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
105400     MOVE WS-CAL-CURRENT-ALPHA (7:2)
105500         TO WS-VAL-DATE-TBL (WS-VAL-IDX) (9:2).
105600* MOVES MOVE FORWARD.
105700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
105800     MOVE WS-ASSET-ID-TBL (WS-ASSET-IDX) (1:12)
105900         TO WS-VAL-ISIN-TBL (WS-VAL-IDX).
106000* MOVES MOVE FORWARD.
106100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
106200     MOVE WS-LAST-PRICE TO WS-VAL-PRICE-TBL (WS-VAL-IDX).
106300* MOVES MOVE FORWARD.
106400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
106500     MOVE ZERO TO WS-VAL-QTY-TBL (WS-VAL-IDX).
106600* MOVES MOVE FORWARD.
106700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
106800     MOVE ZERO TO WS-VAL-PRIN-TBL (WS-VAL-IDX).
106900* MOVES MOVE FORWARD.
107000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
107100     MOVE ZERO TO WS-VAL-FEES-TBL (WS-VAL-IDX).
107200* MOVES MOVE FORWARD.
107300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
107400     MOVE ZERO TO WS-VAL-TAXES-TBL (WS-VAL-IDX).
107500* MOVES MOVE FORWARD.
107600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
107700     MOVE ZERO TO WS-VAL-DIVS-TBL (WS-VAL-IDX).
107800* RETURN POINT FOR 3260-ADD-CALENDAR-ENTRY.
107900 3260-ADD-CALENDAR-ENTRY-EXIT.
108000     EXIT.
108100
108200*----------------------------------------------------------------
108300* 3500-JOIN-SNAPSHOTS - BATCH FLOW U6 STEPS 2/3 - RESCANS THE
108400* STOCK SNAPSHOT FILE FOR THIS ASSET'S ISIN AND MERGES EACH
108500* SNAPSHOT DATE INTO THE CALENDAR BUILT ABOVE, FORWARD-FILLING
108600* THE POSITION FIGURES ACROSS EVERY DAY THE ASSET DID NOT TRADE
108700*----------------------------------------------------------------
108800 3500-JOIN-SNAPSHOTS.
108900     MOVE ZERO TO WS-LAST-QTY WS-LAST-PRIN WS-LAST-FEES.
109000* MOVES MOVE FORWARD.
109100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
109200     MOVE ZERO TO WS-LAST-TAXES WS-LAST-DIVS.
109300* OPENS OPEN FOR THIS RUN.
109400* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
109500     OPEN INPUT STOCK-SNAP-IN.
109600* REPOSITIONS SET.
109700* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
109800     SET WS-EOF-SNAPIN TO FALSE.
109900* REPOSITIONS SET.
110000* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
110100     SET WS-VAL-IDX TO WS-ASSET-FIRST-IDX.
110200* REPOSITIONS SET.
110300* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
110400     SET WS-VAL-IDX UP BY 1.
110500* INVOKES THE PERFORM LOGIC BELOW.
110600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
110700     PERFORM 3510-READ-SNAPSHOT
110800         THRU 3510-READ-SNAPSHOT-EXIT.
110900* INVOKES THE PERFORM LOGIC BELOW.
111000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
111100     PERFORM 3520-MERGE-ONE-DAY
111200         THRU 3520-MERGE-ONE-DAY-EXIT
111300         UNTIL WS-VAL-IDX > WS-ASSET-LAST-IDX.
111400* CLOSES CLOSE AT RUN END.
111500* NO FURTHER I/O AGAINST THIS FILE AFTER THIS POINT.
111600     CLOSE STOCK-SNAP-IN.
111700* RETURN POINT FOR 3500-JOIN-SNAPSHOTS.
111800 3500-JOIN-SNAPSHOTS-EXIT.
111900     EXIT.
112000
112100*----------------------------------------------------------------
112200* 3510-READ-SNAPSHOT - SKIPS ROWS BELONGING TO A DIFFERENT ISIN;
112300* THE SNAPSHOT FILE IS ONE FILE SHARED BY EVERY ASSET
112400*----------------------------------------------------------------
112500 3510-READ-SNAPSHOT.
112600     READ STOCK-SNAP-IN
112700         AT END
112800* REPOSITIONS SET.
112900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
113000             SET WS-EOF-SNAPIN TO TRUE
113100             GO TO 3510-READ-SNAPSHOT-EXIT
113200     END-READ.
113300* TESTS SNI-ISIN-NUMBER.
113400* FALLS THROUGH WHEN THE CONDITION IS FALSE.
113500     IF SNI-ISIN-NUMBER NOT = WS-ASSET-ID-TBL (WS-ASSET-IDX) (1:12)
113600* INVOKES THE PERFORM LOGIC BELOW.
113700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
113800         PERFORM 3510-READ-SNAPSHOT
113900             THRU 3510-READ-SNAPSHOT-EXIT
114000     END-IF.
114100* RETURN POINT FOR 3510-READ-SNAPSHOT.
114200 3510-READ-SNAPSHOT-EXIT.
114300     EXIT.
114400
114500* 3520-MERGE-ONE-DAY - FIELD MOVE ONLY.
114600* SEE THE CALLING PARAGRAPH'S BANNER FOR THE BUSINESS RULE TIE-IN.
114700 3520-MERGE-ONE-DAY.
114800     IF NOT WS-EOF-SNAPIN
114900             AND SNI-SNAP-DATE = WS-VAL-DATE-TBL (WS-VAL-IDX)
115000* MOVES MOVE FORWARD.
115100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
115200         MOVE SNI-QUANTITY           TO WS-LAST-QTY
115300* MOVES MOVE FORWARD.
115400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
115500         MOVE SNI-PRINCIPAL-INVESTED TO WS-LAST-PRIN
115600* MOVES MOVE FORWARD.
115700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
115800         MOVE SNI-CUML-FEES          TO WS-LAST-FEES
115900* MOVES MOVE FORWARD.
116000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
116100         MOVE SNI-CUML-TAXES         TO WS-LAST-TAXES
116200* MOVES MOVE FORWARD.
116300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
116400         MOVE SNI-GROSS-DIVIDENDS    TO WS-LAST-DIVS
116500* INVOKES THE PERFORM LOGIC BELOW.
116600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
116700         PERFORM 3510-READ-SNAPSHOT
116800             THRU 3510-READ-SNAPSHOT-EXIT
116900     END-IF.
117000* MOVES MOVE FORWARD.
117100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
117200     MOVE WS-LAST-QTY   TO WS-VAL-QTY-TBL (WS-VAL-IDX).
117300* MOVES MOVE FORWARD.
117400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
117500     MOVE WS-LAST-PRIN  TO WS-VAL-PRIN-TBL (WS-VAL-IDX).
117600* MOVES MOVE FORWARD.
117700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
117800     MOVE WS-LAST-FEES  TO WS-VAL-FEES-TBL (WS-VAL-IDX).
117900* MOVES MOVE FORWARD.
118000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
118100     MOVE WS-LAST-TAXES TO WS-VAL-TAXES-TBL (WS-VAL-IDX).
118200* MOVES MOVE FORWARD.
118300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
118400     MOVE WS-LAST-DIVS  TO WS-VAL-DIVS-TBL (WS-VAL-IDX).
118500* REPOSITIONS SET.
118600* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
118700     SET WS-VAL-IDX UP BY 1.
118800* RETURN POINT FOR 3520-MERGE-ONE-DAY.
118900 3520-MERGE-ONE-DAY-EXIT.
119000     EXIT.
119100
119200*----------------------------------------------------------------
119300* 4000-COMPUTE-VALUATION - BR-18/BR-19 - MARKET VALUE AND INVESTED
119400* CAPITAL FOR EVERY CALENDAR-DAY ENTRY JUST BUILT FOR THIS ASSET
119500*----------------------------------------------------------------
119600 4000-COMPUTE-VALUATION.
119700     SET WS-VAL-IDX TO WS-ASSET-FIRST-IDX.
119800* REPOSITIONS SET.
119900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
120000     SET WS-VAL-IDX UP BY 1.
120100* INVOKES THE PERFORM LOGIC BELOW.
120200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
120300     PERFORM 4100-ONE-VALUATION-ROW
120400         THRU 4100-ONE-VALUATION-ROW-EXIT
120500         UNTIL WS-VAL-IDX > WS-ASSET-LAST-IDX.
120600* RETURN POINT FOR 4000-COMPUTE-VALUATION.
120700 4000-COMPUTE-VALUATION-EXIT.
120800     EXIT.
120900
121000* 4100-ONE-VALUATION-ROW - ARITHMETIC STEP; SEE BR NUMBER IN BANNER
121100* ABOVE THE CALLER.
121200 4100-ONE-VALUATION-ROW.
121300     COMPUTE WS-VAL-PRIN-TBL (WS-VAL-IDX) ROUNDED =
121400         WS-VAL-PRIN-TBL (WS-VAL-IDX).
121500* REPOSITIONS SET.
121600* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
121700     SET WS-VAL-IDX UP BY 1.
121800* RETURN POINT FOR 4100-ONE-VALUATION-ROW.
121900 4100-ONE-VALUATION-ROW-EXIT.
122000     EXIT.
122100
122200*----------------------------------------------------------------
122300* 6000-WRITE-DETAIL-EXTRACT - WRITES THE FULL R10 EXTRACT AND
122400* ALSO ACCUMULATES THE REFERENCE-DATE TOTALS AND COMPOSITION
122500* LINES NEEDED BY THE PRINTED SUMMARY (BR-17 THROUGH BR-21)
122600*----------------------------------------------------------------
122700 6000-WRITE-DETAIL-EXTRACT.
122800     SET WS-VAL-IDX TO 1.
122900* INVOKES THE PERFORM LOGIC BELOW.
123000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
123100     PERFORM 6100-ONE-DETAIL-ROW
123200         THRU 6100-ONE-DETAIL-ROW-EXIT
123300         UNTIL WS-VAL-IDX > WS-VAL-MAX.
123400* RETURN POINT FOR 6000-WRITE-DETAIL-EXTRACT.
123500 6000-WRITE-DETAIL-EXTRACT-EXIT.
123600     EXIT.
123700
123800* 6100-ONE-DETAIL-ROW - ARITHMETIC STEP; SEE BR NUMBER IN BANNER
123900* ABOVE THE CALLER.
124000 6100-ONE-DETAIL-ROW.
124100     COMPUTE WS-MARKET-VALUE-WORK ROUNDED =
124200         WS-VAL-QTY-TBL (WS-VAL-IDX) * WS-VAL-PRICE-TBL (WS-VAL-IDX).
124300* CALCULATES COMPUTE.
124400* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
124500     COMPUTE WS-INVESTED-CAP-WORK ROUNDED =
124600         WS-VAL-PRIN-TBL (WS-VAL-IDX) + WS-VAL-FEES-TBL (WS-VAL-IDX)
124700         + WS-VAL-TAXES-TBL (WS-VAL-IDX) - WS-VAL-DIVS-TBL (WS-VAL-IDX).
124800* MOVES MOVE FORWARD.
124900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
125000     MOVE WS-VAL-DATE-TBL (WS-VAL-IDX)  TO VLR-VALUATION-DATE.
125100* MOVES MOVE FORWARD.
125200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
125300     MOVE WS-VAL-ISIN-TBL (WS-VAL-IDX)  TO VLR-ISIN-NUMBER.
125400* MOVES MOVE FORWARD.
125500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
125600     MOVE WS-VAL-PRICE-TBL (WS-VAL-IDX) TO VLR-CLOSE-PRICE.
125700* MOVES MOVE FORWARD.
125800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
125900     MOVE WS-VAL-QTY-TBL (WS-VAL-IDX)   TO VLR-QUANTITY.
126000* MOVES MOVE FORWARD.
126100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
126200     MOVE WS-VAL-PRIN-TBL (WS-VAL-IDX)  TO VLR-PRINCIPAL-INVESTED.
126300* MOVES MOVE FORWARD.
126400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
126500     MOVE WS-VAL-FEES-TBL (WS-VAL-IDX)  TO VLR-CUML-FEES.
126600* MOVES MOVE FORWARD.
126700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
126800     MOVE WS-VAL-TAXES-TBL (WS-VAL-IDX) TO VLR-CUML-TAXES.
126900* MOVES MOVE FORWARD.
127000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
127100     MOVE WS-VAL-DIVS-TBL (WS-VAL-IDX)  TO VLR-GROSS-DIVIDENDS.
127200* MOVES MOVE FORWARD.
127300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
127400     MOVE WS-MARKET-VALUE-WORK          TO VLR-MARKET-VALUE.
127500* MOVES MOVE FORWARD.
127600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
127700     MOVE WS-INVESTED-CAP-WORK          TO VLR-INVESTED-CAPITAL.
127800* WRITES WRITE TO ITS OUTPUT FILE.
127900* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
128000     WRITE VALUATION-OUT-RECORD.
128100* ROLLS A VALUE INTO ADD.
128200* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
128300     ADD 1 TO WS-DETAIL-COUNT.
128400* INVOKES THE PERFORM LOGIC BELOW.
128500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
128600     PERFORM 6150-ADD-TO-DATE-TOTALS
128700         THRU 6150-ADD-TO-DATE-TOTALS-EXIT.
128800* TESTS WS-VAL-DATE-TBL.
128900* FALLS THROUGH WHEN THE CONDITION IS FALSE.
129000     IF WS-VAL-DATE-TBL (WS-VAL-IDX) = WS-REFERENCE-DATE-ALPHA
129100* INVOKES THE PERFORM LOGIC BELOW.
129200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
129300         PERFORM 6200-ADD-TO-TOTALS
129400             THRU 6200-ADD-TO-TOTALS-EXIT
129500     END-IF.
129600* REPOSITIONS SET.
129700* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
129800     SET WS-VAL-IDX UP BY 1.
129900* RETURN POINT FOR 6100-ONE-DETAIL-ROW.
130000 6100-ONE-DETAIL-ROW-EXIT.
130100     EXIT.
130200
130300*----------------------------------------------------------------
130400* 6150-ADD-TO-DATE-TOTALS - CR 6052 - ROLLS THIS VALUATION ROW
130500* INTO THE PER-DATE TOTALS TABLE REGARDLESS OF WHICH DATE IT IS -
130600* UNLIKE 6200-ADD-TO-TOTALS BELOW, WHICH ONLY FIRES FOR THE ONE
130700* REFERENCE DATE.  6160 BELOW FINDS THE MATCHING ROW OR ADDS ONE.
130800*----------------------------------------------------------------
130900 6150-ADD-TO-DATE-TOTALS.
131000     PERFORM 6160-FIND-DATE-TOTALS-ROW
131100         THRU 6160-FIND-DATE-TOTALS-ROW-EXIT.
131200* ROLLS A VALUE INTO ADD.
131300* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
131400     ADD WS-MARKET-VALUE-WORK TO WS-DT-MKT-VALUE-TBL (WS-DT-IDX).
131500* ROLLS A VALUE INTO ADD.
131600* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
131700     ADD WS-INVESTED-CAP-WORK TO WS-DT-INV-CAP-TBL (WS-DT-IDX).
131800* RETURN POINT FOR 6150-ADD-TO-DATE-TOTALS.
131900 6150-ADD-TO-DATE-TOTALS-EXIT.
132000     EXIT.
132100
132200* 6160-FIND-DATE-TOTALS-ROW - HOUSEKEEPING, NO BUSINESS RULE HERE.
132300* ROLLS FORWARD INTO THE REPORT'S GRAND TOTALS.
132400 6160-FIND-DATE-TOTALS-ROW.
132500     SET WS-MATCH-FOUND TO FALSE.
132600* REPOSITIONS SET.
132700* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
132800     SET WS-DT-IDX TO 1.
132900* INVOKES THE PERFORM LOGIC BELOW.
133000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
133100     PERFORM 6165-TEST-ONE-DATE-ROW
133200         THRU 6165-TEST-ONE-DATE-ROW-EXIT
133300         UNTIL WS-DT-IDX > WS-DT-MAX OR WS-MATCH-FOUND.
133400* TESTS NOT.
133500* FALLS THROUGH WHEN THE CONDITION IS FALSE.
133600     IF NOT WS-MATCH-FOUND
133700* ROLLS A VALUE INTO ADD.
133800* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
133900         ADD 1 TO WS-DT-MAX
134000* REPOSITIONS SET.
134100* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
134200         SET WS-DT-IDX TO WS-DT-MAX
134300* MOVES MOVE FORWARD.
134400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
134500         MOVE WS-VAL-DATE-TBL (WS-VAL-IDX) TO WS-DT-DATE-TBL (WS-DT-IDX)
134600* MOVES MOVE FORWARD.
134700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
134800         MOVE ZERO TO WS-DT-MKT-VALUE-TBL (WS-DT-IDX)
134900* MOVES MOVE FORWARD.
135000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
135100         MOVE ZERO TO WS-DT-INV-CAP-TBL (WS-DT-IDX)
135200     END-IF.
135300* RETURN POINT FOR 6160-FIND-DATE-TOTALS-ROW.
135400 6160-FIND-DATE-TOTALS-ROW-EXIT.
135500     EXIT.
135600
135700* 6165-TEST-ONE-DATE-ROW - HOUSEKEEPING, NO BUSINESS RULE HERE.
135800* ONLY CALLED FROM ITS IMMEDIATE CALLER - NOT SHARED ELSEWHERE.
135900 6165-TEST-ONE-DATE-ROW.
136000     IF WS-DT-DATE-TBL (WS-DT-IDX) = WS-VAL-DATE-TBL (WS-VAL-IDX)
136100* REPOSITIONS SET.
136200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
136300         SET WS-MATCH-FOUND TO TRUE
136400* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
136500* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
136600     ELSE
136700* REPOSITIONS SET.
136800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
136900         SET WS-DT-IDX UP BY 1
137000     END-IF.
137100* RETURN POINT FOR 6165-TEST-ONE-DATE-ROW.
137200 6165-TEST-ONE-DATE-ROW-EXIT.
137300     EXIT.
137400
137500*----------------------------------------------------------------
137600* 6200-ADD-TO-TOTALS - BR-17/BR-20 - ROLLS THE REFERENCE-DATE ROW
137700* INTO THE PORTFOLIO TOTALS, AND BR-21 TESTS FOR AN ACTIVE HOLDING
137800*----------------------------------------------------------------
137900 6200-ADD-TO-TOTALS.
138000     ADD WS-MARKET-VALUE-WORK TO WS-TOTAL-VALUE.
138100* ROLLS A VALUE INTO ADD.
138200* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
138300     ADD WS-INVESTED-CAP-WORK TO WS-TOTAL-INVESTED.
138400* ROLLS A VALUE INTO ADD.
138500* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
138600     ADD WS-VAL-DIVS-TBL (WS-VAL-IDX)  TO WS-TOTAL-DIVIDENDS.
138700* ROLLS A VALUE INTO ADD.
138800* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
138900     ADD WS-VAL-FEES-TBL (WS-VAL-IDX)  TO WS-TOTAL-FEES.
139000* ROLLS A VALUE INTO ADD.
139100* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
139200     ADD WS-VAL-TAXES-TBL (WS-VAL-IDX) TO WS-TOTAL-TAXES.
139300* TESTS WS-VAL-QTY-TBL.
139400* FALLS THROUGH WHEN THE CONDITION IS FALSE.
139500     IF WS-VAL-QTY-TBL (WS-VAL-IDX) > 0.00001
139600* INVOKES THE PERFORM LOGIC BELOW.
139700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
139800         PERFORM 6300-QUEUE-COMPOSITION
139900             THRU 6300-QUEUE-COMPOSITION-EXIT
140000     END-IF.
140100* RETURN POINT FOR 6200-ADD-TO-TOTALS.
140200 6200-ADD-TO-TOTALS-EXIT.
140300     EXIT.
140400
140500*----------------------------------------------------------------
140600* 6300-QUEUE-COMPOSITION - BR-21 - ONE TABLE ENTRY PER ACTIVE
140700* HOLDING; THE TABLE IS PRINTED AS A BLOCK BY 7000-PRINT-SUMMARY
140800* AFTER THE PORTFOLIO TOTALS, THE SHOP'S USUAL TOTALS-THEN-DETAIL
140900* SUMMARY-REPORT LAYOUT
141000*----------------------------------------------------------------
141100 6300-QUEUE-COMPOSITION.
141200     ADD 1 TO WS-HOLDING-COUNT.
141300* REPOSITIONS SET.
141400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
141500     SET WS-COMP-IDX TO WS-HOLDING-COUNT.
141600* MOVES MOVE FORWARD.
141700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
141800     MOVE WS-VAL-ISIN-TBL (WS-VAL-IDX) TO WS-COMP-ISIN-TBL (WS-COMP-IDX).
141900* MOVES MOVE FORWARD.
142000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
142100     MOVE WS-ASSET-NAME-TBL (WS-ASSET-IDX)
142200         TO WS-COMP-NAME-TBL (WS-COMP-IDX).
142300* MOVES MOVE FORWARD.
142400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
142500     MOVE WS-MARKET-VALUE-WORK TO WS-COMP-VALUE-TBL (WS-COMP-IDX).
142600* RETURN POINT FOR 6300-QUEUE-COMPOSITION.
142700 6300-QUEUE-COMPOSITION-EXIT.
142800     EXIT.
142900
143000*----------------------------------------------------------------
143100* 7000-PRINT-SUMMARY - BR-20 - PROFIT/LOSS = TOTAL MARKET VALUE
143200* LESS TOTAL INVESTED CAPITAL ACROSS ALL ASSETS AS OF THE
143300* REFERENCE DATE; HEADINGS AND TOTAL LINES ARE WRITTEN FIRST,
143400* THE COMPOSITION DETAIL LINES WERE ALREADY QUEUED ABOVE BY
143500* 6300-PRINT-COMPOSITION AS EACH HOLDING WAS ENCOUNTERED
143600*----------------------------------------------------------------
143700 7000-PRINT-SUMMARY.
143800     COMPUTE WS-TOTAL-PROFIT-LOSS =
143900         WS-TOTAL-VALUE - WS-TOTAL-INVESTED.
144000* MOVES MOVE FORWARD.
144100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
144200     MOVE WS-DETAIL-HEADING TO SUMMARY-RPT-LINE.
144300* WRITES WRITE TO ITS OUTPUT FILE.
144400* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
144500     WRITE SUMMARY-RPT-LINE
144600         AFTER ADVANCING PAGE.
144700* REPOSITIONS SET.
144800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
144900     SET WS-DT-IDX TO 1.
145000* INVOKES THE PERFORM LOGIC BELOW.
145100* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
145200     PERFORM 7050-PRINT-ONE-DETAIL-LINE
145300         THRU 7050-PRINT-ONE-DETAIL-LINE-EXIT
145400         UNTIL WS-DT-IDX > WS-DT-MAX.
145500* MOVES MOVE FORWARD.
145600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
145700     MOVE WS-HEADING-LINE-1 TO SUMMARY-RPT-LINE.
145800* WRITES WRITE TO ITS OUTPUT FILE.
145900* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
146000     WRITE SUMMARY-RPT-LINE
146100         AFTER ADVANCING PAGE.
146200* MOVES MOVE FORWARD.
146300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
146400     MOVE WS-REFERENCE-DATE-ALPHA TO WS-H2-REFERENCE-DATE.
146500* MOVES MOVE FORWARD.
146600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
146700     MOVE WS-HEADING-LINE-2 TO SUMMARY-RPT-LINE.
146800* WRITES WRITE TO ITS OUTPUT FILE.
146900* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
147000     WRITE SUMMARY-RPT-LINE
147100         AFTER ADVANCING 2 LINES.
147200* MOVES MOVE FORWARD.
147300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
147400     MOVE 'TOTAL MARKET VALUE         ' TO WS-TL-CAPTION.
147500* MOVES MOVE FORWARD.
147600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
147700     MOVE WS-TOTAL-VALUE TO WS-TL-AMOUNT.
147800* MOVES MOVE FORWARD.
147900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
148000     MOVE WS-TOTAL-LINE TO SUMMARY-RPT-LINE.
148100* WRITES WRITE TO ITS OUTPUT FILE.
148200* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
148300     WRITE SUMMARY-RPT-LINE
148400         AFTER ADVANCING 2 LINES.
148500* MOVES MOVE FORWARD.
148600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
148700     MOVE 'TOTAL GROSS DIVIDENDS      ' TO WS-TL-CAPTION.
148800* MOVES MOVE FORWARD.
148900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
149000     MOVE WS-TOTAL-DIVIDENDS TO WS-TL-AMOUNT.
149100* MOVES MOVE FORWARD.
149200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
149300     MOVE WS-TOTAL-LINE TO SUMMARY-RPT-LINE.
149400* WRITES WRITE TO ITS OUTPUT FILE.
149500* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
149600     WRITE SUMMARY-RPT-LINE
149700         AFTER ADVANCING 1 LINE.
149800* MOVES MOVE FORWARD.
149900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
150000     MOVE 'TOTAL CUMULATIVE FEES      ' TO WS-TL-CAPTION.
150100* MOVES MOVE FORWARD.
150200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
150300     MOVE WS-TOTAL-FEES TO WS-TL-AMOUNT.
150400* MOVES MOVE FORWARD.
150500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
150600     MOVE WS-TOTAL-LINE TO SUMMARY-RPT-LINE.
150700* WRITES WRITE TO ITS OUTPUT FILE.
150800* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
150900     WRITE SUMMARY-RPT-LINE
151000         AFTER ADVANCING 1 LINE.
151100* MOVES MOVE FORWARD.
151200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
151300     MOVE 'TOTAL CUMULATIVE TAXES     ' TO WS-TL-CAPTION.
151400* MOVES MOVE FORWARD.
151500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
151600     MOVE WS-TOTAL-TAXES TO WS-TL-AMOUNT.
151700* MOVES MOVE FORWARD.
151800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
151900     MOVE WS-TOTAL-LINE TO SUMMARY-RPT-LINE.
152000* WRITES WRITE TO ITS OUTPUT FILE.
152100* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
152200     WRITE SUMMARY-RPT-LINE
152300         AFTER ADVANCING 1 LINE.
152400* MOVES MOVE FORWARD.
152500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
152600     MOVE 'NET INVESTED CAPITAL       ' TO WS-TL-CAPTION.
152700* MOVES MOVE FORWARD.
152800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
152900     MOVE WS-TOTAL-INVESTED TO WS-TL-AMOUNT.
153000* MOVES MOVE FORWARD.
153100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
153200     MOVE WS-TOTAL-LINE TO SUMMARY-RPT-LINE.
153300* WRITES WRITE TO ITS OUTPUT FILE.
153400* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
153500     WRITE SUMMARY-RPT-LINE
153600         AFTER ADVANCING 1 LINE.
153700* MOVES MOVE FORWARD.
153800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
153900     MOVE 'NET PROFIT OR LOSS         ' TO WS-TL-CAPTION.
154000* MOVES MOVE FORWARD.
154100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
154200     MOVE WS-TOTAL-PROFIT-LOSS TO WS-TL-AMOUNT.
154300* MOVES MOVE FORWARD.
154400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
154500     MOVE WS-TOTAL-LINE TO SUMMARY-RPT-LINE.
154600* WRITES WRITE TO ITS OUTPUT FILE.
154700* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
154800     WRITE SUMMARY-RPT-LINE
154900         AFTER ADVANCING 1 LINE.
155000* MOVES MOVE FORWARD.
155100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
155200     MOVE WS-COMPOSITION-HEADING TO SUMMARY-RPT-LINE.
155300* WRITES WRITE TO ITS OUTPUT FILE.
155400* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
155500     WRITE SUMMARY-RPT-LINE
155600         AFTER ADVANCING 2 LINES.
155700* REPOSITIONS SET.
155800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
155900     SET WS-COMP-IDX TO 1.
156000* INVOKES THE PERFORM LOGIC BELOW.
156100* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
156200     PERFORM 7100-PRINT-ONE-HOLDING
156300         THRU 7100-PRINT-ONE-HOLDING-EXIT
156400         UNTIL WS-COMP-IDX > WS-HOLDING-COUNT.
156500* RETURN POINT FOR 7000-PRINT-SUMMARY.
156600 7000-PRINT-SUMMARY-EXIT.
156700     EXIT.
156800
156900*----------------------------------------------------------------
157000* 7050-PRINT-ONE-DETAIL-LINE - CR 6052 - ONE LINE PER DISTINCT
157100* DATE ACROSS THE WHOLE VALUATION WINDOW, NOT JUST THE REFERENCE
157200* DATE; PRINTED AHEAD OF THE REFERENCE-DATE TOTALS BLOCK ABOVE
157300*----------------------------------------------------------------
157400 7050-PRINT-ONE-DETAIL-LINE.
157500     MOVE WS-DT-DATE-TBL (WS-DT-IDX)      TO WS-DTL-DATE.
157600* MOVES MOVE FORWARD.
157700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
157800     MOVE WS-DT-MKT-VALUE-TBL (WS-DT-IDX) TO WS-DTL-MARKET-VALUE.
157900* MOVES MOVE FORWARD.
158000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
158100     MOVE WS-DT-INV-CAP-TBL (WS-DT-IDX)   TO WS-DTL-INVESTED-CAPITAL.
158200* CALCULATES COMPUTE.
158300* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
158400     COMPUTE WS-DT-PROFIT-LOSS-WORK =
158500         WS-DT-MKT-VALUE-TBL (WS-DT-IDX) - WS-DT-INV-CAP-TBL (WS-DT-IDX).
158600* MOVES MOVE FORWARD.
158700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
158800     MOVE WS-DT-PROFIT-LOSS-WORK TO WS-DTL-PROFIT-LOSS.
158900* MOVES MOVE FORWARD.
159000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
159100     MOVE WS-DETAIL-LINE TO SUMMARY-RPT-LINE.
159200* WRITES WRITE TO ITS OUTPUT FILE.
159300* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
159400     WRITE SUMMARY-RPT-LINE
159500         AFTER ADVANCING 1 LINE.
159600* REPOSITIONS SET.
159700* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
159800     SET WS-DT-IDX UP BY 1.
159900* RETURN POINT FOR 7050-PRINT-ONE-DETAIL-LINE.
160000 7050-PRINT-ONE-DETAIL-LINE-EXIT.
160100     EXIT.
160200
160300*----------------------------------------------------------------
160400* 7100-PRINT-ONE-HOLDING
160500*----------------------------------------------------------------
160600 7100-PRINT-ONE-HOLDING.
160700     MOVE WS-COMP-ISIN-TBL (WS-COMP-IDX)  TO WS-CL-ISIN.
160800* MOVES MOVE FORWARD.
160900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
161000     MOVE WS-COMP-NAME-TBL (WS-COMP-IDX)  TO WS-CL-NAME.
161100* MOVES MOVE FORWARD.
161200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
161300     MOVE WS-COMP-VALUE-TBL (WS-COMP-IDX) TO WS-CL-MARKET-VALUE.
161400* TESTS WS-TOTAL-VALUE.
161500* FALLS THROUGH WHEN THE CONDITION IS FALSE.
161600     IF WS-TOTAL-VALUE = ZERO
161700* MOVES MOVE FORWARD.
161800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
161900         MOVE ZERO TO WS-CL-PERCENT-WORK
162000* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
162100* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
162200     ELSE
162300* CALCULATES COMPUTE.
162400* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
162500         COMPUTE WS-CL-PERCENT-WORK ROUNDED =
162600             WS-COMP-VALUE-TBL (WS-COMP-IDX) / WS-TOTAL-VALUE * 100
162700     END-IF.
162800* MOVES MOVE FORWARD.
162900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
163000     MOVE WS-CL-PERCENT-WORK TO WS-CL-PERCENT.
163100* MOVES MOVE FORWARD.
163200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
163300     MOVE WS-COMPOSITION-LINE TO SUMMARY-RPT-LINE.
163400* WRITES WRITE TO ITS OUTPUT FILE.
163500* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
163600     WRITE SUMMARY-RPT-LINE
163700         AFTER ADVANCING 1 LINE.
163800* REPOSITIONS SET.
163900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
164000     SET WS-COMP-IDX UP BY 1.
164100* RETURN POINT FOR 7100-PRINT-ONE-HOLDING.
164200 7100-PRINT-ONE-HOLDING-EXIT.
164300     EXIT.
164400
164500*----------------------------------------------------------------
164600* 9000-TERMINATE
164700*----------------------------------------------------------------
164800 9000-TERMINATE.
164900     CLOSE VALUATION-OUT.
165000* CLOSES CLOSE AT RUN END.
165100* NO FURTHER I/O AGAINST THIS FILE AFTER THIS POINT.
165200     CLOSE SUMMARY-RPT-OUT.
165300* DIAGNOSTIC LINE COVERING DISPLAY.
165400* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
165500     DISPLAY 'PORTFOLIO-VALUATION-REPORT RUN COMPLETE'.
165600* DIAGNOSTIC LINE COVERING DISPLAY.
165700* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
165800     DISPLAY 'DETAIL ROWS WRITTEN - ' WS-DETAIL-COUNT.
165900* DIAGNOSTIC LINE COVERING DISPLAY.
166000* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
166100     DISPLAY 'ACTIVE HOLDINGS     - ' WS-HOLDING-COUNT.
166200* RETURN POINT FOR 9000-TERMINATE.
166300 9000-TERMINATE-EXIT.
166400     EXIT.
