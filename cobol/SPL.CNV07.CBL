000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STOCK-SPLIT-CONVERSION.
000300     AUTHOR. J.KOPEC.
000400     INSTALLATION. DST OUTPUT SOLUTIONS - FUND ACCOUNTING.
000500     DATE-WRITTEN. 02/06/1993.
000600     DATE-COMPILED. 02/06/1993.
000700     SECURITY.  COMPANY CONFIDENTIAL - FUND ACCOUNTING USE ONLY.
000800*----------------------------------------------------------------
000900* STOCK-SPLIT-CONVERSION  (SPL.CNV07)
001000* CONVERTS EACH SPLIT-RECORD TO A SYNTHETIC STOCK_SPLIT SECURITY
001100* TRANSACTION AND MERGES IT WITH THE NORMAL TRANSACTION FEED SO
001200* THAT STOCK-SHARE-SNAPSHOT (SSE.SNAP01) SEES A SINGLE DATE-
001300* ORDERED STREAM.  USES THE SORT VERB (MERGE WOULD REQUIRE BOTH
001400* INPUTS ALREADY IN ORDER BY THE SAME KEY, WHICH THE SYNTHETIC
001500* SPLIT ROWS ARE NOT UNTIL AFTER CONVERSION).
001600*----------------------------------------------------------------
001700* C H A N G E   L O G
001800  02/06/93 JKP  TICKET 4751  INITIAL BASELINE.                    CR04751 
001900  06/21/93 JKP  TICKET 4778  CORRECTED RATIO COMPUTATION TO       CR04778 
002000                            4 DECIMAL PLACES (WAS TRUNCATING TO 2).
002100  01/15/96 RLP  TICKET 4890  ADDED SORT-WORK FILE, DROPPED THE    CR04890 
002200                            IN-MEMORY MERGE (VOLUME GROWTH).
002300  12/31/98 MWT  TICKET 5194  Y2K REMEDIATION - START-DATE FIELD   CR05194 
002400                            REVIEWED; ALREADY CARRIES 4-DIGIT YEAR
002500                            ON THE SPLIT-RECORD EXTRACT.
002600  10/02/03 DJS  TICKET 5570  WIDENED WS-SPLIT-TABLE OCCURS LIMIT. CR05570 
002700*----------------------------------------------------------------
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-3090.
003200 OBJECT-COMPUTER. IBM-3090.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS SPL-RERUN-SWITCH
003600         OFF STATUS IS SPL-NORMAL-SWITCH.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SPLIT-REC-IN    ASSIGN TO "SPLITIN"
004000         FILE STATUS IS WS-SPLITIN-STATUS.
004100     SELECT SEC-TRANS-IN    ASSIGN TO "SECTRIN"
004200         FILE STATUS IS WS-SECTRIN-STATUS.
004300     SELECT SEC-TRANS-OUT   ASSIGN TO "SECTROT"
004400         FILE STATUS IS WS-SECTROT-STATUS.
004500     SELECT SORT-WORK-FILE  ASSIGN TO "SORTWK01".
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900*----------------------------------------------------------------
005000* R9 - SPLIT RECORD (INPUT)
005100*----------------------------------------------------------------
005200 FD  SPLIT-REC-IN.
005300 01  SPLIT-REC-RECORD.
005400* SPR ISIN NUMBER FIELD.
005500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
005600     05  SPR-ISIN-NUMBER            PIC X(12).
005700     05  SPR-START-DATE.
005800* SPR START CC DATE FIELD.
005900* PLAIN ZONED-DECIMAL DISPLAY ITEM.
006000         10  SPR-START-CC-DATE      PIC 9(2).
006100* SPR START YY DATE FIELD.
006200* PLAIN ZONED-DECIMAL DISPLAY ITEM.
006300         10  SPR-START-YY-DATE      PIC 9(2).
006400* SPR START MM DATE FIELD.
006500* PLAIN ZONED-DECIMAL DISPLAY ITEM.
006600         10  SPR-START-MM-DATE      PIC 9(2).
006700* SPR START DD DATE FIELD.
006800* PLAIN ZONED-DECIMAL DISPLAY ITEM.
006900         10  SPR-START-DD-DATE      PIC 9(2).
007000* SPR NUMERATOR FIELD.
007100* PLAIN ZONED-DECIMAL DISPLAY ITEM.
007200     05  SPR-NUMERATOR              PIC 9(5).
007300* SPR DENOMINATOR FIELD.
007400* PLAIN ZONED-DECIMAL DISPLAY ITEM.
007500     05  SPR-DENOMINATOR            PIC 9(5).
007600     05  FILLER                     PIC X(20).
007700* SPR START DATE ALPHA FIELD.
007800* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
007900     05  SPR-START-DATE-ALPHA REDEFINES SPR-START-DATE
008000                                    PIC X(8).
008100
008200*----------------------------------------------------------------
008300* R1 - SECURITY TRANSACTION (BOTH THE NORMAL-FEED INPUT AND THE
008400* MERGED OUTPUT USE THIS LAYOUT; SEPARATE FD NAMES PER THE SHOP'S
008500* HABIT OF NAMING EVERY FILE IT OPENS).  A STOCK_SPLIT ROW CARRIES
008600* ITS RATIO IN THE QUANTITY FIELD LIKE EVERY OTHER TRANSACTION
008700* TYPE - THERE IS NO SEPARATE SPLIT-RATIO FIELD ON THIS RECORD.
008800*----------------------------------------------------------------
008900 FD  SEC-TRANS-IN.
009000 01  SEC-TRANS-IN-RECORD.
009100* TRI RECORD TYPE FIELD.
009200* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
009300     05  TRI-RECORD-TYPE            PIC X(1).
009400     05  TRI-TRADE-DATE.
009500* TRI TRADE CC DATE FIELD.
009600* PLAIN ZONED-DECIMAL DISPLAY ITEM.
009700         10  TRI-TRADE-CC-DATE      PIC 9(2).
009800* TRI TRADE YY DATE FIELD.
009900* PLAIN ZONED-DECIMAL DISPLAY ITEM.
010000         10  TRI-TRADE-YY-DATE      PIC 9(2).
010100* TRI TRADE MM DATE FIELD.
010200* PLAIN ZONED-DECIMAL DISPLAY ITEM.
010300         10  TRI-TRADE-MM-DATE      PIC 9(2).
010400* TRI TRADE DD DATE FIELD.
010500* PLAIN ZONED-DECIMAL DISPLAY ITEM.
010600         10  TRI-TRADE-DD-DATE      PIC 9(2).
010700* TRI TYPE CODE FIELD.
010800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
010900     05  TRI-TYPE-CODE              PIC X(1).
011000* TRI ASSET NAME FIELD.
011100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
011200     05  TRI-ASSET-NAME             PIC X(30).
011300* TRI ISIN NUMBER FIELD.
011400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
011500     05  TRI-ISIN-NUMBER            PIC X(12).
011600* TRI QUANTITY FIELD.
011700* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
011800     05  TRI-QUANTITY               PIC S9(9)V9(6)
011900                                    SIGN TRAILING SEPARATE.
012000* TRI PRICE AMOUNT FIELD.
012100* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
012200     05  TRI-PRICE-AMOUNT           PIC S9(9)V9(6)
012300                                    SIGN TRAILING SEPARATE.
012400* TRI PRICE CURRENCY CDE FIELD.
012500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
012600     05  TRI-PRICE-CURRENCY-CDE     PIC X(3).
012700* TRI FEES AMOUNT FIELD.
012800* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
012900     05  TRI-FEES-AMOUNT            PIC S9(7)V9(2)
013000                                    SIGN TRAILING SEPARATE.
013100* TRI TAXES AMOUNT FIELD.
013200* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
013300     05  TRI-TAXES-AMOUNT           PIC S9(7)V9(2)
013400                                    SIGN TRAILING SEPARATE.
013500     05  FILLER                     PIC X(31).
013600* TRI TRADE DATE ALPHA FIELD.
013700* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
013800     05  TRI-TRADE-DATE-ALPHA REDEFINES TRI-TRADE-DATE
013900                                    PIC X(8).
014000
014100 FD  SEC-TRANS-OUT.
014200 01  SEC-TRANS-OUT-RECORD.
014300* TRO RECORD TYPE FIELD.
014400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
014500     05  TRO-RECORD-TYPE            PIC X(1).
014600     05  TRO-TRADE-DATE.
014700* TRO TRADE CC DATE FIELD.
014800* PLAIN ZONED-DECIMAL DISPLAY ITEM.
014900         10  TRO-TRADE-CC-DATE      PIC 9(2).
015000* TRO TRADE YY DATE FIELD.
015100* PLAIN ZONED-DECIMAL DISPLAY ITEM.
015200         10  TRO-TRADE-YY-DATE      PIC 9(2).
015300* TRO TRADE MM DATE FIELD.
015400* PLAIN ZONED-DECIMAL DISPLAY ITEM.
015500         10  TRO-TRADE-MM-DATE      PIC 9(2).
015600* TRO TRADE DD DATE FIELD.
015700* PLAIN ZONED-DECIMAL DISPLAY ITEM.
015800         10  TRO-TRADE-DD-DATE      PIC 9(2).
015900* TRO TYPE CODE FIELD.
016000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
016100     05  TRO-TYPE-CODE              PIC X(1).
016200* TRO ASSET NAME FIELD.
016300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
016400     05  TRO-ASSET-NAME             PIC X(30).
016500* TRO ISIN NUMBER FIELD.
016600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
016700     05  TRO-ISIN-NUMBER            PIC X(12).
016800* TRO QUANTITY FIELD.
016900* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
017000     05  TRO-QUANTITY               PIC S9(9)V9(6)
017100                                    SIGN TRAILING SEPARATE.
017200* TRO PRICE AMOUNT FIELD.
017300* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
017400     05  TRO-PRICE-AMOUNT           PIC S9(9)V9(6)
017500                                    SIGN TRAILING SEPARATE.
017600* TRO PRICE CURRENCY CDE FIELD.
017700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
017800     05  TRO-PRICE-CURRENCY-CDE     PIC X(3).
017900* TRO FEES AMOUNT FIELD.
018000* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
018100     05  TRO-FEES-AMOUNT            PIC S9(7)V9(2)
018200                                    SIGN TRAILING SEPARATE.
018300* TRO TAXES AMOUNT FIELD.
018400* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
018500     05  TRO-TAXES-AMOUNT           PIC S9(7)V9(2)
018600                                    SIGN TRAILING SEPARATE.
018700     05  FILLER                     PIC X(31).
018800* TRO TRADE DATE ALPHA FIELD.
018900* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
019000     05  TRO-TRADE-DATE-ALPHA REDEFINES TRO-TRADE-DATE
019100                                    PIC X(8).
019200
019300*----------------------------------------------------------------
019400* SORT-WORK-FILE - SAME LAYOUT AS SEC-TRANS-OUT, KEYED ON THE
019500* ALPHA TRADE DATE, THEN ISIN (BATCH FLOW U1 STEP 1 REQUIREMENT)
019600*----------------------------------------------------------------
019700 SD  SORT-WORK-FILE.
019800 01  SORT-WORK-RECORD.
019900* SWK TRADE DATE ALPHA FIELD.
020000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020100     05  SWK-TRADE-DATE-ALPHA       PIC X(8).
020200* SWK ISIN NUMBER FIELD.
020300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020400     05  SWK-ISIN-NUMBER            PIC X(12).
020500* SWK REST OF RECORD FIELD.
020600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020700     05  SWK-REST-OF-RECORD         PIC X(88).
020800     05  FILLER                     PIC X(12).
020900
021000 WORKING-STORAGE SECTION.
021100 01  WS-FILE-STATUSES.
021200* SPLITIN STATUS FIELD.
021300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
021400     05  WS-SPLITIN-STATUS          PIC X(2).
021500         88  WS-SPLITIN-EOF             VALUE '10'.
021600* SECTRIN STATUS FIELD.
021700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
021800     05  WS-SECTRIN-STATUS          PIC X(2).
021900         88  WS-SECTRIN-EOF             VALUE '10'.
022000* SECTROT STATUS FIELD.
022100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
022200     05  WS-SECTROT-STATUS          PIC X(2).
022300     05  FILLER                     PIC X(02).
022400
022500*----------------------------------------------------------------
022600* WS-SWITCHES AND WORK AREAS
022700*----------------------------------------------------------------
022800 01  WS-SWITCHES.
022900* EOF SPLITIN SW FIELD.
023000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
023100     05  WS-EOF-SPLITIN-SW          PIC X(1) VALUE 'N'.
023200         88  WS-EOF-SPLITIN             VALUE 'Y'.
023300* EOF SECTRIN SW FIELD.
023400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
023500     05  WS-EOF-SECTRIN-SW          PIC X(1) VALUE 'N'.
023600         88  WS-EOF-SECTRIN             VALUE 'Y'.
023700     05  FILLER                     PIC X(08).
023800 01  WS-WORK-AREAS.
023900* SPLIT RATIO WORK FIELD.
024000* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
024100     05  WS-SPLIT-RATIO-WORK        PIC 9(3)V9(4).
024200* CONVERTED COUNT FIELD.
024300* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
024400     05  WS-CONVERTED-COUNT         PIC 9(5) COMP VALUE ZERO.
024500* PASSED COUNT FIELD.
024600* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
024700     05  WS-PASSED-COUNT            PIC 9(7) COMP VALUE ZERO.
024800     05  FILLER                     PIC X(06).
024900
025000 PROCEDURE DIVISION.
025100*----------------------------------------------------------------
025200* 0000-MAINLINE - RUNS THE SORT WITH 2000-CONVERT-AND-RELEASE AS
025300* THE INPUT PROCEDURE AND 8000-RETURN-SORTED AS THE OUTPUT
025400* PROCEDURE
025500*----------------------------------------------------------------
025600 0000-MAINLINE.
025700     PERFORM 1000-INITIALIZE
025800         THRU 1000-INITIALIZE-EXIT.
025900     SORT SORT-WORK-FILE
026000         ON ASCENDING KEY SWK-TRADE-DATE-ALPHA
026100                          SWK-ISIN-NUMBER
026200         INPUT PROCEDURE IS 2000-CONVERT-AND-RELEASE
026300         OUTPUT PROCEDURE IS 8000-RETURN-SORTED.
026400* INVOKES THE PERFORM LOGIC BELOW.
026500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
026600     PERFORM 9000-TERMINATE
026700         THRU 9000-TERMINATE-EXIT.
026800     STOP RUN.
026900
027000* 1000-INITIALIZE - HOUSEKEEPING, NO BUSINESS RULE HERE.
027100* ONLY CALLED FROM ITS IMMEDIATE CALLER - NOT SHARED ELSEWHERE.
027200 1000-INITIALIZE.
027300     OPEN INPUT  SPLIT-REC-IN
027400                 SEC-TRANS-IN.
027500* OPENS OPEN FOR THIS RUN.
027600* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
027700     OPEN OUTPUT SEC-TRANS-OUT.
027800* RETURN POINT FOR 1000-INITIALIZE.
027900 1000-INITIALIZE-EXIT.
028000     EXIT.
028100
028200*----------------------------------------------------------------
028300* 2000-CONVERT-AND-RELEASE - BR-22/U7 - RELEASES EVERY SPLIT ROW
028400* AS A SYNTHETIC STOCK_SPLIT TRANSACTION, THEN RELEASES EVERY
028500* NORMAL TRANSACTION ROW UNCHANGED
028600*----------------------------------------------------------------
028700 2000-CONVERT-AND-RELEASE.
028800     PERFORM 2100-READ-SPLIT
028900         THRU 2100-READ-SPLIT-EXIT.
029000* INVOKES THE PERFORM LOGIC BELOW.
029100* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
029200     PERFORM 2200-ONE-SPLIT-ROW
029300         THRU 2200-ONE-SPLIT-ROW-EXIT
029400         UNTIL WS-EOF-SPLITIN.
029500* INVOKES THE PERFORM LOGIC BELOW.
029600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
029700     PERFORM 2300-READ-NORMAL
029800         THRU 2300-READ-NORMAL-EXIT.
029900* INVOKES THE PERFORM LOGIC BELOW.
030000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
030100     PERFORM 2400-ONE-NORMAL-ROW
030200         THRU 2400-ONE-NORMAL-ROW-EXIT
030300         UNTIL WS-EOF-SECTRIN.
030400
030500* 2100-READ-SPLIT - READ/EOF TEST.
030600* RESTATEMENT TOUCHES EVERY PRIOR ROW FOR THE ASSET.
030700 2100-READ-SPLIT.
030800     READ SPLIT-REC-IN
030900         AT END
031000* REPOSITIONS SET.
031100* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
031200             SET WS-EOF-SPLITIN TO TRUE
031300     END-READ.
031400* RETURN POINT FOR 2100-READ-SPLIT.
031500 2100-READ-SPLIT-EXIT.
031600     EXIT.
031700
031800* 2200-ONE-SPLIT-ROW - ARITHMETIC STEP; SEE BR NUMBER IN BANNER
031900* ABOVE THE CALLER.
032000 2200-ONE-SPLIT-ROW.
032100     PERFORM 2210-COMPUTE-RATIO
032200         THRU 2210-COMPUTE-RATIO-EXIT.
032300* INVOKES THE PERFORM LOGIC BELOW.
032400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
032500     PERFORM 2220-BUILD-TRANSACTION
032600         THRU 2220-BUILD-TRANSACTION-EXIT.
032700     RELEASE SORT-WORK-RECORD.
032800* ROLLS A VALUE INTO ADD.
032900* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
033000     ADD 1 TO WS-CONVERTED-COUNT.
033100* INVOKES THE PERFORM LOGIC BELOW.
033200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
033300     PERFORM 2100-READ-SPLIT
033400         THRU 2100-READ-SPLIT-EXIT.
033500* RETURN POINT FOR 2200-ONE-SPLIT-ROW.
033600 2200-ONE-SPLIT-ROW-EXIT.
033700     EXIT.
033800
033900*----------------------------------------------------------------
034000* 2210-COMPUTE-RATIO - BR-22 - RATIO = NUMERATOR / DENOMINATOR,
034100* 4 DECIMAL PLACES
034200*----------------------------------------------------------------
034300 2210-COMPUTE-RATIO.
034400     COMPUTE WS-SPLIT-RATIO-WORK ROUNDED =
034500         SPR-NUMERATOR / SPR-DENOMINATOR.
034600* RETURN POINT FOR 2210-COMPUTE-RATIO.
034700 2210-COMPUTE-RATIO-EXIT.
034800     EXIT.
034900
035000*----------------------------------------------------------------
035100* 2220-BUILD-TRANSACTION - BR-22 - TYPE STOCK_SPLIT, PRICE/FEES/
035200* TAXES ZERO, QUANTITY = RATIO, DATE = SPLIT START DATE
035300*----------------------------------------------------------------
035400 2220-BUILD-TRANSACTION.
035500     MOVE 'T'                   TO TRO-RECORD-TYPE.
035600* MOVES MOVE FORWARD.
035700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
035800     MOVE SPR-START-DATE-ALPHA  TO TRO-TRADE-DATE-ALPHA.
035900* MOVES MOVE FORWARD.
036000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
036100     MOVE 'P'                   TO TRO-TYPE-CODE.
036200* MOVES MOVE FORWARD.
036300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
036400     MOVE SPACES                TO TRO-ASSET-NAME.
036500* MOVES MOVE FORWARD.
036600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
036700     MOVE SPR-ISIN-NUMBER       TO TRO-ISIN-NUMBER.
036800* MOVES MOVE FORWARD.
036900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
037000     MOVE WS-SPLIT-RATIO-WORK   TO TRO-QUANTITY.
037100* MOVES MOVE FORWARD.
037200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
037300     MOVE ZERO                 TO TRO-PRICE-AMOUNT.
037400* MOVES MOVE FORWARD.
037500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
037600     MOVE SPACES                TO TRO-PRICE-CURRENCY-CDE.
037700* MOVES MOVE FORWARD.
037800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
037900     MOVE ZERO                 TO TRO-FEES-AMOUNT.
038000* MOVES MOVE FORWARD.
038100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
038200     MOVE ZERO                 TO TRO-TAXES-AMOUNT.
038300* MOVES MOVE FORWARD.
038400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
038500     MOVE TRO-TRADE-DATE-ALPHA  TO SWK-TRADE-DATE-ALPHA
038600                                   OF SORT-WORK-RECORD.
038700* MOVES MOVE FORWARD.
038800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
038900     MOVE TRO-ISIN-NUMBER       TO SWK-ISIN-NUMBER
039000                                   OF SORT-WORK-RECORD.
039100* MOVES MOVE FORWARD.
039200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
039300     MOVE TRO-TYPE-CODE
039400                                TO SWK-REST-OF-RECORD (1:1).
039500* MOVES MOVE FORWARD.
039600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
039700     MOVE TRO-ASSET-NAME
039800                                TO SWK-REST-OF-RECORD (2:30).
039900* MOVES MOVE FORWARD.
040000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
040100     MOVE TRO-QUANTITY
040200                                TO SWK-REST-OF-RECORD (32:17).
040300* MOVES MOVE FORWARD.
040400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
040500     MOVE TRO-PRICE-AMOUNT
040600                                TO SWK-REST-OF-RECORD (49:17).
040700* MOVES MOVE FORWARD.
040800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
040900     MOVE TRO-PRICE-CURRENCY-CDE
041000                                TO SWK-REST-OF-RECORD (66:3).
041100* MOVES MOVE FORWARD.
041200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
041300     MOVE TRO-FEES-AMOUNT
041400                                TO SWK-REST-OF-RECORD (69:10).
041500* MOVES MOVE FORWARD.
041600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
041700     MOVE TRO-TAXES-AMOUNT
041800                                TO SWK-REST-OF-RECORD (79:10).
041900* RETURN POINT FOR 2220-BUILD-TRANSACTION.
042000 2220-BUILD-TRANSACTION-EXIT.
042100     EXIT.
042200
042300* 2300-READ-NORMAL - READ/EOF TEST.
042400* LEAVE THE SUBSCRIPT/INDEX AS FOUND ON ENTRY - CALLER RESETS IT.
042500 2300-READ-NORMAL.
042600     READ SEC-TRANS-IN
042700         AT END
042800* REPOSITIONS SET.
042900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
043000             SET WS-EOF-SECTRIN TO TRUE
043100     END-READ.
043200* RETURN POINT FOR 2300-READ-NORMAL.
043300 2300-READ-NORMAL-EXIT.
043400     EXIT.
043500
043600* 2400-ONE-NORMAL-ROW - FIELD MOVE ONLY.
043700* KEEP THIS SHORT; LOGIC BELONGS IN THE PARAGRAPH IT SUPPORTS.
043800 2400-ONE-NORMAL-ROW.
043900     MOVE TRI-TRADE-DATE-ALPHA
044000         TO SWK-TRADE-DATE-ALPHA OF SORT-WORK-RECORD.
044100* MOVES MOVE FORWARD.
044200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
044300     MOVE TRI-ISIN-NUMBER
044400         TO SWK-ISIN-NUMBER OF SORT-WORK-RECORD.
044500* MOVES MOVE FORWARD.
044600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
044700     MOVE TRI-TYPE-CODE          TO SWK-REST-OF-RECORD (1:1).
044800* MOVES MOVE FORWARD.
044900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
045000     MOVE TRI-ASSET-NAME         TO SWK-REST-OF-RECORD (2:30).
045100* MOVES MOVE FORWARD.
045200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
045300     MOVE TRI-QUANTITY           TO SWK-REST-OF-RECORD (32:17).
045400* MOVES MOVE FORWARD.
045500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
045600     MOVE TRI-PRICE-AMOUNT       TO SWK-REST-OF-RECORD (49:17).
045700* MOVES MOVE FORWARD.
045800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
045900     MOVE TRI-PRICE-CURRENCY-CDE TO SWK-REST-OF-RECORD (66:3).
046000* MOVES MOVE FORWARD.
046100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
046200     MOVE TRI-FEES-AMOUNT        TO SWK-REST-OF-RECORD (69:10).
046300* MOVES MOVE FORWARD.
046400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
046500     MOVE TRI-TAXES-AMOUNT       TO SWK-REST-OF-RECORD (79:10).
046600     RELEASE SORT-WORK-RECORD.
046700* ROLLS A VALUE INTO ADD.
046800* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
046900     ADD 1 TO WS-PASSED-COUNT.
047000* INVOKES THE PERFORM LOGIC BELOW.
047100* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
047200     PERFORM 2300-READ-NORMAL
047300         THRU 2300-READ-NORMAL-EXIT.
047400* RETURN POINT FOR 2400-ONE-NORMAL-ROW.
047500 2400-ONE-NORMAL-ROW-EXIT.
047600     EXIT.
047700
047800*----------------------------------------------------------------
047900* 2900-MERGE-SORT - THIS PARAGRAPH NAME IS KEPT FOR CONTINUITY
048000* WITH THE DESIGN NOTES; THE ACTUAL MERGE IS THE SORT VERB'S OWN
048100* WORK (SEE 0000-MAINLINE), DRIVEN BY THE INPUT/OUTPUT PROCEDURES
048200* ABOVE AND BELOW.
048300*----------------------------------------------------------------
048400 2900-MERGE-SORT.
048500     CONTINUE.
048600* RETURN POINT FOR 2900-MERGE-SORT.
048700 2900-MERGE-SORT-EXIT.
048800     EXIT.
048900
049000*----------------------------------------------------------------
049100* 8000-RETURN-SORTED - WRITES THE MERGED, DATE-ORDERED STREAM
049200*----------------------------------------------------------------
049300 8000-RETURN-SORTED.
049400     PERFORM 8100-RETURN-ONE-ROW
049500         THRU 8100-RETURN-ONE-ROW-EXIT
049600         UNTIL SORT-RETURN NOT = ZERO.
049700
049800* 8100-RETURN-ONE-ROW - FIELD MOVE ONLY.
049900* SEE THE CALLING PARAGRAPH'S BANNER FOR THE BUSINESS RULE TIE-IN.
050000 8100-RETURN-ONE-ROW.
050100     RETURN SORT-WORK-FILE
050200         AT END
050300* MOVES MOVE FORWARD.
050400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
050500             MOVE 16 TO SORT-RETURN
050600             GO TO 8100-RETURN-ONE-ROW-EXIT
050700     END-RETURN.
050800* MOVES MOVE FORWARD.
050900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
051000     MOVE TRO-RECORD-TYPE TO TRO-RECORD-TYPE.
051100* MOVES MOVE FORWARD.
051200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
051300     MOVE SWK-TRADE-DATE-ALPHA  TO TRO-TRADE-DATE-ALPHA.
051400* MOVES MOVE FORWARD.
051500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
051600     MOVE SWK-ISIN-NUMBER       TO TRO-ISIN-NUMBER.
051700* MOVES MOVE FORWARD.
051800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
051900     MOVE SWK-REST-OF-RECORD (1:1)
052000                                TO TRO-TYPE-CODE.
052100* MOVES MOVE FORWARD.
052200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
052300     MOVE SWK-REST-OF-RECORD (2:30)
052400                                TO TRO-ASSET-NAME.
052500* MOVES MOVE FORWARD.
052600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
052700     MOVE SWK-REST-OF-RECORD (32:17)
052800                                TO TRO-QUANTITY.
052900* MOVES MOVE FORWARD.
053000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
053100     MOVE SWK-REST-OF-RECORD (49:17)
053200                                TO TRO-PRICE-AMOUNT.
053300* MOVES MOVE FORWARD.
053400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
053500     MOVE SWK-REST-OF-RECORD (66:3)
053600                                TO TRO-PRICE-CURRENCY-CDE.
053700* MOVES MOVE FORWARD.
053800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
053900     MOVE SWK-REST-OF-RECORD (69:10)
054000                                TO TRO-FEES-AMOUNT.
054100* MOVES MOVE FORWARD.
054200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
054300     MOVE SWK-REST-OF-RECORD (79:10)
054400                                TO TRO-TAXES-AMOUNT.
054500* WRITES WRITE TO ITS OUTPUT FILE.
054600* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
054700     WRITE SEC-TRANS-OUT-RECORD.
054800* RETURN POINT FOR 8100-RETURN-ONE-ROW.
054900 8100-RETURN-ONE-ROW-EXIT.
055000     EXIT.
055100
055200*----------------------------------------------------------------
055300* 9000-TERMINATE
055400*----------------------------------------------------------------
055500 9000-TERMINATE.
055600     CLOSE SPLIT-REC-IN
055700           SEC-TRANS-IN
055800           SEC-TRANS-OUT.
055900* RETURN POINT FOR 9000-TERMINATE.
056000 9000-TERMINATE-EXIT.
056100     EXIT.
