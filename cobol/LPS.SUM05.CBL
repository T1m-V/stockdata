000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LATEST-PRICE-SUMMARY.
000300     AUTHOR. R.PELLETIER.
000400     INSTALLATION. DST OUTPUT SOLUTIONS - FUND ACCOUNTING.
000500     DATE-WRITTEN. 08/19/1993.
000600     DATE-COMPILED. 08/19/1993.
000700     SECURITY.  COMPANY CONFIDENTIAL - FUND ACCOUNTING USE ONLY.
000800*----------------------------------------------------------------
000900* LATEST-PRICE-SUMMARY  (LPS.SUM05)
001000* SCANS THE ASSET METADATA FILE AND, FOR EACH ASSET LISTED, OPENS
001100* ITS PRICE-HISTORY FILE (STORED NEWEST-ROW-FIRST), READS ONLY THE
001200* FIRST DATA ROW, AND WRITES ONE LINE OF THE LATEST-PRICE SUMMARY.
001300* AN ASSET WHOSE PRICE FILE WILL NOT OPEN, OR IS EMPTY, IS SKIPPED
001400* WITH A WARNING MESSAGE TO THE CONSOLE - IT IS NOT A FATAL ERROR.
001500*----------------------------------------------------------------
001600* C H A N G E   L O G
001700  08/19/93 RLP  TICKET 4801  INITIAL BASELINE.                    CR04801 
001800  03/02/94 RLP  TICKET 4840  SKIP-ON-OPEN-ERROR LOGIC ADDED; WAS  CR04840 
001900                            ABENDING THE WHOLE RUN ON ONE BAD FILE.
002000  11/30/98 JKP  TICKET 5188  Y2K REMEDIATION - DATE FIELD ON R5/R6CR05188 
002100                            ALREADY CARRIES 4-DIGIT YEAR, NO CHANGE
002200                            REQUIRED TO THE RECORD LAYOUTS.
002300  07/08/01 MWT  TICKET 5360  ADDED WS-ASSET-COUNT / WS-SKIP-COUNT CR05360 
002400                            TALLY LINES TO THE END-OF-RUN MESSAGE.
002500  04/17/05 DJS  TICKET 5612  WIDENED WS-ASSET-TABLE OCCURS LIMIT. CR05612 
002600*----------------------------------------------------------------
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-3090.
003100 OBJECT-COMPUTER. IBM-3090.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0 ON STATUS IS LPS-RERUN-SWITCH
003500         OFF STATUS IS LPS-NORMAL-SWITCH.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT META-FILE-IN    ASSIGN TO "METAIN"
003900         FILE STATUS IS WS-METAIN-STATUS.
004000     SELECT PRICE-HIST-IN   ASSIGN TO WS-PRICE-DDNAME
004100         FILE STATUS IS WS-PRICEIN-STATUS.
004200     SELECT PRICE-SUMM-OUT  ASSIGN TO "SUMOUT"
004300         FILE STATUS IS WS-SUMOUT-STATUS.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700*----------------------------------------------------------------
004800* R8 - ASSET METADATA (INPUT) - LPS ONLY NEEDS THE ASSET ID BUT
004900* READS THE WHOLE RECORD SINCE THE SAME COPY-LAYOUT IS SHARED BY
005000* STOCK-SHARE-SNAPSHOT AND CRYPTO-ASSET-SNAPSHOT
005100*----------------------------------------------------------------
005200 FD  META-FILE-IN.
005300 01  META-FILE-RECORD.
005400* MFR ASSET ID FIELD.
005500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
005600     05  MFR-ASSET-ID               PIC X(15).
005700* MFR CURRENCY CDE FIELD.
005800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
005900     05  MFR-CURRENCY-CDE           PIC X(3).
006000* MFR PRICE SOURCE FIELD.
006100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
006200     05  MFR-PRICE-SOURCE           PIC X(15).
006300* MFR FAMILY CDE FIELD.
006400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
006500     05  MFR-FAMILY-CDE             PIC X(15).
006600* MFR ASSET NAME FIELD.
006700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
006800     05  MFR-ASSET-NAME             PIC X(40).
006900     05  FILLER                     PIC X(12).
007000
007100*----------------------------------------------------------------
007200* R5 - PRICE HISTORY ROW (INPUT) - ONE FILE PER ASSET, STORED
007300* NEWEST DATE FIRST; WE READ ONLY THE FIRST ROW THEN CLOSE
007400*----------------------------------------------------------------
007500 FD  PRICE-HIST-IN.
007600 01  PRICE-HIST-RECORD.
007700* QUOTE DATE FIELD.
007800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
007900     05  PHR-QUOTE-DATE             PIC X(10).
008000* CLOSE PRICE FIELD.
008100* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
008200     05  PHR-CLOSE-PRICE            PIC S9(9)V9(4)
008300                                    SIGN TRAILING SEPARATE.
008400     05  FILLER                     PIC X(10).
008500* QUOTE DATE GROUPS FIELD.
008600* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
008700 01  PHR-QUOTE-DATE-GROUPS REDEFINES PRICE-HIST-RECORD.
008800* QUOTE YYYY FIELD.
008900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
009000     05  PHR-QUOTE-YYYY             PIC X(4).
009100     05  FILLER                     PIC X(1).
009200* QUOTE MM FIELD.
009300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
009400     05  PHR-QUOTE-MM               PIC X(2).
009500     05  FILLER                     PIC X(1).
009600* QUOTE DD FIELD.
009700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
009800     05  PHR-QUOTE-DD               PIC X(2).
009900     05  FILLER                     PIC X(14).
010000
010100*----------------------------------------------------------------
010200* R6 - LATEST-PRICE SUMMARY ROW (OUTPUT)
010300*----------------------------------------------------------------
010400 FD  PRICE-SUMM-OUT.
010500 01  PRICE-SUMM-RECORD.
010600* PSO QUOTE DATE FIELD.
010700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
010800     05  PSO-QUOTE-DATE             PIC X(10).
010900* PSO ASSET ID FIELD.
011000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
011100     05  PSO-ASSET-ID               PIC X(15).
011200* PSO CLOSE PRICE FIELD.
011300* SIGNED AMOUNT - SIGN IS A TRAILING SEPARATE BYTE, NOT ZONED.
011400     05  PSO-CLOSE-PRICE            PIC S9(9)V9(4)
011500                                    SIGN TRAILING SEPARATE.
011600     05  FILLER                     PIC X(10).
011700* PSO QUOTE DATE GROUPS FIELD.
011800* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
011900 01  PSO-QUOTE-DATE-GROUPS REDEFINES PRICE-SUMM-RECORD.
012000* PSO QUOTE YYYY FIELD.
012100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
012200     05  PSO-QUOTE-YYYY             PIC X(4).
012300     05  FILLER                     PIC X(1).
012400* PSO QUOTE MM FIELD.
012500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
012600     05  PSO-QUOTE-MM               PIC X(2).
012700     05  FILLER                     PIC X(1).
012800* PSO QUOTE DD FIELD.
012900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
013000     05  PSO-QUOTE-DD               PIC X(2).
013100     05  FILLER                     PIC X(29).
013200
013300 WORKING-STORAGE SECTION.
013400 01  WS-FILE-STATUSES.
013500* METAIN STATUS FIELD.
013600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
013700     05  WS-METAIN-STATUS           PIC X(2).
013800         88  WS-METAIN-EOF              VALUE '10'.
013900* PRICEIN STATUS FIELD.
014000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
014100     05  WS-PRICEIN-STATUS          PIC X(2).
014200         88  WS-PRICEIN-OK              VALUE '00'.
014300* SUMOUT STATUS FIELD.
014400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
014500     05  WS-SUMOUT-STATUS           PIC X(2).
014600     05  FILLER                     PIC X(02).
014700
014800*----------------------------------------------------------------
014900* WS-PRICE-DDNAME - BUILT FROM THE ASSET ID SO EACH ASSET'S OWN
015000* PRICE-HISTORY FILE IS OPENED IN TURN (SAME PLACEHOLDER IDIOM THE
015100* SHOP USES ON THE 858 REPORT - ASSIGN TO FNAME - CARRIED HERE AS
015200* A RUNTIME-BUILT NAME RATHER THAN A HARD CODED LITERAL)
015300*----------------------------------------------------------------
015400 01  WS-PRICE-DDNAME.
015500* PRICE DDNAME STEM FIELD.
015600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
015700     05  WS-PRICE-DDNAME-STEM       PIC X(15).
015800* PRICE DDNAME SUFFIX FIELD.
015900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
016000     05  WS-PRICE-DDNAME-SUFFIX     PIC X(2) VALUE 'PH'.
016100     05  FILLER                     PIC X(01).
016200
016300*----------------------------------------------------------------
016400* WS-ASSET-TABLE - HOLDS THE ASSET-ID LIST LOADED FROM THE
016500* METADATA FILE SO EACH ONE CAN BE DRIVEN THROUGH 2200-ONE-ASSET
016600*----------------------------------------------------------------
016700 01  WS-ASSET-TABLE.
016800* ASSET ENTRY FIELD.
016900* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
017000     05  WS-ASSET-ENTRY OCCURS 2000 TIMES
017100                        INDEXED BY WS-ASSET-IDX.
017200* ASSET ID TBL FIELD.
017300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
017400         10  WS-ASSET-ID-TBL        PIC X(15).
017500         10  FILLER                 PIC X(05).
017600* ASSET TABLE SHORT FIELD.
017700* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
017800 01  WS-ASSET-TABLE-SHORT REDEFINES WS-ASSET-TABLE.
017900* ASSET SHORT ENTRY FIELD.
018000* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
018100     05  WS-ASSET-SHORT-ENTRY OCCURS 2000 TIMES.
018200* ASSET ID SHORT FIELD.
018300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
018400         10  WS-ASSET-ID-SHORT      PIC X(8).
018500         10  FILLER                 PIC X(12).
018600
018700 01  WS-SWITCHES.
018800* EOF METAIN SW FIELD.
018900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
019000     05  WS-EOF-METAIN-SW           PIC X(1) VALUE 'N'.
019100         88  WS-EOF-METAIN              VALUE 'Y'.
019200* PRICE OPEN SW FIELD.
019300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
019400     05  WS-PRICE-OPEN-SW           PIC X(1) VALUE 'N'.
019500         88  WS-PRICE-OPENED            VALUE 'Y'.
019600     05  FILLER                     PIC X(08).
019700
019800 01  WS-WORK-AREAS.
019900* ASSET COUNT FIELD.
020000* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
020100     05  WS-ASSET-COUNT             PIC 9(5) COMP VALUE ZERO.
020200* WRITTEN COUNT FIELD.
020300* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
020400     05  WS-WRITTEN-COUNT           PIC 9(5) COMP VALUE ZERO.
020500* SKIP COUNT FIELD.
020600* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
020700     05  WS-SKIP-COUNT              PIC 9(5) COMP VALUE ZERO.
020800* TABLE MAX FIELD.
020900* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
021000     05  WS-TABLE-MAX               PIC 9(5) COMP VALUE ZERO.
021100     05  FILLER                     PIC X(06).
021200
021300* CONSOLE MESSAGE FIELD.
021400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
021500 01  WS-CONSOLE-MESSAGE              PIC X(60).
021600
021700 PROCEDURE DIVISION.
021800* 0000-MAINLINE - HOUSEKEEPING, NO BUSINESS RULE HERE.
021900* ONLY CALLED FROM ITS IMMEDIATE CALLER - NOT SHARED ELSEWHERE.
022000 0000-MAINLINE.
022100     PERFORM 1000-INITIALIZE
022200         THRU 1000-INITIALIZE-EXIT.
022300* INVOKES THE PERFORM LOGIC BELOW.
022400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
022500     PERFORM 2000-PROCESS-ASSETS
022600         THRU 2000-PROCESS-ASSETS-EXIT.
022700* INVOKES THE PERFORM LOGIC BELOW.
022800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
022900     PERFORM 9000-TERMINATE
023000         THRU 9000-TERMINATE-EXIT.
023100     STOP RUN.
023200
023300* 1000-INITIALIZE - HOUSEKEEPING, NO BUSINESS RULE HERE.
023400* NO FILE I/O OF ITS OWN; WORKS ONLY AGAINST WORKING-STORAGE.
023500 1000-INITIALIZE.
023600     OPEN INPUT  META-FILE-IN.
023700* OPENS OPEN FOR THIS RUN.
023800* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
023900     OPEN OUTPUT PRICE-SUMM-OUT.
024000* INVOKES THE PERFORM LOGIC BELOW.
024100* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
024200     PERFORM 1100-LOAD-ASSET-LIST
024300         THRU 1100-LOAD-ASSET-LIST-EXIT.
024400* CLOSES CLOSE AT RUN END.
024500* NO FURTHER I/O AGAINST THIS FILE AFTER THIS POINT.
024600     CLOSE META-FILE-IN.
024700* RETURN POINT FOR 1000-INITIALIZE.
024800 1000-INITIALIZE-EXIT.
024900     EXIT.
025000
025100*----------------------------------------------------------------
025200* 1100-LOAD-ASSET-LIST - BUILDS THE DRIVING TABLE OF ASSET IDS
025300*----------------------------------------------------------------
025400 1100-LOAD-ASSET-LIST.
025500     PERFORM 1110-READ-META
025600         THRU 1110-READ-META-EXIT.
025700* INVOKES THE PERFORM LOGIC BELOW.
025800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
025900     PERFORM 1120-ADD-ONE-ASSET
026000         THRU 1120-ADD-ONE-ASSET-EXIT
026100         UNTIL WS-EOF-METAIN.
026200* RETURN POINT FOR 1100-LOAD-ASSET-LIST.
026300 1100-LOAD-ASSET-LIST-EXIT.
026400     EXIT.
026500
026600* 1110-READ-META - READ/EOF TEST.
026700* LEAVE THE SUBSCRIPT/INDEX AS FOUND ON ENTRY - CALLER RESETS IT.
026800 1110-READ-META.
026900     READ META-FILE-IN
027000         AT END
027100* REPOSITIONS SET.
027200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
027300             SET WS-EOF-METAIN TO TRUE
027400     END-READ.
027500* RETURN POINT FOR 1110-READ-META.
027600 1110-READ-META-EXIT.
027700     EXIT.
027800
027900* 1120-ADD-ONE-ASSET - FIELD MOVE ONLY.
028000* KEEP THIS SHORT; LOGIC BELONGS IN THE PARAGRAPH IT SUPPORTS.
028100 1120-ADD-ONE-ASSET.
028200     ADD 1 TO WS-TABLE-MAX.
028300* REPOSITIONS SET.
028400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
028500     SET WS-ASSET-IDX TO WS-TABLE-MAX.
028600* MOVES MOVE FORWARD.
028700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
028800     MOVE MFR-ASSET-ID TO WS-ASSET-ID-TBL (WS-ASSET-IDX).
028900* ROLLS A VALUE INTO ADD.
029000* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
029100     ADD 1 TO WS-ASSET-COUNT.
029200* INVOKES THE PERFORM LOGIC BELOW.
029300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
029400     PERFORM 1110-READ-META
029500         THRU 1110-READ-META-EXIT.
029600* RETURN POINT FOR 1120-ADD-ONE-ASSET.
029700 1120-ADD-ONE-ASSET-EXIT.
029800     EXIT.
029900
030000*----------------------------------------------------------------
030100* 2000-PROCESS-ASSETS - U5 - DRIVES THE TABLE BUILT ABOVE
030200*----------------------------------------------------------------
030300 2000-PROCESS-ASSETS.
030400     SET WS-ASSET-IDX TO 1.
030500* INVOKES THE PERFORM LOGIC BELOW.
030600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
030700     PERFORM 2100-ONE-ASSET
030800         THRU 2100-ONE-ASSET-EXIT
030900         UNTIL WS-ASSET-IDX > WS-TABLE-MAX.
031000* RETURN POINT FOR 2000-PROCESS-ASSETS.
031100 2000-PROCESS-ASSETS-EXIT.
031200     EXIT.
031300
031400* 2100-ONE-ASSET - FIELD MOVE ONLY.
031500* SEE THE CALLING PARAGRAPH'S BANNER FOR THE BUSINESS RULE TIE-IN.
031600 2100-ONE-ASSET.
031700     MOVE WS-ASSET-ID-TBL (WS-ASSET-IDX) TO WS-PRICE-DDNAME-STEM.
031800* INVOKES THE PERFORM LOGIC BELOW.
031900* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
032000     PERFORM 2200-OPEN-PRICE-FILE
032100         THRU 2200-OPEN-PRICE-FILE-EXIT.
032200* TESTS WS-PRICE-OPENED.
032300* FALLS THROUGH WHEN THE CONDITION IS FALSE.
032400     IF WS-PRICE-OPENED
032500* INVOKES THE PERFORM LOGIC BELOW.
032600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
032700         PERFORM 2300-READ-AND-SUMMARIZE
032800             THRU 2300-READ-AND-SUMMARIZE-EXIT
032900* CLOSES CLOSE AT RUN END.
033000* NO FURTHER I/O AGAINST THIS FILE AFTER THIS POINT.
033100         CLOSE PRICE-HIST-IN
033200* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
033300* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
033400     ELSE
033500* MOVES MOVE FORWARD.
033600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
033700         MOVE 'WARNING - PRICE FILE WILL NOT OPEN - SKIPPED'
033800             TO WS-CONSOLE-MESSAGE
033900* DIAGNOSTIC LINE COVERING DISPLAY.
034000* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
034100         DISPLAY WS-ASSET-ID-TBL (WS-ASSET-IDX) ' ' WS-CONSOLE-MESSAGE
034200* ROLLS A VALUE INTO ADD.
034300* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
034400         ADD 1 TO WS-SKIP-COUNT
034500     END-IF.
034600* REPOSITIONS SET.
034700* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
034800     SET WS-ASSET-IDX UP BY 1.
034900* RETURN POINT FOR 2100-ONE-ASSET.
035000 2100-ONE-ASSET-EXIT.
035100     EXIT.
035200
035300*----------------------------------------------------------------
035400* 2200-OPEN-PRICE-FILE - NOT EVERY ASSET IS GUARANTEED TO HAVE A
035500* PRICE-HISTORY EXTRACT ON A GIVEN RUN (NEW LISTING, DELISTED,
035600* VENDOR FEED GAP) SO A FAILED OPEN IS TREATED AS A SKIP, NOT AN
035700* ABEND
035800*----------------------------------------------------------------
035900 2200-OPEN-PRICE-FILE.
036000     SET WS-PRICE-OPENED TO FALSE.
036100* OPENS OPEN FOR THIS RUN.
036200* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
036300     OPEN INPUT PRICE-HIST-IN.
036400* TESTS WS-PRICEIN-OK.
036500* FALLS THROUGH WHEN THE CONDITION IS FALSE.
036600     IF WS-PRICEIN-OK
036700* REPOSITIONS SET.
036800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
036900         SET WS-PRICE-OPENED TO TRUE
037000     END-IF.
037100* RETURN POINT FOR 2200-OPEN-PRICE-FILE.
037200 2200-OPEN-PRICE-FILE-EXIT.
037300     EXIT.
037400
037500*----------------------------------------------------------------
037600* 2300-READ-AND-SUMMARIZE - U5 - FILE IS NEWEST-FIRST SO THE
037700* FIRST ROW READ (IF ANY) IS THE LATEST QUOTE; AN EMPTY FILE IS
037800* ALSO SKIPPED WITH A WARNING, NOT TREATED AS A ZERO PRICE
037900*----------------------------------------------------------------
038000 2300-READ-AND-SUMMARIZE.
038100     READ PRICE-HIST-IN
038200         AT END
038300* MOVES MOVE FORWARD.
038400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
038500             MOVE 'WARNING - PRICE FILE IS EMPTY - SKIPPED'
038600                 TO WS-CONSOLE-MESSAGE
038700* DIAGNOSTIC LINE COVERING DISPLAY.
038800* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
038900             DISPLAY WS-ASSET-ID-TBL (WS-ASSET-IDX) ' ' WS-CONSOLE-MESSAGE
039000* ROLLS A VALUE INTO ADD.
039100* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
039200             ADD 1 TO WS-SKIP-COUNT
039300             GO TO 2300-READ-AND-SUMMARIZE-EXIT
039400     END-READ.
039500* MOVES MOVE FORWARD.
039600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
039700     MOVE PHR-QUOTE-DATE            TO PSO-QUOTE-DATE.
039800* MOVES MOVE FORWARD.
039900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
040000     MOVE WS-ASSET-ID-TBL (WS-ASSET-IDX) TO PSO-ASSET-ID.
040100* MOVES MOVE FORWARD.
040200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
040300     MOVE PHR-CLOSE-PRICE           TO PSO-CLOSE-PRICE.
040400* WRITES WRITE TO ITS OUTPUT FILE.
040500* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
040600     WRITE PRICE-SUMM-RECORD.
040700* ROLLS A VALUE INTO ADD.
040800* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
040900     ADD 1 TO WS-WRITTEN-COUNT.
041000* RETURN POINT FOR 2300-READ-AND-SUMMARIZE.
041100 2300-READ-AND-SUMMARIZE-EXIT.
041200     EXIT.
041300
041400*----------------------------------------------------------------
041500* 9000-TERMINATE
041600*----------------------------------------------------------------
041700 9000-TERMINATE.
041800     CLOSE PRICE-SUMM-OUT.
041900* MOVES MOVE FORWARD.
042000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
042100     MOVE 'LATEST-PRICE-SUMMARY RUN COMPLETE' TO WS-CONSOLE-MESSAGE.
042200* DIAGNOSTIC LINE COVERING DISPLAY.
042300* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
042400     DISPLAY WS-CONSOLE-MESSAGE.
042500* DIAGNOSTIC LINE COVERING DISPLAY.
042600* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
042700     DISPLAY 'ASSETS READ    - ' WS-ASSET-COUNT.
042800* DIAGNOSTIC LINE COVERING DISPLAY.
042900* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
043000     DISPLAY 'ROWS WRITTEN   - ' WS-WRITTEN-COUNT.
043100* DIAGNOSTIC LINE COVERING DISPLAY.
043200* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
043300     DISPLAY 'ASSETS SKIPPED - ' WS-SKIP-COUNT.
043400* RETURN POINT FOR 9000-TERMINATE.
043500 9000-TERMINATE-EXIT.
043600     EXIT.
