000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LEDGER-TRANSACTION-NET.
000300     AUTHOR. R.PELLETIER.
000400     INSTALLATION. DST OUTPUT SOLUTIONS - FUND ACCOUNTING.
000500     DATE-WRITTEN. 11/14/1992.
000600     DATE-COMPILED. 11/14/1992.
000700     SECURITY.  COMPANY CONFIDENTIAL - FUND ACCOUNTING USE ONLY.
000800*----------------------------------------------------------------
000900* LEDGER-TRANSACTION-NET  (LTN.NET03)
001000* NETS THE RAW IN/OUT MOVEMENT LIST OF A SINGLE ON-CHAIN
001100* TRANSACTION DOWN TO ITS FINAL INS AND OUTS, COMPUTES THE
001200* NATIVE-TOKEN GAS FEE, CLASSIFIES THE TRANSACTION TYPE, AND
001300* WRITES THE RESULT TO THE CRYPTO LEDGER EXTRACT CONSUMED BY
001400* CRYPTO-ASSET-SNAPSHOT (CAE.SNAP02).
001500*----------------------------------------------------------------
001600* C H A N G E   L O G
001700  11/14/92 RLP  TICKET 4633  INITIAL BASELINE.                    CR04633 
001800  04/02/93 RLP  TICKET 4760  ADDED APPROVAL-LIST CLASSIFICATION   CR04760 
001900                            BRANCH (BR-15).
002000  09/17/93 JKP  TICKET 4802  CORRECTED FEE RULE - FEE NOW ZEROED  CR04802 
002100                            WHEN SENDER IS NOT THE OWN ADDRESS.
002200  02/25/94 JKP  TICKET 4838  ZERO-NET-MOVEMENT RECORDS WITH NO    CR04838 
002300                            FEE AND NO APPROVALS NOW DROPPED
002400                            RATHER THAN WRITTEN EMPTY.
002500  11/09/95 RLP  TICKET 4881  WIDENED WS-NET-TABLE OCCURS FOR      CR04881 
002600                            TRANSACTIONS TOUCHING MANY TOKENS.
002700  12/30/98 MWT  TICKET 5192  Y2K REMEDIATION - TX TIMESTAMP       CR05192 
002800                            REVIEWED; STORED AS 4-DIGIT YEAR,
002900                            NO WINDOWING REQUIRED.
003000  08/05/02 DJS  TICKET 5455  ADDED 3400-FORMAT-QUANTITY TRAILING- CR05455 
003100                            ZERO STRIP FOR THE 18-DECIMAL DISPLAY
003200                            FIELDS (BR-16).
003300*----------------------------------------------------------------
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-3090.
003800 OBJECT-COMPUTER. IBM-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS LTN-RERUN-SWITCH
004200         OFF STATUS IS LTN-NORMAL-SWITCH.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT RAW-CHAIN-TX    ASSIGN TO "RAWCHTX"
004600         FILE STATUS IS WS-RAWCHTX-STATUS.
004700     SELECT CRY-LEDGER-OUT  ASSIGN TO "CRYLGOT"
004800         FILE STATUS IS WS-CRYLGOT-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200*----------------------------------------------------------------
005300* RAW-CHAIN-TX - ONE RAW ON-CHAIN TRANSACTION, BEFORE NETTING.
005400* UP TO 12 RAW MOVEMENTS (IN OR OUT) AND 6 APPROVAL TEXTS.
005500* OWN-ADDRESS-IND IS SET UPSTREAM BY THE WALLET-MATCH STEP; THIS
005600* PROGRAM TAKES IT AS GIVEN (BR-14 APPLIES IT, DOES NOT DERIVE IT)
005700*----------------------------------------------------------------
005800 FD  RAW-CHAIN-TX.
005900 01  RAW-CHAIN-TX-RECORD.
006000* RECORD TYPE FIELD.
006100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
006200     05  RCT-RECORD-TYPE            PIC X(1).
006300         88  RCT-TYPE-DETAIL            VALUE 'T'.
006400* TX HASH FIELD.
006500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
006600     05  RCT-TX-HASH                PIC X(20).
006700     05  RCT-TX-DATE.
006800* TX CC DATE FIELD.
006900* PLAIN ZONED-DECIMAL DISPLAY ITEM.
007000         10  RCT-TX-CC-DATE         PIC 9(2).
007100* TX YY DATE FIELD.
007200* PLAIN ZONED-DECIMAL DISPLAY ITEM.
007300         10  RCT-TX-YY-DATE         PIC 9(2).
007400* TX MM DATE FIELD.
007500* PLAIN ZONED-DECIMAL DISPLAY ITEM.
007600         10  RCT-TX-MM-DATE         PIC 9(2).
007700* TX DD DATE FIELD.
007800* PLAIN ZONED-DECIMAL DISPLAY ITEM.
007900         10  RCT-TX-DD-DATE         PIC 9(2).
008000* TX TIME FIELD.
008100* PLAIN ZONED-DECIMAL DISPLAY ITEM.
008200     05  RCT-TX-TIME                PIC 9(6).
008300* OWN ADDRESS IND FIELD.
008400* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
008500     05  RCT-OWN-ADDRESS-IND        PIC X(1).
008600         88  RCT-OWN-ADDRESS            VALUE 'Y'.
008700* GAS USED FIELD.
008800* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
008900     05  RCT-GAS-USED               PIC 9(9) COMP.
009000* EFFECTIVE GAS PRICE FIELD.
009100* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
009200     05  RCT-EFFECTIVE-GAS-PRICE    PIC 9(9)V9(9).
009300* MOVEMENT COUNT FIELD.
009400* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
009500     05  RCT-MOVEMENT-COUNT         PIC 9(2) COMP.
009600* MOVEMENT ENTRY FIELD.
009700* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
009800     05  RCT-MOVEMENT-ENTRY OCCURS 12 TIMES.
009900* MVT DIRECTION CDE FIELD.
010000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
010100         10  RCT-MVT-DIRECTION-CDE  PIC X(1).
010200             88  RCT-MVT-IS-IN          VALUE 'I'.
010300             88  RCT-MVT-IS-OUT         VALUE 'O'.
010400* MVT TOKEN FIELD.
010500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
010600         10  RCT-MVT-TOKEN          PIC X(15).
010700* MVT QUANTITY FIELD.
010800* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
010900         10  RCT-MVT-QUANTITY       PIC 9(11)V9(18).
011000* APPROVAL COUNT FIELD.
011100* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
011200     05  RCT-APPROVAL-COUNT         PIC 9(1) COMP.
011300* APPROVAL ENTRY FIELD.
011400* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
011500     05  RCT-APPROVAL-ENTRY OCCURS 6 TIMES
011600                           PIC X(20).
011700     05  FILLER                     PIC X(09).
011800* TX DATE ALPHA FIELD.
011900* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
012000     05  RCT-TX-DATE-ALPHA REDEFINES RCT-TX-DATE
012100                                    PIC X(8).
012200
012300*----------------------------------------------------------------
012400* R3 - CRYPTO LEDGER EXTRACT (OUTPUT) - SAME LAYOUT CAE.SNAP02
012500* READS AS CRY-LEDGER-IN.  LAYOUT REPEATED HERE BECAUSE THIS SHOP
012600* DOES NOT USE COPY MEMBERS BETWEEN JOB STEPS.
012700*----------------------------------------------------------------
012800 FD  CRY-LEDGER-OUT.
012900 01  CRY-LEDGER-RECORD.
013000* RECORD TYPE FIELD.
013100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
013200     05  LGR-RECORD-TYPE            PIC X(1).
013300         88  LGR-TYPE-DETAIL            VALUE 'T'.
013400* TX HASH FIELD.
013500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
013600     05  LGR-TX-HASH                PIC X(20).
013700     05  LGR-TX-DATE.
013800* TX CC DATE FIELD.
013900* PLAIN ZONED-DECIMAL DISPLAY ITEM.
014000         10  LGR-TX-CC-DATE         PIC 9(2).
014100* TX YY DATE FIELD.
014200* PLAIN ZONED-DECIMAL DISPLAY ITEM.
014300         10  LGR-TX-YY-DATE         PIC 9(2).
014400* TX MM DATE FIELD.
014500* PLAIN ZONED-DECIMAL DISPLAY ITEM.
014600         10  LGR-TX-MM-DATE         PIC 9(2).
014700* TX DD DATE FIELD.
014800* PLAIN ZONED-DECIMAL DISPLAY ITEM.
014900         10  LGR-TX-DD-DATE         PIC 9(2).
015000* TYPE CODE FIELD.
015100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
015200     05  LGR-TYPE-CODE              PIC X(1).
015300         88  LGR-TYPE-BUY               VALUE '1'.
015400         88  LGR-TYPE-SELL              VALUE '2'.
015500         88  LGR-TYPE-RECEIVE           VALUE '3'.
015600         88  LGR-TYPE-SEND              VALUE '4'.
015700         88  LGR-TYPE-SWAP              VALUE '5'.
015800         88  LGR-TYPE-REWARD            VALUE '6'.
015900         88  LGR-TYPE-APPROVE           VALUE '7'.
016000         88  LGR-TYPE-INTERACTION       VALUE '8'.
016100* IN COUNT FIELD.
016200* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
016300     05  LGR-IN-COUNT               PIC 9(1) COMP.
016400* IN ENTRY FIELD.
016500* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
016600     05  LGR-IN-ENTRY OCCURS 6 TIMES.
016700* IN TOKEN FIELD.
016800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
016900         10  LGR-IN-TOKEN           PIC X(15).
017000* LGR-IN-QUANTITY WIDENED TO 18 DECIMALS PER CR 6049 (02/14/06 TLH)
017100* - SOME CHAIN WALLETS' RAW FEED QUANTITIES CARRY UP TO 18 PLACES
017200* AND THE OLD 8-PLACE FIELD WAS QUIETLY TRUNCATING THEM BEFORE THE
017300* R3 EXTRACT EVER LEFT THIS STEP, EVEN THOUGH WS-NET-QUANTITY AND
017400* WS-POS-QUANTITY ELSEWHERE IN THIS PROGRAM ALREADY CARRY 18.
017500         10  LGR-IN-QUANTITY        PIC 9(11)V9(18).
017600* OUT COUNT FIELD.
017700* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
017800     05  LGR-OUT-COUNT              PIC 9(1) COMP.
017900* OUT ENTRY FIELD.
018000* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
018100     05  LGR-OUT-ENTRY OCCURS 6 TIMES.
018200* OUT TOKEN FIELD.
018300* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
018400         10  LGR-OUT-TOKEN          PIC X(15).
018500* OUT QUANTITY FIELD.
018600* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
018700         10  LGR-OUT-QUANTITY       PIC 9(11)V9(18).
018800* REWARD SOURCE COUNT FIELD.
018900* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
019000     05  LGR-REWARD-SOURCE-COUNT    PIC 9(1) COMP.
019100* REWARD SOURCE FIELD.
019200* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
019300     05  LGR-REWARD-SOURCE OCCURS 6 TIMES
019400                           PIC X(15).
019500* FEE QUANTITY FIELD.
019600* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
019700     05  LGR-FEE-QUANTITY           PIC 9(11)V9(18).
019800* FEE TOKEN FIELD.
019900* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
020000     05  LGR-FEE-TOKEN              PIC X(15).
020100* LGR-APPROVAL-TEXT ADDED PER CR 6051 (02/14/06 TLH) - BR-15 SAYS
020200* THAT WHEN A RECORD IS TYPED 'APPROVE' ON APPROVALS ALONE (NO NET
020300* INS OR OUTS), THE TYPE ISN'T JUST A CATEGORY - IT IS THE ACTUAL
020400* COMMA-JOINED APPROVAL TEXT.  PRIOR TO THIS CR THE APPROVAL TEXT
020500* CAME IN ON RCT-APPROVAL-ENTRY AND WAS THROWN AWAY AT 3300.
020600     05  LGR-APPROVAL-TEXT          PIC X(125).
020700     05  FILLER                     PIC X(05).
020800* FILLER SHRUNK FROM X(10) TO X(05) UNDER CR 6049 - THE THREE
020900* QUANTITY FIELDS ABOVE ATE INTO THE RECORD'S RESERVE SPACE.
021000     05  LGR-TX-DATE-ALPHA REDEFINES LGR-TX-DATE
021100                                    PIC X(8).
021200
021300 WORKING-STORAGE SECTION.
021400 01  WS-FILE-STATUSES.
021500* RAWCHTX STATUS FIELD.
021600* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
021700     05  WS-RAWCHTX-STATUS          PIC X(2).
021800         88  WS-RAWCHTX-EOF             VALUE '10'.
021900* CRYLGOT STATUS FIELD.
022000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
022100     05  WS-CRYLGOT-STATUS          PIC X(2).
022200     05  FILLER                     PIC X(04).
022300
022400*----------------------------------------------------------------
022500* WS-NET-TABLE - ONE ROW PER DISTINCT TOKEN TOUCHED BY THIS RAW
022600* TRANSACTION; NET-QUANTITY POSITIVE = NET IN, NEGATIVE = NET OUT
022700*----------------------------------------------------------------
022800 01  WS-NET-TABLE.
022900* NET COUNT FIELD.
023000* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
023100     05  WS-NET-COUNT               PIC 9(2) COMP VALUE ZERO.
023200* NET ENTRY FIELD.
023300* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
023400     05  WS-NET-ENTRY OCCURS 12 TIMES
023500                      INDEXED BY WS-NET-IDX.
023600* NET TOKEN FIELD.
023700* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
023800         10  WS-NET-TOKEN           PIC X(15).
023900* NET QUANTITY FIELD.
024000* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
024100         10  WS-NET-QUANTITY        PIC S9(11)V9(18).
024200         10  FILLER                 PIC X(07).
024300* NET TABLE SHORT FIELD.
024400* AN ALTERNATE VIEW OF AN EARLIER FIELD, NOT NEW STORAGE.
024500 01  WS-NET-TABLE-SHORT REDEFINES WS-NET-TABLE.
024600     05  FILLER                     PIC X(2).
024700* NET ENTRY SHORT FIELD.
024800* REPEATS - SEE THE OCCURS CLAUSE FOR THE TABLE SIZE.
024900     05  WS-NET-ENTRY-SHORT OCCURS 12 TIMES.
025000* NET TOKEN SHORT FIELD.
025100* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
025200         10  WS-NET-TOKEN-SHORT     PIC X(08).
025300         10  FILLER                 PIC X(21).
025400
025500*----------------------------------------------------------------
025600* MISCELLANEOUS WORK AREAS AND SWITCHES
025700*----------------------------------------------------------------
025800 01  WS-SWITCHES.
025900* EOF RAWCHTX SW FIELD.
026000* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
026100     05  WS-EOF-RAWCHTX-SW          PIC X(1) VALUE 'N'.
026200         88  WS-EOF-RAWCHTX             VALUE 'Y'.
026300     05  FILLER                     PIC X(09).
026400 01  WS-WORK-AREAS.
026500* GAS FEE ETH FIELD.
026600* CARRIES DECIMAL PLACES - IMPLIED DECIMAL POINT, NOT STORED.
026700     05  WS-GAS-FEE-ETH             PIC S9(11)V9(18).
026800* NET IN COUNT FIELD.
026900* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
027000     05  WS-NET-IN-COUNT            PIC 9(2) COMP.
027100* NET OUT COUNT FIELD.
027200* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
027300     05  WS-NET-OUT-COUNT           PIC 9(2) COMP.
027400* LOOP SUB FIELD.
027500* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
027600     05  WS-LOOP-SUB                PIC 9(2) COMP.
027700* KEEP RECORD SW FIELD.
027800* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
027900     05  WS-KEEP-RECORD-SW          PIC X(1).
028000         88  WS-KEEP-RECORD             VALUE 'Y'.
028100* EDIT NUMERIC FIELD.
028200* PLAIN ZONED-DECIMAL DISPLAY ITEM.
028300     05  WS-EDIT-NUMERIC            PIC Z(10)9.9(18).
028400* EDIT FIELD FIELD.
028500* ALPHANUMERIC - COMPARED AND MOVED, NEVER USED IN ARITHMETIC.
028600     05  WS-EDIT-FIELD              PIC X(30).
028700* APPR SUB FIELD.
028800* HELD AS A BINARY COUNTER/SUBSCRIPT, NOT A DISPLAY FIELD.
028900     05  WS-APPR-SUB                PIC 9(1) COMP.
029000* WS-APPR-SUB SUBSCRIPTS THE APPROVAL-TEXT JOIN IN 3320 - CR 6051.
029100     05  WS-EDIT-LENGTH             PIC 9(2) COMP.
029200     05  FILLER                     PIC X(07).
029300
029400 PROCEDURE DIVISION.
029500*----------------------------------------------------------------
029600* 0000-MAINLINE
029700*----------------------------------------------------------------
029800 0000-MAINLINE.
029900     PERFORM 1000-INITIALIZE
030000         THRU 1000-INITIALIZE-EXIT.
030100* INVOKES THE PERFORM LOGIC BELOW.
030200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
030300     PERFORM 2000-PROCESS-RAW-TX
030400         THRU 2000-PROCESS-RAW-TX-EXIT
030500         UNTIL WS-EOF-RAWCHTX.
030600* INVOKES THE PERFORM LOGIC BELOW.
030700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
030800     PERFORM 9000-TERMINATE
030900         THRU 9000-TERMINATE-EXIT.
031000     STOP RUN.
031100
031200* 1000-INITIALIZE - HOUSEKEEPING, NO BUSINESS RULE HERE.
031300* ONLY CALLED FROM ITS IMMEDIATE CALLER - NOT SHARED ELSEWHERE.
031400 1000-INITIALIZE.
031500     OPEN INPUT  RAW-CHAIN-TX.
031600* OPENS OPEN FOR THIS RUN.
031700* FILE STATUS IS CHECKED IMMEDIATELY AFTER THE OPEN.
031800     OPEN OUTPUT CRY-LEDGER-OUT.
031900* INVOKES THE PERFORM LOGIC BELOW.
032000* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
032100     PERFORM 1200-READ-RAW-TX
032200         THRU 1200-READ-RAW-TX-EXIT.
032300* RETURN POINT FOR 1000-INITIALIZE.
032400 1000-INITIALIZE-EXIT.
032500     EXIT.
032600
032700* 1200-READ-RAW-TX - READ/EOF TEST.
032800* NO FILE I/O OF ITS OWN; WORKS ONLY AGAINST WORKING-STORAGE.
032900 1200-READ-RAW-TX.
033000     READ RAW-CHAIN-TX
033100         AT END
033200* REPOSITIONS SET.
033300* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
033400             SET WS-EOF-RAWCHTX TO TRUE
033500     END-READ.
033600* RETURN POINT FOR 1200-READ-RAW-TX.
033700 1200-READ-RAW-TX-EXIT.
033800     EXIT.
033900
034000*----------------------------------------------------------------
034100* 2000-PROCESS-RAW-TX - ONE RAW TRANSACTION, U3 BATCH FLOW
034200*----------------------------------------------------------------
034300 2000-PROCESS-RAW-TX.
034400     PERFORM 3100-NET-MOVEMENTS
034500         THRU 3100-NET-MOVEMENTS-EXIT.
034600* INVOKES THE PERFORM LOGIC BELOW.
034700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
034800     PERFORM 3200-COMPUTE-FEE
034900         THRU 3200-COMPUTE-FEE-EXIT.
035000* INVOKES THE PERFORM LOGIC BELOW.
035100* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
035200     PERFORM 3300-CLASSIFY
035300         THRU 3300-CLASSIFY-EXIT.
035400* TESTS WS-KEEP-RECORD.
035500* FALLS THROUGH WHEN THE CONDITION IS FALSE.
035600     IF WS-KEEP-RECORD
035700* INVOKES THE PERFORM LOGIC BELOW.
035800* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
035900         PERFORM 3500-BUILD-OUTPUT
036000             THRU 3500-BUILD-OUTPUT-EXIT
036100* WRITES WRITE TO ITS OUTPUT FILE.
036200* RECORD LAYOUT MUST MATCH THE RECEIVING FD EXACTLY.
036300         WRITE CRY-LEDGER-RECORD
036400     END-IF.
036500* INVOKES THE PERFORM LOGIC BELOW.
036600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
036700     PERFORM 1200-READ-RAW-TX
036800         THRU 1200-READ-RAW-TX-EXIT.
036900* RETURN POINT FOR 2000-PROCESS-RAW-TX.
037000 2000-PROCESS-RAW-TX-EXIT.
037100     EXIT.
037200
037300*----------------------------------------------------------------
037400* 3100-NET-MOVEMENTS - NETS RAW IN/OUT ENTRIES PER TOKEN.  ZERO
037500* NET QUANTITIES ARE LEFT IN THE TABLE AND SIMPLY IGNORED BY
037600* 3300-CLASSIFY AND 3500-BUILD-OUTPUT (THEY VANISH PER BR-14/15).
037700*----------------------------------------------------------------
037800 3100-NET-MOVEMENTS.
037900     MOVE ZERO TO WS-NET-COUNT.
038000* REPOSITIONS SET.
038100* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
038200     SET WS-LOOP-SUB TO 1.
038300* INVOKES THE PERFORM LOGIC BELOW.
038400* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
038500     PERFORM 3110-NET-ONE-MOVEMENT
038600         THRU 3110-NET-ONE-MOVEMENT-EXIT
038700         UNTIL WS-LOOP-SUB > RCT-MOVEMENT-COUNT.
038800* RETURN POINT FOR 3100-NET-MOVEMENTS.
038900 3100-NET-MOVEMENTS-EXIT.
039000     EXIT.
039100
039200* 3110-NET-ONE-MOVEMENT - HOUSEKEEPING, NO BUSINESS RULE HERE.
039300* LEAVE THE SUBSCRIPT/INDEX AS FOUND ON ENTRY - CALLER RESETS IT.
039400 3110-NET-ONE-MOVEMENT.
039500     SET WS-NET-IDX TO 1.
039600     SEARCH WS-NET-ENTRY
039700         AT END
039800* ROLLS A VALUE INTO ADD.
039900* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
040000             ADD 1 TO WS-NET-COUNT
040100* REPOSITIONS SET.
040200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
040300             SET WS-NET-IDX TO WS-NET-COUNT
040400* MOVES MOVE FORWARD.
040500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
040600             MOVE RCT-MVT-TOKEN (WS-LOOP-SUB)
040700                 TO WS-NET-TOKEN (WS-NET-IDX)
040800* MOVES MOVE FORWARD.
040900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
041000             MOVE ZERO TO WS-NET-QUANTITY (WS-NET-IDX)
041100* CASE TESTED AGAINST WHEN.
041200* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
041300         WHEN WS-NET-TOKEN (WS-NET-IDX)
041400                 = RCT-MVT-TOKEN (WS-LOOP-SUB)
041500             CONTINUE
041600     END-SEARCH.
041700* TESTS RCT-MVT-IS-IN.
041800* FALLS THROUGH WHEN THE CONDITION IS FALSE.
041900     IF RCT-MVT-IS-IN (WS-LOOP-SUB)
042000* ROLLS A VALUE INTO ADD.
042100* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
042200         ADD RCT-MVT-QUANTITY (WS-LOOP-SUB)
042300             TO WS-NET-QUANTITY (WS-NET-IDX)
042400* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
042500* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
042600     ELSE
042700* BACKS A VALUE OUT OF SUBTRACT.
042800* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
042900         SUBTRACT RCT-MVT-QUANTITY (WS-LOOP-SUB)
043000             FROM WS-NET-QUANTITY (WS-NET-IDX)
043100     END-IF.
043200* REPOSITIONS SET.
043300* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
043400     SET WS-LOOP-SUB UP BY 1.
043500* RETURN POINT FOR 3110-NET-ONE-MOVEMENT.
043600 3110-NET-ONE-MOVEMENT-EXIT.
043700     EXIT.
043800
043900*----------------------------------------------------------------
044000* 3200-COMPUTE-FEE - BR-14 - FEE ONLY WHEN SENDER IS OWN ADDRESS,
044100* ALWAYS DENOMINATED IN THE NATIVE TOKEN (ETH)
044200*----------------------------------------------------------------
044300 3200-COMPUTE-FEE.
044400     IF RCT-OWN-ADDRESS
044500* CALCULATES COMPUTE.
044600* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
044700         COMPUTE WS-GAS-FEE-ETH ROUNDED =
044800             (RCT-GAS-USED * RCT-EFFECTIVE-GAS-PRICE)
044900             / 1000000000000000000
045000* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
045100* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
045200     ELSE
045300* MOVES MOVE FORWARD.
045400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
045500         MOVE ZERO TO WS-GAS-FEE-ETH
045600     END-IF.
045700* RETURN POINT FOR 3200-COMPUTE-FEE.
045800 3200-COMPUTE-FEE-EXIT.
045900     EXIT.
046000
046100*----------------------------------------------------------------
046200* 3300-CLASSIFY - BR-15 - TYPE FROM NET INS/OUTS/APPROVALS;
046300* SETS WS-KEEP-RECORD-SW (DROP RULE: FEE=0, NO INS, NO OUTS,
046400* NO APPROVALS)
046500*----------------------------------------------------------------
046600 3300-CLASSIFY.
046700     MOVE ZERO TO WS-NET-IN-COUNT WS-NET-OUT-COUNT.
046800* REPOSITIONS SET.
046900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
047000     SET WS-NET-IDX TO 1.
047100* INVOKES THE PERFORM LOGIC BELOW.
047200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
047300     PERFORM 3310-COUNT-ONE-NET-ENTRY
047400         THRU 3310-COUNT-ONE-NET-ENTRY-EXIT
047500         UNTIL WS-NET-IDX > WS-NET-COUNT.
047600* REPOSITIONS SET.
047700* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
047800     SET LGR-TYPE-SWAP        TO FALSE.
047900* MOVES MOVE FORWARD.
048000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
048100     MOVE '8' TO LGR-TYPE-CODE.
048200* MOVES MOVE FORWARD.
048300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
048400     MOVE SPACES TO LGR-APPROVAL-TEXT.
048500* BRANCHES ON EVALUATE.
048600* EVALUATE FALLS TO WHEN-OTHER IF NO CASE MATCHES.
048700     EVALUATE TRUE
048800* CASE TESTED AGAINST WHEN.
048900* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
049000         WHEN WS-NET-IN-COUNT > ZERO AND WS-NET-OUT-COUNT > ZERO
049100* REPOSITIONS SET.
049200* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
049300             SET LGR-TYPE-SWAP TO TRUE
049400* CASE TESTED AGAINST WHEN.
049500* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
049600         WHEN WS-NET-IN-COUNT > ZERO
049700* REPOSITIONS SET.
049800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
049900             SET LGR-TYPE-RECEIVE TO TRUE
050000* CASE TESTED AGAINST WHEN.
050100* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
050200         WHEN WS-NET-OUT-COUNT > ZERO
050300* REPOSITIONS SET.
050400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
050500             SET LGR-TYPE-SEND TO TRUE
050600* CASE TESTED AGAINST WHEN.
050700* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
050800         WHEN RCT-APPROVAL-COUNT > ZERO
050900* REPOSITIONS SET.
051000* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
051100             SET LGR-TYPE-APPROVE TO TRUE
051200* INVOKES THE PERFORM LOGIC BELOW.
051300* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
051400             PERFORM 3320-JOIN-APPROVALS THRU 3320-JOIN-APPROVALS-EXIT
051500* CASE TESTED AGAINST WHEN.
051600* ORDER OF THE WHEN CLAUSES MATTERS - FIRST MATCH WINS.
051700         WHEN OTHER
051800* REPOSITIONS SET.
051900* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
052000             SET LGR-TYPE-INTERACTION TO TRUE
052100     END-EVALUATE.
052200* MOVES MOVE FORWARD.
052300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
052400     MOVE 'N' TO WS-KEEP-RECORD-SW.
052500* TESTS WS-GAS-FEE-ETH.
052600* FALLS THROUGH WHEN THE CONDITION IS FALSE.
052700     IF WS-GAS-FEE-ETH NOT = ZERO
052800             OR WS-NET-IN-COUNT > ZERO
052900             OR WS-NET-OUT-COUNT > ZERO
053000             OR RCT-APPROVAL-COUNT > ZERO
053100* MOVES MOVE FORWARD.
053200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
053300         MOVE 'Y' TO WS-KEEP-RECORD-SW
053400     END-IF.
053500* RETURN POINT FOR 3300-CLASSIFY.
053600 3300-CLASSIFY-EXIT.
053700     EXIT.
053800
053900* 3310-COUNT-ONE-NET-ENTRY - HOUSEKEEPING, NO BUSINESS RULE HERE.
054000* KEEP THIS SHORT; LOGIC BELONGS IN THE PARAGRAPH IT SUPPORTS.
054100 3310-COUNT-ONE-NET-ENTRY.
054200     IF WS-NET-QUANTITY (WS-NET-IDX) > ZERO
054300* ROLLS A VALUE INTO ADD.
054400* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
054500         ADD 1 TO WS-NET-IN-COUNT
054600     END-IF.
054700* TESTS WS-NET-QUANTITY.
054800* FALLS THROUGH WHEN THE CONDITION IS FALSE.
054900     IF WS-NET-QUANTITY (WS-NET-IDX) < ZERO
055000* ROLLS A VALUE INTO ADD.
055100* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
055200         ADD 1 TO WS-NET-OUT-COUNT
055300     END-IF.
055400* REPOSITIONS SET.
055500* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
055600     SET WS-NET-IDX UP BY 1.
055700* RETURN POINT FOR 3310-COUNT-ONE-NET-ENTRY.
055800 3310-COUNT-ONE-NET-ENTRY-EXIT.
055900     EXIT.
056000
056100*----------------------------------------------------------------
056200* 3320-JOIN-APPROVALS - BR-15 - ONLY REACHED WHEN THE RECORD HAS
056300* NO NET INS AND NO NET OUTS, SO THE TYPE IS THE APPROVAL TEXT
056400* ITSELF, NOT A CATEGORY CODE LIKE THE OTHER BRANCHES - CR 6051
056500* (02/14/06 TLH).  BUILDS A COMMA-JOINED STRING OF EVERY APPROVAL
056600* INTO LGR-APPROVAL-TEXT; THE LGR-TYPE-APPROVE 88-LEVEL STILL
056700* TAGS THE RECORD CATEGORY FOR ANY CALLER THAT ONLY WANTS THAT.
056800*----------------------------------------------------------------
056900 3320-JOIN-APPROVALS.
057000     SET WS-APPR-SUB TO 1.
057100* INVOKES THE PERFORM LOGIC BELOW.
057200* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
057300     PERFORM 3321-JOIN-ONE-APPROVAL
057400         THRU 3321-JOIN-ONE-APPROVAL-EXIT
057500         UNTIL WS-APPR-SUB > RCT-APPROVAL-COUNT.
057600* RETURN POINT FOR 3320-JOIN-APPROVALS.
057700 3320-JOIN-APPROVALS-EXIT.
057800     EXIT.
057900
058000* 3321-JOIN-ONE-APPROVAL - HOUSEKEEPING, NO BUSINESS RULE HERE.
058100* SEE THE CALLING PARAGRAPH'S BANNER FOR THE BUSINESS RULE TIE-IN.
058200 3321-JOIN-ONE-APPROVAL.
058300     IF WS-APPR-SUB > 1
058400* BUILDS STRING BY CONCATENATION.
058500* RECEIVING FIELD IS CLEARED TO SPACES BEFORE THIS RUNS.
058600         STRING LGR-APPROVAL-TEXT DELIMITED BY SPACE
058700             ',' DELIMITED BY SIZE
058800             RCT-APPROVAL-ENTRY (WS-APPR-SUB) DELIMITED BY SPACE
058900             INTO LGR-APPROVAL-TEXT
059000* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
059100* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
059200     ELSE
059300* MOVES MOVE FORWARD.
059400* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
059500         MOVE RCT-APPROVAL-ENTRY (WS-APPR-SUB) TO LGR-APPROVAL-TEXT
059600     END-IF.
059700* REPOSITIONS SET.
059800* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
059900     SET WS-APPR-SUB UP BY 1.
060000* RETURN POINT FOR 3321-JOIN-ONE-APPROVAL.
060100 3321-JOIN-ONE-APPROVAL-EXIT.
060200     EXIT.
060300
060400*----------------------------------------------------------------
060500* 3400-FORMAT-QUANTITY - BR-16 - 18 DECIMALS, TRAILING ZEROS AND
060600* A TRAILING DECIMAL POINT STRIPPED.  DISPLAY-ONLY EDIT; THE
060700* BINARY QUANTITY FIELDS ON THE OUTPUT RECORD ARE UNAFFECTED -
060800* THIS PARAGRAPH FEEDS THE CONSOLE NETTING TRACE BELOW (3510) -
060900* CR 6050 (02/14/06 TLH) - WS-EDIT-FIELD USED TO BE COMPUTED AND
061000* THEN THROWN AWAY; THE DISPLAY IN 3510 NOW ACTUALLY SHOWS IT.
061100*----------------------------------------------------------------
061200 3400-FORMAT-QUANTITY.
061300     MOVE 30 TO WS-EDIT-LENGTH.
061400* 3400-STRIP-ZERO - FIELD MOVE ONLY.
061500* TOUCHES NO FILE STATUS FIELDS - PURE WORKING-STORAGE STEP.
061600 3400-STRIP-ZERO.
061700     IF WS-EDIT-LENGTH > 1
061800             AND WS-EDIT-FIELD (WS-EDIT-LENGTH:1) = '0'
061900* MOVES MOVE FORWARD.
062000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
062100         MOVE SPACE TO WS-EDIT-FIELD (WS-EDIT-LENGTH:1)
062200* BACKS A VALUE OUT OF SUBTRACT.
062300* LEAVES THE ACCUMULATOR AS IT WAS BEFORE THE ENTRY POSTED.
062400         SUBTRACT 1 FROM WS-EDIT-LENGTH
062500         GO TO 3400-STRIP-ZERO
062600     END-IF.
062700* TESTS WS-EDIT-LENGTH.
062800* FALLS THROUGH WHEN THE CONDITION IS FALSE.
062900     IF WS-EDIT-LENGTH > 1
063000             AND WS-EDIT-FIELD (WS-EDIT-LENGTH:1) = '.'
063100* MOVES MOVE FORWARD.
063200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
063300         MOVE SPACE TO WS-EDIT-FIELD (WS-EDIT-LENGTH:1)
063400     END-IF.
063500* RETURN POINT FOR 3400-FORMAT-QUANTITY.
063600 3400-FORMAT-QUANTITY-EXIT.
063700     EXIT.
063800
063900*----------------------------------------------------------------
064000* 3500-BUILD-OUTPUT - MOVES THE NETTED RESULT INTO THE R3 LAYOUT
064100*----------------------------------------------------------------
064200 3500-BUILD-OUTPUT.
064300     MOVE 'T'                TO LGR-RECORD-TYPE.
064400* MOVES MOVE FORWARD.
064500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
064600     MOVE RCT-TX-HASH        TO LGR-TX-HASH.
064700* MOVES MOVE FORWARD.
064800* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
064900     MOVE RCT-TX-DATE-ALPHA  TO LGR-TX-DATE-ALPHA.
065000* MOVES MOVE FORWARD.
065100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
065200     MOVE ZERO TO LGR-IN-COUNT LGR-OUT-COUNT.
065300* REPOSITIONS SET.
065400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
065500     SET WS-NET-IDX TO 1.
065600* INVOKES THE PERFORM LOGIC BELOW.
065700* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
065800     PERFORM 3510-BUILD-ONE-ENTRY
065900         THRU 3510-BUILD-ONE-ENTRY-EXIT
066000         UNTIL WS-NET-IDX > WS-NET-COUNT.
066100* MOVES MOVE FORWARD.
066200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
066300     MOVE ZERO TO LGR-REWARD-SOURCE-COUNT.
066400* MOVES MOVE FORWARD.
066500* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
066600     MOVE WS-GAS-FEE-ETH TO LGR-FEE-QUANTITY.
066700* TESTS WS-GAS-FEE-ETH.
066800* FALLS THROUGH WHEN THE CONDITION IS FALSE.
066900     IF WS-GAS-FEE-ETH NOT = ZERO
067000* MOVES MOVE FORWARD.
067100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
067200         MOVE 'ETH' TO LGR-FEE-TOKEN
067300* ALTERNATE PATH WHEN THE TEST ABOVE FAILS.
067400* NORMALLY THE LESS-COMMON OF THE TWO OUTCOMES.
067500     ELSE
067600* MOVES MOVE FORWARD.
067700* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
067800         MOVE SPACES TO LGR-FEE-TOKEN
067900     END-IF.
068000* RETURN POINT FOR 3500-BUILD-OUTPUT.
068100 3500-BUILD-OUTPUT-EXIT.
068200     EXIT.
068300
068400* 3510-BUILD-ONE-ENTRY - FIELD MOVE ONLY.
068500* ONLY CALLED FROM ITS IMMEDIATE CALLER - NOT SHARED ELSEWHERE.
068600 3510-BUILD-ONE-ENTRY.
068700     IF WS-NET-QUANTITY (WS-NET-IDX) > ZERO
068800* ROLLS A VALUE INTO ADD.
068900* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
069000         ADD 1 TO LGR-IN-COUNT
069100* MOVES MOVE FORWARD.
069200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
069300         MOVE WS-NET-TOKEN (WS-NET-IDX)
069400             TO LGR-IN-TOKEN (LGR-IN-COUNT)
069500* MOVES MOVE FORWARD.
069600* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
069700         MOVE WS-NET-QUANTITY (WS-NET-IDX)
069800             TO LGR-IN-QUANTITY (LGR-IN-COUNT)
069900* MOVES MOVE FORWARD.
070000* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
070100         MOVE WS-NET-QUANTITY (WS-NET-IDX) TO WS-EDIT-NUMERIC
070200* MOVES MOVE FORWARD.
070300* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
070400         MOVE WS-EDIT-NUMERIC TO WS-EDIT-FIELD
070500* INVOKES THE PERFORM LOGIC BELOW.
070600* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
070700         PERFORM 3400-FORMAT-QUANTITY
070800             THRU 3400-FORMAT-QUANTITY-EXIT
070900* DIAGNOSTIC LINE COVERING DISPLAY.
071000* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
071100         DISPLAY 'NET IN   ' WS-NET-TOKEN (WS-NET-IDX) SPACE
071200             WS-EDIT-FIELD
071300     END-IF.
071400* TESTS WS-NET-QUANTITY.
071500* FALLS THROUGH WHEN THE CONDITION IS FALSE.
071600     IF WS-NET-QUANTITY (WS-NET-IDX) < ZERO
071700* ROLLS A VALUE INTO ADD.
071800* RECEIVING FIELD IS AN ACCUMULATOR, NOT A SNAPSHOT.
071900         ADD 1 TO LGR-OUT-COUNT
072000* MOVES MOVE FORWARD.
072100* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
072200         MOVE WS-NET-TOKEN (WS-NET-IDX)
072300             TO LGR-OUT-TOKEN (LGR-OUT-COUNT)
072400* CALCULATES COMPUTE.
072500* RESULT SIZE MUST COVER THE LARGEST INTERMEDIATE VALUE.
072600         COMPUTE LGR-OUT-QUANTITY (LGR-OUT-COUNT) =
072700             WS-NET-QUANTITY (WS-NET-IDX) * -1
072800* MOVES MOVE FORWARD.
072900* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
073000         MOVE LGR-OUT-QUANTITY (LGR-OUT-COUNT) TO WS-EDIT-NUMERIC
073100* MOVES MOVE FORWARD.
073200* SOURCE AND TARGET SHARE THE SAME PICTURE SHAPE.
073300         MOVE WS-EDIT-NUMERIC TO WS-EDIT-FIELD
073400* INVOKES THE PERFORM LOGIC BELOW.
073500* CONTROL RETURNS HERE WHEN THE PERFORMED RANGE EXITS.
073600         PERFORM 3400-FORMAT-QUANTITY
073700             THRU 3400-FORMAT-QUANTITY-EXIT
073800* DIAGNOSTIC LINE COVERING DISPLAY.
073900* SYSOUT ONLY - NOT PART OF ANY PERMANENT OUTPUT FILE.
074000         DISPLAY 'NET OUT  ' WS-NET-TOKEN (WS-NET-IDX) SPACE
074100             WS-EDIT-FIELD
074200     END-IF.
074300* REPOSITIONS SET.
074400* SUBSCRIPT/INDEX VALUE ONLY - NO DATA MOVEMENT HERE.
074500     SET WS-NET-IDX UP BY 1.
074600* RETURN POINT FOR 3510-BUILD-ONE-ENTRY.
074700 3510-BUILD-ONE-ENTRY-EXIT.
074800     EXIT.
074900
075000*----------------------------------------------------------------
075100* 9000-TERMINATE
075200*----------------------------------------------------------------
075300 9000-TERMINATE.
075400     CLOSE RAW-CHAIN-TX
075500           CRY-LEDGER-OUT.
075600* RETURN POINT FOR 9000-TERMINATE.
075700 9000-TERMINATE-EXIT.
075800     EXIT.
